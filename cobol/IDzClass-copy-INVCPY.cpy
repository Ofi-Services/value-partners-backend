000100*****************************************************************
000200*  COPYBOOK:  INVCPY
000300*  DESCRIBES THE INVOICE RECORD (INVOICES FILE).  USED BY
000400*  TWMATCH (LOOKUP BY INV-ID) AND DUPINV (CONTROL BREAK ON
000500*  INV-GROUP-ID).  ONE RECORD PER INVOICE LINE RECEIVED FROM
000600*  THE SUPPLIER.
000700*****************************************************************
000800*  CHANGE LOG
000900*    03-22-87  RSH  ORIGINAL COPYBOOK.
001000*    08-04-89  RSH  ADDED INV-VENDOR/INV-REGION FOR THE REGIONAL
001100*                   ROLLUP REQUESTED BY PURCHASING.
001200*    05-17-93  JBC  ADDED INV-PATTERN, INV-GROUP-ID, INV-CONFIDENCE
001300*                   AND INV-ACCURACY FOR THE DUPLICATE-INVOICE WORK.
001400*    11-30-98  DWT  Y2K REVIEW - INV-DATE IS FULL CCYYMMDD, ALREADY
001500*                   FOUR-DIGIT YEAR.  NO CHANGE REQUIRED.
001600*    07-19-02  LNM  ADD-3PR REQUEST 4471 - DATE AND VALUE REDEFINES
001700*                   ADDED FOR THE NEW EXTRACT PROGRAM.
001800*****************************************************************
001900 01  INV-INVOICE-REC.
002000     05  INV-ID                    PIC 9(7).
002100     05  INV-CASE-ID               PIC X(25).
002200     05  INV-DATE                  PIC 9(8).
002300     05  INV-UNIT-PRICE            PIC S9(7)V99.
002400     05  INV-QUANTITY              PIC S9(7).
002500     05  INV-VALUE                 PIC S9(9)V99.
002600     05  INV-PATTERN               PIC X(30).
002700     05  INV-OPEN-FLAG             PIC X(1).
002800         88  INV-IS-OPEN                     VALUE 'Y'.
002900         88  INV-IS-CLOSED                   VALUE 'N'.
003000     05  INV-GROUP-ID              PIC X(10).
003100     05  INV-CONFIDENCE            PIC X(6).
003200     05  INV-VENDOR                PIC X(30).
003300     05  INV-REGION                PIC X(20).
003400     05  INV-DESCRIPTION           PIC X(40).
003500     05  INV-PAY-METHOD            PIC X(20).
003600     05  INV-SPEC-INSTR            PIC X(40).
003700     05  INV-ACCURACY              PIC 9(3).
003800     05  FILLER                    PIC X(13).
003900*
004000*    ALTERNATE VIEW OF THE INVOICE DATE BY CENTURY/YEAR/MONTH/DAY -
004100*    USED BY THE PER-MONTH DEVELOPMENT TABLE ON THE TWMATCH REPORT.
004200 01  INV-DATE-BREAKDOWN REDEFINES INV-INVOICE-REC.
004300     05  FILLER                    PIC X(32).
004400     05  INV-DATE-CCYY             PIC 9(4).
004500     05  INV-DATE-MM               PIC 9(2).
004600     05  INV-DATE-DD               PIC 9(2).
004700     05  FILLER                    PIC X(240).
004800*
004900*    ALTERNATE VIEW OF THE INVOICED VALUE - WHOLE / CENTS - USED
005000*    BY THE GROUP-OVERPAID-AMOUNT EDIT ON THE DUPINV REPORT.
005100 01  INV-VALUE-BREAKDOWN REDEFINES INV-INVOICE-REC.
005200     05  FILLER                    PIC X(56).
005300     05  INV-VALUE-WHOLE           PIC S9(9).
005400     05  INV-VALUE-CENTS           PIC 99.
005500     05  FILLER                    PIC X(213).
