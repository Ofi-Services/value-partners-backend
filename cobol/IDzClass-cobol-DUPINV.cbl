000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DUPINV.
000300 AUTHOR.        J. B. COLLINS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  08-04-89.
000600 DATE-COMPILED. 07-19-02.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM DUPINV - DUPLICATE INVOICE DETECTOR.  INVOICES ARRIVE  *
001100*  PRE-SORTED BY INV-GROUP-ID (THE UPSTREAM GROUPING STEP KEYS    *
001200*  ON CASE-ID/VENDOR/APPROXIMATE VALUE - SEE THE SORT CARDS IN    *
001300*  THE DUPINV JCL).  FOR EACH GROUP WITH MORE THAN ONE MEMBER,    *
001400*  EVERY MEMBER AFTER THE FIRST IS SCORED AGAINST THE FIRST VIA   *
001500*  THE SIMSCORE SUBROUTINE, FIELD BY FIELD AND WHOLE-RECORD, TO   *
001600*  FLAG LIKELY DUPLICATE/SPLIT PAYMENTS FOR PURCHASING TO REVIEW. *
001700******************************************************************
001800*  CHANGE LOG
001900*    08-04-89  JBC  ORIGINAL PROGRAM.  CALLED SIMSCORE ONCE PER
002000*                   GROUP MEMBER ON THE WHOLE RECORD ONLY.
002100*    02-11-93  JBC  ADDED THE EIGHT PER-FIELD SIMSCORE CALLS AND
002200*                   THE "SIMILAR <FIELD>" PATTERN TEXT - PURCHASING
002300*                   WANTED TO KNOW WHICH FIELD(S) DROVE THE MATCH.
002400*    06-03-95  JBC  ADDED THE OPEN-INVOICE / OPEN-GROUP KPIs FOR
002500*                   THE CASH-EXPOSURE PAGE.
002600*    11-30-98  DWT  Y2K REVIEW - INV-DATE IS FULL CCYYMMDD.  NO
002700*                   CHANGE REQUIRED.
002800*    07-19-02  LNM  ADD-3PR REQUEST 4471 - CONVERTED TO THE NEW
002900*                   INVCPY COPYBOOK LAYOUT AND REBUILT THE GROUP
003000*                   BREAK AROUND THE NEW INV-GROUP-ID FIELD.
003100******************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300     SELECT INVOICES    ASSIGN TO UT-S-INVOICE.
004400     SELECT RPTFILE     ASSIGN TO UT-S-RPT004.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 FD  INVOICES
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 280 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS INV-INVOICE-REC.
005600     COPY INVCPY.
005700*
005800 FD  RPTFILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 133 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS RPT-LINE.
006400*
006500 01  RPT-LINE                         PIC X(133).
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 01  PROGRAM-INDICATOR-SWITCHES.
007000     05  WS-EOF-INV-SW                PIC X(3)  VALUE 'NO '.
007100         88  EOF-INV                            VALUE 'YES'.
007200     05  WS-GROUP-OPEN-CTD-SW         PIC X(3)  VALUE 'NO '.
007300         88  GROUP-OPEN-COUNTED                 VALUE 'YES'.
007400*
007500 01  WS-REPORT-CONTROLS.
007600     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
007700     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
007800     05  WS-LINES-USED                PIC S9(2) COMP VALUE +51.
007900     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
008000*
008100 01  WS-GROUP-FIELDS.
008200     05  WS-GROUP-ID                  PIC X(10) VALUE SPACES.
008300     05  WS-GROUP-ITEM-CTR            PIC S9(5) COMP VALUE ZERO.
008400     05  WS-GROUP-VALUE               PIC S9(9)V99 COMP VALUE ZERO.
008500     05  WS-GROUP-OVERPAID            PIC S9(9)V99 COMP VALUE ZERO.
008600     05  WS-GROUP-EARLY-DATE          PIC 9(8)  VALUE ZERO.
008700     05  WS-GROUP-OPEN-FLAG           PIC X(1)  VALUE 'N'.
008800         88  WS-GROUP-IS-OPEN                   VALUE 'Y'.
008900     05  WS-GROUP-CONFIDENCE          PIC X(6)  VALUE SPACES.
009000     05  WS-GROUP-PATTERN             PIC X(30) VALUE SPACES.
009100*
009200 01  WS-BASE-INVOICE.
009300     05  WS-BASE-ID                   PIC 9(7)  VALUE ZERO.
009400     05  WS-BASE-DATE                 PIC 9(8)  VALUE ZERO.
009500     05  WS-BASE-VALUE                PIC S9(9)V99 VALUE ZERO.
009600     05  WS-BASE-VENDOR               PIC X(30) VALUE SPACES.
009700     05  WS-BASE-REGION               PIC X(20) VALUE SPACES.
009800     05  WS-BASE-DESCRIPTION          PIC X(40) VALUE SPACES.
009900     05  WS-BASE-PAY-METHOD           PIC X(20) VALUE SPACES.
010000     05  WS-BASE-SPEC-INSTR           PIC X(40) VALUE SPACES.
010100     05  FILLER                       PIC X(10) VALUE SPACES.
010200*
010300*    ALTERNATE VIEW OF THE BASELINE INVOICE DATE BY CENTURY/YEAR/
010400*    MONTH/DAY - KEPT FOR THE DATE-SANITY CHECK PURCHASING ASKED
010500*    FOR WHEN THE EARLIEST-DATE EDIT WAS ADDED.
010600 01  WS-BASE-DATE-BREAKDOWN REDEFINES WS-BASE-INVOICE.
010700     05  FILLER                       PIC X(7).
010800     05  WS-BASE-CCYY                 PIC 9(4).
010900     05  WS-BASE-MM                   PIC 9(2).
011000     05  WS-BASE-DD                   PIC 9(2).
011100     05  FILLER                       PIC X(171).
011200*
011300 01  WS-CMP-STRINGS.
011400     05  WS-CMP-1                     PIC X(200) VALUE SPACES.
011500     05  WS-CMP-2                     PIC X(200) VALUE SPACES.
011600*
011700 01  WS-SIM-RESULT                    PIC 9V9999 COMP-3 VALUE ZERO.
011800 01  WS-WHOLE-SIM                     PIC 9V9999 COMP-3 VALUE ZERO.
011900*
012000 01  WS-FIELD-TABLE.
012100     05  WS-FIELD-ENTRY OCCURS 8 TIMES.
012200         10  WS-FIELD-NAME-TBL        PIC X(9)  VALUE SPACES.
012300         10  WS-FIELD-SIM-TBL         PIC 9V9999 COMP-3 VALUE ZERO.
012400*
012500 01  WS-WORK-FIELDS.
012600     05  WS-FLD-IDX                   PIC S9(3) COMP VALUE ZERO.
012700     05  WS-PATTERN-PTR                PIC S9(3) COMP VALUE 1.
012800*
012900 01  WS-ACCUMULATORS.
013000     05  WS-TOTAL-INVOICES            PIC S9(7) COMP VALUE ZERO.
013100     05  WS-DISTINCT-GROUPS           PIC S9(7) COMP VALUE ZERO.
013200     05  WS-OPEN-INVOICES             PIC S9(7) COMP VALUE ZERO.
013300     05  WS-OPEN-GROUPS               PIC S9(7) COMP VALUE ZERO.
013400     05  WS-TOTAL-VALUE               PIC S9(9)V99 COMP VALUE ZERO.
013500     05  WS-OPEN-VALUE                PIC S9(9)V99 COMP VALUE ZERO.
013600     05  WS-DOUBLE-PAY-CTR            PIC S9(7) COMP VALUE ZERO.
013700     05  WS-OPEN-DOUBLE-PAY-CTR       PIC S9(7) COMP VALUE ZERO.
013800*
013900 01  WS-EDIT-FIELDS.
014000     05  WS-EDIT-CTR                  PIC Z(6)9-.
014100     05  WS-EDIT-MONEY                PIC Z,ZZZ,ZZZ,ZZ9.99-.
014200*
014300* PROGRAM REPORT LINES.
014400*
014500 01  HL-HEADER-1.
014600     05  FILLER            PIC X(1)   VALUE SPACES.
014700     05  FILLER            PIC X(20)  VALUE 'REPORT NO DUI-0004'.
014800     05  FILLER            PIC X(20)  VALUE SPACES.
014900     05  FILLER            PIC X(34)
015000                  VALUE 'DUPLICATE INVOICE REPORT'.
015100     05  FILLER            PIC X(20)  VALUE SPACES.
015200     05  FILLER            PIC X(5)   VALUE 'PAGE '.
015300     05  RPT-PAGE-NO       PIC ZZZ.
015400     05  FILLER            PIC X(30)  VALUE SPACES.
015500*
015600 01  HL-HEADER-2.
015700     05  FILLER            PIC X(3)   VALUE SPACES.
015800     05  FILLER            PIC X(11)  VALUE 'GROUP ID'.
015900     05  FILLER            PIC X(9)   VALUE 'ITEMS'.
016000     05  FILLER            PIC X(14)  VALUE 'EARLIEST DATE'.
016100     05  FILLER            PIC X(33)  VALUE 'PATTERN'.
016200     05  FILLER            PIC X(6)   VALUE 'OPEN'.
016300     05  FILLER            PIC X(9)   VALUE 'CONFID'.
016400     05  FILLER            PIC X(21)  VALUE 'OVERPAID AMOUNT'.
016500     05  FILLER            PIC X(27)  VALUE SPACES.
016600*
016700 01  DL-DETAIL.
016800     05  FILLER            PIC X(3)   VALUE SPACES.
016900     05  GRP-ID-DL         PIC X(10).
017000     05  FILLER            PIC X(3)   VALUE SPACES.
017100     05  GRP-ITEMS-DL      PIC Z(4)9-.
017200     05  FILLER            PIC X(3)   VALUE SPACES.
017300     05  GRP-DATE-DL       PIC 9(8).
017400     05  FILLER            PIC X(2)   VALUE SPACES.
017500     05  GRP-PATTERN-DL    PIC X(30).
017600     05  FILLER            PIC X(2)   VALUE SPACES.
017700     05  GRP-OPEN-DL       PIC X(3).
017800     05  FILLER            PIC X(2)   VALUE SPACES.
017900     05  GRP-CONF-DL       PIC X(6).
018000     05  FILLER            PIC X(2)   VALUE SPACES.
018100     05  GRP-OVERPAID-DL   PIC Z,ZZZ,ZZ9.99-.
018200     05  FILLER            PIC X(40)  VALUE SPACES.
018300*
018400 01  KPI-DETAIL.
018500     05  FILLER            PIC X(5)   VALUE SPACES.
018600     05  KPI-LABEL         PIC X(45)  VALUE SPACES.
018700     05  FILLER            PIC X(3)   VALUE SPACES.
018800     05  KPI-VALUE         PIC X(20)  VALUE SPACES.
018900     05  FILLER            PIC X(60)  VALUE SPACES.
019000*
019100 PROCEDURE DIVISION.
019200*
019300 000-MAINLINE SECTION.
019400*
019500     OPEN INPUT  INVOICES
019600          OUTPUT RPTFILE.
019700     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
019800     PERFORM 800-READ-INVOICE-FILE THRU 800-READ-INVOICE-FILE-EXIT.
019900     PERFORM 100-PROCESS-TRANSACTIONS THRU
020000                                    100-PROCESS-TRANSACTIONS-EXIT
020100         UNTIL EOF-INV.
020200     IF WS-GROUP-ID NOT = SPACES
020300        PERFORM 300-PRSS-GROUP-BREAK THRU 300-PRSS-GROUP-BREAK-EXIT.
020400     PERFORM 400-PRSS-GRAND-TOTALS THRU 400-PRSS-GRAND-TOTALS-EXIT.
020500     CLOSE INVOICES
020600           RPTFILE.
020700     MOVE ZERO TO RETURN-CODE.
020800     GOBACK.
020900*
021000*
021100 100-PROCESS-TRANSACTIONS.
021200*
021300     PERFORM 110-PRSS-INVOICE-REC THRU 110-PRSS-INVOICE-REC-EXIT.
021400     PERFORM 800-READ-INVOICE-FILE THRU 800-READ-INVOICE-FILE-EXIT.
021500*
021600 100-PROCESS-TRANSACTIONS-EXIT.
021700     EXIT.
021800*
021900*
022000 110-PRSS-INVOICE-REC.
022100*
022200     IF INV-GROUP-ID NOT = WS-GROUP-ID
022300        IF WS-GROUP-ID NOT = SPACES
022400           PERFORM 300-PRSS-GROUP-BREAK THRU
022500                                      300-PRSS-GROUP-BREAK-EXIT
022600        END-IF
022700        PERFORM 150-START-GROUP THRU 150-START-GROUP-EXIT
022800     ELSE
022900        PERFORM 200-PRSS-GROUP-MEMBER THRU
023000                                      200-PRSS-GROUP-MEMBER-EXIT
023100        PERFORM 210-BAND-CONFIDENCE THRU 210-BAND-CONFIDENCE-EXIT
023200        PERFORM 220-DETECT-PATTERNS THRU 220-DETECT-PATTERNS-EXIT
023300        PERFORM 230-ACCUM-GROUP THRU 230-ACCUM-GROUP-EXIT
023400     END-IF.
023500*
023600 110-PRSS-INVOICE-REC-EXIT.
023700     EXIT.
023800*
023900*
024000 150-START-GROUP.
024100*
024200     MOVE INV-GROUP-ID     TO WS-GROUP-ID.
024300     MOVE 1                TO WS-GROUP-ITEM-CTR.
024400     MOVE INV-VALUE         TO WS-GROUP-VALUE.
024500     MOVE ZERO              TO WS-GROUP-OVERPAID.
024600     MOVE INV-DATE          TO WS-GROUP-EARLY-DATE.
024700     MOVE SPACES            TO WS-GROUP-CONFIDENCE.
024800     MOVE SPACES            TO WS-GROUP-PATTERN.
024900     MOVE 'NO '             TO WS-GROUP-OPEN-CTD-SW.
025000     IF INV-IS-OPEN
025100        MOVE 'Y'            TO WS-GROUP-OPEN-FLAG
025200        MOVE 'YES'          TO WS-GROUP-OPEN-CTD-SW
025300        ADD 1               TO WS-OPEN-GROUPS
025400        ADD 1               TO WS-OPEN-INVOICES
025500        ADD INV-VALUE       TO WS-OPEN-VALUE
025600     ELSE
025700        MOVE 'N'            TO WS-GROUP-OPEN-FLAG
025800     END-IF.
025900     MOVE INV-ID            TO WS-BASE-ID.
026000     MOVE INV-DATE          TO WS-BASE-DATE.
026100     MOVE INV-VALUE         TO WS-BASE-VALUE.
026200     MOVE INV-VENDOR        TO WS-BASE-VENDOR.
026300     MOVE INV-REGION        TO WS-BASE-REGION.
026400     MOVE INV-DESCRIPTION   TO WS-BASE-DESCRIPTION.
026500     MOVE INV-PAY-METHOD    TO WS-BASE-PAY-METHOD.
026600     MOVE INV-SPEC-INSTR    TO WS-BASE-SPEC-INSTR.
026700     ADD 1                  TO WS-TOTAL-INVOICES.
026800     ADD 1                  TO WS-DISTINCT-GROUPS.
026900     ADD INV-VALUE          TO WS-TOTAL-VALUE.
027000*
027100 150-START-GROUP-EXIT.
027200     EXIT.
027300*
027400*
027500 200-PRSS-GROUP-MEMBER.
027600*
027700     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
027800     MOVE WS-BASE-ID  TO WS-CMP-1.
027900     MOVE INV-ID      TO WS-CMP-2.
028000     MOVE 1 TO WS-FLD-IDX.
028100     MOVE 'REFERENCE' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
028200     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
028300*
028400     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
028500     MOVE WS-BASE-DATE TO WS-CMP-1.
028600     MOVE INV-DATE     TO WS-CMP-2.
028700     MOVE 2 TO WS-FLD-IDX.
028800     MOVE 'DATE' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
028900     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
029000*
029100     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
029200     MOVE WS-BASE-VALUE TO WS-CMP-1.
029300     MOVE INV-VALUE     TO WS-CMP-2.
029400     MOVE 3 TO WS-FLD-IDX.
029500     MOVE 'VALUE' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
029600     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
029700*
029800     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
029900     MOVE WS-BASE-VENDOR TO WS-CMP-1.
030000     MOVE INV-VENDOR     TO WS-CMP-2.
030100     MOVE 4 TO WS-FLD-IDX.
030200     MOVE 'VENDOR' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
030300     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
030400*
030500     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
030600     MOVE WS-BASE-REGION TO WS-CMP-1.
030700     MOVE INV-REGION     TO WS-CMP-2.
030800     MOVE 5 TO WS-FLD-IDX.
030900     MOVE 'REGION' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
031000     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
031100*
031200     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
031300     MOVE WS-BASE-DESCRIPTION TO WS-CMP-1.
031400     MOVE INV-DESCRIPTION     TO WS-CMP-2.
031500     MOVE 6 TO WS-FLD-IDX.
031600     MOVE 'DESCRIPTN' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
031700     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
031800*
031900     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
032000     MOVE WS-BASE-PAY-METHOD TO WS-CMP-1.
032100     MOVE INV-PAY-METHOD     TO WS-CMP-2.
032200     MOVE 7 TO WS-FLD-IDX.
032300     MOVE 'PAY METHD' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
032400     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
032500*
032600     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
032700     MOVE WS-BASE-SPEC-INSTR TO WS-CMP-1.
032800     MOVE INV-SPEC-INSTR     TO WS-CMP-2.
032900     MOVE 8 TO WS-FLD-IDX.
033000     MOVE 'SPEC INST' TO WS-FIELD-NAME-TBL (WS-FLD-IDX).
033100     PERFORM 205-CALL-SIMSCORE THRU 205-CALL-SIMSCORE-EXIT.
033200*
033300     MOVE SPACES TO WS-CMP-1 WS-CMP-2.
033400     STRING WS-BASE-ID   ' ' WS-BASE-DATE ' ' WS-BASE-VALUE ' '
033500            WS-BASE-VENDOR ' ' WS-BASE-REGION ' '
033600            WS-BASE-DESCRIPTION ' ' WS-BASE-PAY-METHOD ' '
033700            WS-BASE-SPEC-INSTR
033800            DELIMITED BY SIZE INTO WS-CMP-1.
033900     STRING INV-ID        ' ' INV-DATE     ' ' INV-VALUE    ' '
034000            INV-VENDOR     ' ' INV-REGION    ' '
034100            INV-DESCRIPTION  ' ' INV-PAY-METHOD  ' '
034200            INV-SPEC-INSTR
034300            DELIMITED BY SIZE INTO WS-CMP-2.
034400     CALL 'SIMSCORE' USING WS-CMP-1 WS-CMP-2 WS-SIM-RESULT.
034500     MOVE WS-SIM-RESULT TO WS-WHOLE-SIM.
034600*
034700 200-PRSS-GROUP-MEMBER-EXIT.
034800     EXIT.
034900*
035000*
035100 205-CALL-SIMSCORE.
035200*
035300     CALL 'SIMSCORE' USING WS-CMP-1 WS-CMP-2 WS-SIM-RESULT.
035400     MOVE WS-SIM-RESULT TO WS-FIELD-SIM-TBL (WS-FLD-IDX).
035500*
035600 205-CALL-SIMSCORE-EXIT.
035700     EXIT.
035800*
035900*
036000 210-BAND-CONFIDENCE.
036100*
036200     EVALUATE TRUE
036300        WHEN WS-WHOLE-SIM = 1
036400             MOVE 'EXACT ' TO WS-GROUP-CONFIDENCE
036500        WHEN WS-WHOLE-SIM > .95
036600             MOVE 'HIGH  ' TO WS-GROUP-CONFIDENCE
036700        WHEN WS-WHOLE-SIM > .9
036800             MOVE 'MEDIUM' TO WS-GROUP-CONFIDENCE
036900        WHEN WS-WHOLE-SIM > .8
037000             MOVE 'LOW   ' TO WS-GROUP-CONFIDENCE
037100        WHEN OTHER
037200             MOVE 'NONE  ' TO WS-GROUP-CONFIDENCE
037300     END-EVALUATE.
037400*
037500 210-BAND-CONFIDENCE-EXIT.
037600     EXIT.
037700*
037800*
037900 220-DETECT-PATTERNS.
038000*
038100     MOVE SPACES TO WS-GROUP-PATTERN.
038200     MOVE 1 TO WS-PATTERN-PTR.
038300     PERFORM 225-CHECK-FIELD-PATTERN THRU
038400                                    225-CHECK-FIELD-PATTERN-EXIT
038500         VARYING WS-FLD-IDX FROM 1 BY 1 UNTIL WS-FLD-IDX > 8.
038600*
038700 220-DETECT-PATTERNS-EXIT.
038800     EXIT.
038900*
039000*
039100 225-CHECK-FIELD-PATTERN.
039200*
039300     IF WS-FIELD-SIM-TBL (WS-FLD-IDX) > .9 AND
039400        WS-FIELD-SIM-TBL (WS-FLD-IDX) < 1
039500        IF WS-PATTERN-PTR = 1
039600           STRING 'SIMILAR ' DELIMITED BY SIZE
039700               WS-FIELD-NAME-TBL (WS-FLD-IDX) DELIMITED BY SPACE
039800               INTO WS-GROUP-PATTERN
039900               WITH POINTER WS-PATTERN-PTR
040000               ON OVERFLOW CONTINUE
040100           END-STRING
040200        ELSE
040300           STRING ', ' DELIMITED BY SIZE
040400               WS-FIELD-NAME-TBL (WS-FLD-IDX) DELIMITED BY SPACE
040500               INTO WS-GROUP-PATTERN
040600               WITH POINTER WS-PATTERN-PTR
040700               ON OVERFLOW CONTINUE
040800           END-STRING
040900        END-IF
041000     END-IF.
041100*
041200 225-CHECK-FIELD-PATTERN-EXIT.
041300     EXIT.
041400*
041500*
041600 230-ACCUM-GROUP.
041700*
041800     ADD 1 TO WS-GROUP-ITEM-CTR.
041900     ADD INV-VALUE TO WS-GROUP-VALUE.
042000     IF INV-DATE < WS-GROUP-EARLY-DATE
042100        MOVE INV-DATE TO WS-GROUP-EARLY-DATE
042200     END-IF.
042300     COMPUTE WS-GROUP-OVERPAID = WS-GROUP-VALUE - WS-BASE-VALUE.
042400     ADD 1 TO WS-TOTAL-INVOICES.
042500     ADD INV-VALUE TO WS-TOTAL-VALUE.
042600     IF INV-IS-OPEN
042700        MOVE 'Y' TO WS-GROUP-OPEN-FLAG
042800        ADD 1 TO WS-OPEN-INVOICES
042900        ADD INV-VALUE TO WS-OPEN-VALUE
043000        IF NOT GROUP-OPEN-COUNTED
043100           ADD 1 TO WS-OPEN-GROUPS
043200           MOVE 'YES' TO WS-GROUP-OPEN-CTD-SW
043300        END-IF
043400     END-IF.
043500*
043600 230-ACCUM-GROUP-EXIT.
043700     EXIT.
043800*
043900*
044000 300-PRSS-GROUP-BREAK.
044100*
044200     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
044300        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
044400        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
044500     MOVE WS-GROUP-ID          TO GRP-ID-DL.
044600     MOVE WS-GROUP-ITEM-CTR    TO GRP-ITEMS-DL.
044700     MOVE WS-GROUP-EARLY-DATE  TO GRP-DATE-DL.
044800     MOVE WS-GROUP-PATTERN     TO GRP-PATTERN-DL.
044900     IF WS-GROUP-IS-OPEN
045000        MOVE 'YES' TO GRP-OPEN-DL
045100     ELSE
045200        MOVE 'NO ' TO GRP-OPEN-DL
045300     END-IF.
045400     MOVE WS-GROUP-CONFIDENCE  TO GRP-CONF-DL.
045500     MOVE WS-GROUP-OVERPAID    TO GRP-OVERPAID-DL.
045600     MOVE 1 TO WS-LINE-SPACING.
045700     WRITE RPT-LINE FROM DL-DETAIL
045800         AFTER ADVANCING WS-LINE-SPACING.
045900     ADD WS-LINE-SPACING TO WS-LINES-USED.
046000*
046100 300-PRSS-GROUP-BREAK-EXIT.
046200     EXIT.
046300*
046400*
046500 400-PRSS-GRAND-TOTALS.
046600*
046700     MOVE 'TOTAL INVOICES PROCESSED' TO KPI-LABEL.
046800     MOVE WS-TOTAL-INVOICES TO WS-EDIT-CTR.
046900     MOVE WS-EDIT-CTR TO KPI-VALUE.
047000     MOVE 2 TO WS-LINE-SPACING.
047100     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
047200     ADD WS-LINE-SPACING TO WS-LINES-USED.
047300*
047400     MOVE 'DISTINCT INVOICE GROUPS' TO KPI-LABEL.
047500     MOVE WS-DISTINCT-GROUPS TO WS-EDIT-CTR.
047600     MOVE WS-EDIT-CTR TO KPI-VALUE.
047700     MOVE 1 TO WS-LINE-SPACING.
047800     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
047900     ADD WS-LINE-SPACING TO WS-LINES-USED.
048000*
048100     COMPUTE WS-DOUBLE-PAY-CTR = WS-TOTAL-INVOICES - WS-DISTINCT-GROUPS.
048200     MOVE 'POTENTIAL DOUBLE PAYMENTS' TO KPI-LABEL.
048300     MOVE WS-DOUBLE-PAY-CTR TO WS-EDIT-CTR.
048400     MOVE WS-EDIT-CTR TO KPI-VALUE.
048500     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
048600     ADD WS-LINE-SPACING TO WS-LINES-USED.
048700*
048800     MOVE 'OPEN INVOICES' TO KPI-LABEL.
048900     MOVE WS-OPEN-INVOICES TO WS-EDIT-CTR.
049000     MOVE WS-EDIT-CTR TO KPI-VALUE.
049100     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
049200     ADD WS-LINE-SPACING TO WS-LINES-USED.
049300*
049400     MOVE 'OPEN INVOICE GROUPS' TO KPI-LABEL.
049500     MOVE WS-OPEN-GROUPS TO WS-EDIT-CTR.
049600     MOVE WS-EDIT-CTR TO KPI-VALUE.
049700     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
049800     ADD WS-LINE-SPACING TO WS-LINES-USED.
049900*
050000     COMPUTE WS-OPEN-DOUBLE-PAY-CTR =
050100             WS-OPEN-INVOICES - WS-OPEN-GROUPS.
050200     MOVE 'OPEN POTENTIAL DOUBLE PAYMENTS' TO KPI-LABEL.
050300     MOVE WS-OPEN-DOUBLE-PAY-CTR TO WS-EDIT-CTR.
050400     MOVE WS-EDIT-CTR TO KPI-VALUE.
050500     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
050600     ADD WS-LINE-SPACING TO WS-LINES-USED.
050700*
050800     MOVE 'TOTAL INVOICE VALUE' TO KPI-LABEL.
050900     MOVE WS-TOTAL-VALUE TO WS-EDIT-MONEY.
051000     MOVE WS-EDIT-MONEY TO KPI-VALUE.
051100     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
051200     ADD WS-LINE-SPACING TO WS-LINES-USED.
051300*
051400     MOVE 'OPEN INVOICE VALUE' TO KPI-LABEL.
051500     MOVE WS-OPEN-VALUE TO WS-EDIT-MONEY.
051600     MOVE WS-EDIT-MONEY TO KPI-VALUE.
051700     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
051800     ADD WS-LINE-SPACING TO WS-LINES-USED.
051900*
052000 400-PRSS-GRAND-TOTALS-EXIT.
052100     EXIT.
052200*
052300*
052400 800-READ-INVOICE-FILE.
052500*
052600     READ INVOICES
052700         AT END  MOVE 'YES' TO WS-EOF-INV-SW
052800                 GO TO 800-READ-INVOICE-FILE-EXIT.
052900*
053000 800-READ-INVOICE-FILE-EXIT.
053100     EXIT.
053200*
053300*
053400 955-HEADINGS.
053500*
053600     ADD 1 TO WS-PAGE-COUNT.
053700     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
053800     WRITE RPT-LINE FROM HL-HEADER-1
053900         AFTER ADVANCING PAGE.
054000     MOVE 1 TO WS-LINES-USED.
054100     MOVE 2 TO WS-LINE-SPACING.
054200     WRITE RPT-LINE FROM HL-HEADER-2
054300         AFTER ADVANCING WS-LINE-SPACING.
054400     ADD WS-LINE-SPACING TO WS-LINES-USED.
054500*
054600 955-HEADINGS-EXIT.
054700     EXIT.
