000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CTUSAGE.
000300 AUTHOR.        J. B. COLLINS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  09-14-91.
000600 DATE-COMPILED. 07-19-02.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM CTUSAGE - CONTRACT USAGE ENGINE.  JOINS EACH ORDER-    *
001100*  ITEM LINE TO ITS ORDER HEADER (BRANCH/DATE) AND TO THE         *
001200*  CONTRACT CATALOG, CLASSIFIES THE LINE'S CONTRACT STATUS, AND   *
001300*  PRODUCES THE PROCUREMENT CONTRACT-USAGE REPORT WITH KPI,       *
001400*  CLASSIFICATION-PERCENT, PER-BRANCH AND VALUE-OPPORTUNITY      *
001500*  SECTIONS.                                                      *
001600******************************************************************
001700*  CHANGE LOG
001800*    09-14-91  JBC  ORIGINAL PROGRAM.  ITEM COUNT AND VALUE
001900*                   TOTALS OVER THE ORDER-ITEM FEED ONLY.
002000*    04-20-96  JBC  ADDED THE CONTRACT CATALOG JOIN AND THE
002100*                   CONTRACT-STATUS CLASSIFICATION REQUESTED BY
002200*                   THE PROCUREMENT CONTRACT-USAGE PROJECT.
002300*    11-30-98  DWT  Y2K REVIEW - CONVERTED THE RUN-DATE ACCEPT TO
002400*                   THE FOUR-DIGIT-YEAR FORM FOR THE EXPIRED-
002500*                   CONTRACT COMPARE.
002600*    07-19-02  LNM  ADD-3PR REQUEST 4471 - CONVERTED TO THE NEW
002700*                   CATCPY/OITMCPY/CASECPY COPYBOOK LAYOUTS AND
002800*                   ADDED THE PER-BRANCH AND VALUE-OPPORTUNITY
002900*                   TABLES.
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*
004200     SELECT CATALOG     ASSIGN TO UT-S-CATALOG.
004300     SELECT ORDERS      ASSIGN TO UT-S-ORDERS.
004400     SELECT ORDITEMS    ASSIGN TO UT-S-ORDITEM.
004500     SELECT RPTFILE     ASSIGN TO UT-S-RPT003.
004600*
004700 DATA DIVISION.
004800*
004900 FILE SECTION.
005000*
005100 FD  CATALOG
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 55 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS CAT-CATALOG-REC.
005700     COPY CATCPY.
005800*
005900 FD  ORDERS
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 110 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS CASE-ORDER-REC.
006500     COPY CASECPY.
006600*
006700 FD  ORDITEMS
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 90 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS OITM-ORDER-ITEM-REC.
007300     COPY OITMCPY.
007400*
007500 FD  RPTFILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 133 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS RPT-LINE.
008100*
008200 01  RPT-LINE                         PIC X(133).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  PROGRAM-INDICATOR-SWITCHES.
008700     05  WS-EOF-OITM-SW               PIC X(3)  VALUE 'NO '.
008800         88  EOF-OITM                           VALUE 'YES'.
008900     05  WS-ORDER-FOUND-SW            PIC X(3)  VALUE SPACES.
009000         88  ORDER-FOUND                        VALUE 'YES'.
009100     05  WS-CAT-FOUND-SW              PIC X(3)  VALUE SPACES.
009200         88  CAT-FOUND                          VALUE 'YES'.
009300     05  WS-CONTRACTED-SW             PIC X(3)  VALUE 'NO '.
009400         88  ITEM-IS-CONTRACTED                 VALUE 'YES'.
009500     05  WS-BRN-FOUND-SW              PIC X(3)  VALUE SPACES.
009600         88  BRN-FOUND                          VALUE 'YES'.
009700     05  WS-EOF-CAT-SW                PIC X(3)  VALUE 'NO '.
009750         88  EOF-CAT                            VALUE 'YES'.
009800     05  WS-EOF-ORD-SW                PIC X(3)  VALUE 'NO '.
009850         88  EOF-ORD                             VALUE 'YES'.
009900     05  WS-NEW-ORDER-SW              PIC X(3)  VALUE SPACES.
010000*
010100 01  WS-REPORT-CONTROLS.
010200     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
010300     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
010400     05  WS-LINES-USED                PIC S9(2) COMP VALUE +51.
010500     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
010600*
010700 01  WS-RUN-DATE-FIELDS.
010800     05  WS-RUN-CCYYMMDD              PIC 9(8)  VALUE ZERO.
010900*
011000 77  WS-CAT-COUNT                     PIC S9(4) COMP VALUE ZERO.
011100*
011200 01  WS-CATALOG-TABLE.
011300     05  WS-CAT-ENTRY OCCURS 1 TO 2000 TIMES
011400             DEPENDING ON WS-CAT-COUNT
011500             ASCENDING KEY IS WS-CAT-CODE-TBL
011600             INDEXED BY CAT-IDX.
011700         10  WS-CAT-CODE-TBL          PIC X(10).
011800         10  WS-CAT-CONTRACT-ID-TBL   PIC 9(7).
011900         10  WS-CAT-CONTRACT-END-TBL  PIC 9(8).
012000*
012100 77  WS-ORD-COUNT                     PIC S9(4) COMP VALUE ZERO.
012200*
012300 01  WS-ORDER-TABLE.
012400     05  WS-ORD-ENTRY OCCURS 1 TO 2000 TIMES
012500             DEPENDING ON WS-ORD-COUNT
012600             ASCENDING KEY IS WS-ORD-CASE-ID-TBL
012700             INDEXED BY ORD-IDX.
012800         10  WS-ORD-CASE-ID-TBL       PIC X(25).
012900         10  WS-ORD-BRANCH-TBL        PIC X(25).
013000         10  WS-ORD-DATE-TBL          PIC 9(8).
013100*
013200 77  WS-BRN-COUNT                     PIC S9(4) COMP VALUE ZERO.
013300*
013400 01  WS-BRANCH-TABLE.
013500     05  WS-BRN-ENTRY OCCURS 1 TO 100 TIMES
013600             DEPENDING ON WS-BRN-COUNT
013700             INDEXED BY BRN-IDX.
013800         10  WS-BRN-NAME-TBL          PIC X(25) VALUE SPACES.
013900         10  WS-BRN-ITEMS-TBL         PIC S9(7) COMP VALUE ZERO.
014000         10  WS-BRN-CONTR-ITEMS-TBL   PIC S9(7) COMP VALUE ZERO.
014100         10  WS-BRN-CONTR-VALUE-TBL   PIC S9(9) COMP VALUE ZERO.
014200         10  WS-BRN-NET-VALUE-TBL     PIC S9(9) COMP VALUE ZERO.
014300*
014400 01  WS-TYPE-TABLE.
014500     05  WS-TYPE-ENTRY OCCURS 4 TIMES INDEXED BY TYP-IDX.
014600         10  WS-TYPE-NAME-TBL         PIC X(30).
014700         10  WS-TYPE-ITEM-CTR-TBL     PIC S9(7) COMP VALUE ZERO.
014800         10  WS-TYPE-ORDER-CTR-TBL    PIC S9(7) COMP VALUE ZERO.
014900         10  WS-TYPE-VALUE-TBL        PIC S9(9) COMP VALUE ZERO.
015000*
015100 01  WS-PREV-ORDER-ID                 PIC X(25) VALUE SPACES.
015200*
015300 01  WS-ACCUMULATORS.
015400     05  WS-TOTAL-ITEMS               PIC S9(7) COMP VALUE ZERO.
015500     05  WS-DISTINCT-ORDERS           PIC S9(7) COMP VALUE ZERO.
015600     05  WS-TOTAL-VALUE               PIC S9(9) COMP VALUE ZERO.
015700     05  WS-USED-ITEM-CTR             PIC S9(7) COMP VALUE ZERO.
015800     05  WS-USED-VALUE                PIC S9(9) COMP VALUE ZERO.
015900     05  WS-NOTUSED-ITEM-CTR          PIC S9(7) COMP VALUE ZERO.
016000     05  WS-NOTUSED-VALUE             PIC S9(9) COMP VALUE ZERO.
016100     05  WS-MISSING-ITEM-CTR          PIC S9(7) COMP VALUE ZERO.
016200     05  WS-MISSING-VALUE             PIC S9(9) COMP VALUE ZERO.
016300     05  WS-EXPIRED-ITEM-CTR          PIC S9(7) COMP VALUE ZERO.
016400     05  WS-EXPIRED-VALUE             PIC S9(9) COMP VALUE ZERO.
016500*
016600 01  WS-RATES.
016700     05  WS-USAGE-RATE                PIC S9(3)V9     VALUE ZERO.
016800     05  WS-CLASS-PCT                 PIC S9(3)V99    VALUE ZERO.
017000*
017100 01  WS-CURRENT-ITEM-FIELDS.
017200     05  WS-ITEM-VALUE                PIC S9(9) COMP  VALUE ZERO.
017300     05  WS-CLASSIFICATION            PIC X(35)       VALUE SPACES.
017400*
017500 01  WS-EDIT-FIELDS.
017600     05  WS-EDIT-CTR                  PIC Z(6)9-.
017700     05  WS-EDIT-WHOLE                PIC Z(7)9-.
017800     05  WS-EDIT-1-DEC                PIC ZZ9.9-.
017900     05  WS-EDIT-2-DEC                PIC ZZ9.99-.
018000*
018100* PROGRAM REPORT LINES.
018200*
018300 01  HL-HEADER-1.
018400     05  FILLER            PIC X(1)   VALUE SPACES.
018500     05  FILLER            PIC X(20)  VALUE 'REPORT NO CTU-0003'.
018600     05  FILLER            PIC X(20)  VALUE SPACES.
018700     05  FILLER            PIC X(34)
018800                  VALUE 'CONTRACT USAGE REPORT'.
018900     05  FILLER            PIC X(20)  VALUE SPACES.
019000     05  FILLER            PIC X(5)   VALUE 'PAGE '.
019100     05  RPT-PAGE-NO       PIC ZZZ.
019200     05  FILLER            PIC X(30)  VALUE SPACES.
019300*
019400 01  HL-HEADER-2.
019500     05  FILLER            PIC X(3)   VALUE SPACES.
019600     05  FILLER            PIC X(40)  VALUE 'CONTRACT USAGE SUMMARY'.
019700     05  FILLER            PIC X(90)  VALUE SPACES.
019800*
019900 01  KPI-DETAIL.
020000     05  FILLER            PIC X(5)   VALUE SPACES.
020100     05  KPI-LABEL         PIC X(45)  VALUE SPACES.
020200     05  FILLER            PIC X(3)   VALUE SPACES.
020300     05  KPI-VALUE         PIC X(20)  VALUE SPACES.
020400     05  FILLER            PIC X(60)  VALUE SPACES.
020500*
020600 01  CLS-DETAIL.
020700     05  FILLER            PIC X(5)   VALUE SPACES.
020800     05  CLS-LABEL-DL      PIC X(35).
020900     05  FILLER            PIC X(3)   VALUE SPACES.
021000     05  CLS-COUNT-DL      PIC X(10).
021100     05  FILLER            PIC X(3)   VALUE SPACES.
021200     05  CLS-PCT-DL        PIC X(10).
021300     05  FILLER            PIC X(67)  VALUE SPACES.
021400*
021500 01  BRN-DETAIL.
021600     05  FILLER            PIC X(5)   VALUE SPACES.
021700     05  BRN-NAME-DL       PIC X(20).
021800     05  FILLER            PIC X(3)   VALUE SPACES.
021900     05  BRN-ITEMS-DL      PIC X(10).
022000     05  FILLER            PIC X(3)   VALUE SPACES.
022100     05  BRN-CITEMS-DL     PIC X(10).
022200     05  FILLER            PIC X(3)   VALUE SPACES.
022300     05  BRN-CVALUE-DL     PIC X(15).
022400     05  FILLER            PIC X(2)   VALUE SPACES.
022500     05  BRN-NVALUE-DL     PIC X(15).
022600     05  FILLER            PIC X(47)  VALUE SPACES.
022700*
022800 01  VOT-DETAIL.
022900     05  FILLER            PIC X(5)   VALUE SPACES.
023000     05  VOT-TYPE-DL       PIC X(30).
023100     05  FILLER            PIC X(3)   VALUE SPACES.
023200     05  VOT-ITEMS-DL      PIC X(10).
023300     05  FILLER            PIC X(3)   VALUE SPACES.
023400     05  VOT-ORDERS-DL     PIC X(10).
023500     05  FILLER            PIC X(3)   VALUE SPACES.
023600     05  VOT-VALUE-DL      PIC X(15).
023700     05  FILLER            PIC X(54)  VALUE SPACES.
023800*
024300 PROCEDURE DIVISION.
024400*
024500 000-MAINLINE SECTION.
024600*
024700     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
024800     OPEN INPUT  CATALOG
024900                 ORDERS
025000                 ORDITEMS
025100          OUTPUT RPTFILE.
025200     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
025300     PERFORM 200-LOAD-CATALOG-TABLE THRU
025400                                    200-LOAD-CATALOG-TABLE-EXIT.
025500     PERFORM 210-LOAD-ORDER-TABLE THRU 210-LOAD-ORDER-TABLE-EXIT.
025600     PERFORM 800-READ-OITM-FILE THRU 800-READ-OITM-FILE-EXIT.
025700     PERFORM 300-PRSS-ORDER-ITEMS THRU 300-PRSS-ORDER-ITEMS-EXIT
025800         UNTIL EOF-OITM.
025900     PERFORM 500-KPI-SECTION THRU 500-KPI-SECTION-EXIT.
026000     PERFORM 510-CLASSIFICATION-PCT THRU 510-CLASSIFICATION-PCT-EXIT.
026100     PERFORM 520-BRANCH-TABLE THRU 520-BRANCH-TABLE-EXIT.
026200     PERFORM 530-VALUE-OPPORTUNITY THRU 530-VALUE-OPPORTUNITY-EXIT.
026300     CLOSE CATALOG
026400           ORDERS
026500           ORDITEMS
026600           RPTFILE.
026700     MOVE ZERO TO RETURN-CODE.
026800     GOBACK.
026900*
027000*
027100 200-LOAD-CATALOG-TABLE.
027200*
027300     PERFORM 205-READ-CATALOG-FILE THRU 205-READ-CATALOG-FILE-EXIT.
027400     PERFORM 206-STORE-CATALOG-ROW THRU 206-STORE-CATALOG-ROW-EXIT
027500         UNTIL EOF-CAT.
027800*
027900 200-LOAD-CATALOG-TABLE-EXIT.
028000     EXIT.
028100*
028200 205-READ-CATALOG-FILE.
028300*
028400     READ CATALOG
028500         AT END  MOVE 'YES' TO WS-EOF-CAT-SW
028600                 GO TO 205-READ-CATALOG-FILE-EXIT.
028700*
028800 205-READ-CATALOG-FILE-EXIT.
028900     EXIT.
029000*
029100*
029200 206-STORE-CATALOG-ROW.
029300*
029400     ADD 1 TO WS-CAT-COUNT.
029500     SET CAT-IDX TO WS-CAT-COUNT.
029600     MOVE CAT-PRODUCT-CODE TO WS-CAT-CODE-TBL (CAT-IDX).
029700     MOVE CAT-CONTRACT-ID  TO WS-CAT-CONTRACT-ID-TBL (CAT-IDX).
029800     MOVE CAT-CONTRACT-END TO WS-CAT-CONTRACT-END-TBL (CAT-IDX).
029900     PERFORM 205-READ-CATALOG-FILE THRU 205-READ-CATALOG-FILE-EXIT.
030000*
030100 206-STORE-CATALOG-ROW-EXIT.
030200     EXIT.
030300*
030400*
030500 210-LOAD-ORDER-TABLE.
030600*
030700     PERFORM 215-READ-ORDER-FILE THRU 215-READ-ORDER-FILE-EXIT.
030800     PERFORM 216-STORE-ORDER-ROW THRU 216-STORE-ORDER-ROW-EXIT
030900         UNTIL EOF-ORD.
031100*
031200 210-LOAD-ORDER-TABLE-EXIT.
031300     EXIT.
031400*
031500 215-READ-ORDER-FILE.
031600*
031700     READ ORDERS
031800         AT END  MOVE 'YES' TO WS-EOF-ORD-SW
031900                 GO TO 215-READ-ORDER-FILE-EXIT.
032000*
032100 215-READ-ORDER-FILE-EXIT.
032200     EXIT.
032300*
032400*
032500 216-STORE-ORDER-ROW.
032600*
032700     ADD 1 TO WS-ORD-COUNT.
032800     SET ORD-IDX TO WS-ORD-COUNT.
032900     MOVE CASE-ID           TO WS-ORD-CASE-ID-TBL (ORD-IDX).
033000     MOVE CASE-BRANCH       TO WS-ORD-BRANCH-TBL (ORD-IDX).
033100     MOVE CASE-ORDER-DATE   TO WS-ORD-DATE-TBL (ORD-IDX).
033200     PERFORM 215-READ-ORDER-FILE THRU 215-READ-ORDER-FILE-EXIT.
033300*
033400 216-STORE-ORDER-ROW-EXIT.
033500     EXIT.
033600*
033700*
033800 300-PRSS-ORDER-ITEMS.
033900*
034000     ADD 1 TO WS-TOTAL-ITEMS.
034100     IF OI-ORDER-ID NOT = WS-PREV-ORDER-ID
034200        ADD 1 TO WS-DISTINCT-ORDERS
034300        MOVE 'YES' TO WS-NEW-ORDER-SW
034400        MOVE OI-ORDER-ID TO WS-PREV-ORDER-ID
034500     ELSE
034600        MOVE 'NO ' TO WS-NEW-ORDER-SW.
034700     PERFORM 310-FIND-ORDER THRU 310-FIND-ORDER-EXIT.
034800     PERFORM 320-FIND-CATALOG THRU 320-FIND-CATALOG-EXIT.
034900     PERFORM 330-CLASSIFY-ITEM THRU 330-CLASSIFY-ITEM-EXIT.
035000     PERFORM 340-ACCUM-TOTALS THRU 340-ACCUM-TOTALS-EXIT.
035100     PERFORM 350-ACCUM-BRANCH THRU 350-ACCUM-BRANCH-EXIT.
035200     PERFORM 360-ACCUM-OPPORTUNITY THRU 360-ACCUM-OPPORTUNITY-EXIT.
035300     PERFORM 800-READ-OITM-FILE THRU 800-READ-OITM-FILE-EXIT.
035400*
035500 300-PRSS-ORDER-ITEMS-EXIT.
035600     EXIT.
035700*
035800*
035900 310-FIND-ORDER.
036000*
036100     MOVE SPACES TO WS-ORDER-FOUND-SW.
036200     SET ORD-IDX TO 1.
036300     SEARCH ALL WS-ORD-ENTRY
036400         AT END   MOVE 'NO ' TO WS-ORDER-FOUND-SW
036500         WHEN WS-ORD-CASE-ID-TBL (ORD-IDX) = OI-ORDER-ID
036600              MOVE 'YES' TO WS-ORDER-FOUND-SW.
036700*
036800 310-FIND-ORDER-EXIT.
036900     EXIT.
037000*
037100*
037200 320-FIND-CATALOG.
037300*
037400     MOVE SPACES TO WS-CAT-FOUND-SW.
037500     SET CAT-IDX TO 1.
037600     SEARCH ALL WS-CAT-ENTRY
037700         AT END   MOVE 'NO ' TO WS-CAT-FOUND-SW
037800         WHEN WS-CAT-CODE-TBL (CAT-IDX) = OI-MATERIAL-CODE
037900              MOVE 'YES' TO WS-CAT-FOUND-SW.
038000*
038100 320-FIND-CATALOG-EXIT.
038200     EXIT.
038300*
038400*
038500 330-CLASSIFY-ITEM.
038600*
038700     IF CAT-FOUND AND WS-CAT-CONTRACT-ID-TBL (CAT-IDX) NOT = 0
038800        MOVE 'YES' TO WS-CONTRACTED-SW
038900     ELSE
039000        MOVE 'NO ' TO WS-CONTRACTED-SW.
039100     EVALUATE TRUE
039200        WHEN ITEM-IS-CONTRACTED AND OI-USED-CONTRACT
039300             MOVE 'CONTRACT AVAILABLE AND USED' TO WS-CLASSIFICATION
039400             SET TYP-IDX TO 1
039500        WHEN ITEM-IS-CONTRACTED
039600             AND WS-CAT-CONTRACT-END-TBL (CAT-IDX) NOT = 0
039700             AND WS-CAT-CONTRACT-END-TBL (CAT-IDX) < WS-RUN-CCYYMMDD
039800             MOVE 'CONTRACT AVAILABLE BUT NOT USED' TO
039900                  WS-CLASSIFICATION
040000             SET TYP-IDX TO 3
040100        WHEN ITEM-IS-CONTRACTED
040200             MOVE 'CONTRACT AVAILABLE BUT NOT USED' TO
040300                  WS-CLASSIFICATION
040400             SET TYP-IDX TO 2
040500        WHEN OTHER
040600             MOVE 'NO CONTRACT AVAILABLE' TO WS-CLASSIFICATION
040700             SET TYP-IDX TO 4
040800     END-EVALUATE.
040900*
041000 330-CLASSIFY-ITEM-EXIT.
041100     EXIT.
041200*
041300*
041400 340-ACCUM-TOTALS.
041500*
041600     COMPUTE WS-ITEM-VALUE = OI-QUANTITY * OI-UNIT-PRICE.
041700     ADD WS-ITEM-VALUE TO WS-TOTAL-VALUE.
041800     EVALUATE TYP-IDX
041900        WHEN 1
042000             ADD 1 TO WS-USED-ITEM-CTR
042100             ADD WS-ITEM-VALUE TO WS-USED-VALUE
042200        WHEN 2
042300             ADD 1 TO WS-NOTUSED-ITEM-CTR
042400             ADD WS-ITEM-VALUE TO WS-NOTUSED-VALUE
042500        WHEN 3
042600             ADD 1 TO WS-EXPIRED-ITEM-CTR
042700             ADD WS-ITEM-VALUE TO WS-EXPIRED-VALUE
042800        WHEN 4
042900             ADD 1 TO WS-MISSING-ITEM-CTR
043000             ADD WS-ITEM-VALUE TO WS-MISSING-VALUE
043100     END-EVALUATE.
043200*
043300 340-ACCUM-TOTALS-EXIT.
043400     EXIT.
043500*
043600*
043700 350-ACCUM-BRANCH.
043800*
043900     MOVE SPACES TO WS-BRN-FOUND-SW.
044000     SET BRN-IDX TO 1.
044100     IF ORDER-FOUND
044200        PERFORM 355-FIND-BRANCH THRU 355-FIND-BRANCH-EXIT
044300        IF NOT BRN-FOUND
044400           ADD 1 TO WS-BRN-COUNT
044500           SET BRN-IDX TO WS-BRN-COUNT
044600           MOVE WS-ORD-BRANCH-TBL (ORD-IDX) TO
044700                WS-BRN-NAME-TBL (BRN-IDX)
044800        END-IF
044900        ADD 1 TO WS-BRN-ITEMS-TBL (BRN-IDX)
045000        ADD WS-ITEM-VALUE TO WS-BRN-NET-VALUE-TBL (BRN-IDX)
045100        IF TYP-IDX = 1
045200           ADD 1 TO WS-BRN-CONTR-ITEMS-TBL (BRN-IDX)
045300           ADD WS-ITEM-VALUE TO WS-BRN-CONTR-VALUE-TBL (BRN-IDX)
045400        END-IF.
045500*
045600 350-ACCUM-BRANCH-EXIT.
045700     EXIT.
045800*
045900*
046000 355-FIND-BRANCH.
046100*
046200     SEARCH WS-BRN-ENTRY
046300         AT END   MOVE 'NO ' TO WS-BRN-FOUND-SW
046400         WHEN WS-BRN-NAME-TBL (BRN-IDX) = WS-ORD-BRANCH-TBL (ORD-IDX)
046500              MOVE 'YES' TO WS-BRN-FOUND-SW.
046600*
046700 355-FIND-BRANCH-EXIT.
046800     EXIT.
046900*
047000*
047100 360-ACCUM-OPPORTUNITY.
047200*
047300     ADD 1 TO WS-TYPE-ITEM-CTR-TBL (TYP-IDX).
047400     ADD WS-ITEM-VALUE TO WS-TYPE-VALUE-TBL (TYP-IDX).
047500     IF WS-NEW-ORDER-SW = 'YES'
047600        ADD 1 TO WS-TYPE-ORDER-CTR-TBL (TYP-IDX).
047700*
047800 360-ACCUM-OPPORTUNITY-EXIT.
047900     EXIT.
048000*
048100*
048200 500-KPI-SECTION.
048300*
048400     IF WS-TOTAL-ITEMS = 0
048500        MOVE ZERO TO WS-USAGE-RATE
048600     ELSE
048700        COMPUTE WS-USAGE-RATE ROUNDED =
048800            WS-USED-ITEM-CTR / WS-TOTAL-ITEMS * 100.
048900     MOVE 'TOTAL ITEMS PROCESSED' TO KPI-LABEL.
049000     MOVE WS-TOTAL-ITEMS TO WS-EDIT-CTR.
049100     MOVE WS-EDIT-CTR TO KPI-VALUE.
049200     MOVE 2 TO WS-LINE-SPACING.
049300     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
049400     ADD WS-LINE-SPACING TO WS-LINES-USED.
049500     MOVE 'DISTINCT ORDERS' TO KPI-LABEL.
049600     MOVE WS-DISTINCT-ORDERS TO WS-EDIT-CTR.
049700     MOVE WS-EDIT-CTR TO KPI-VALUE.
049800     MOVE 1 TO WS-LINE-SPACING.
049900     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
050000     ADD WS-LINE-SPACING TO WS-LINES-USED.
050100     MOVE 'TOTAL ITEM VALUE' TO KPI-LABEL.
050200     MOVE WS-TOTAL-VALUE TO WS-EDIT-WHOLE.
050300     MOVE WS-EDIT-WHOLE TO KPI-VALUE.
050400     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
050500     ADD WS-LINE-SPACING TO WS-LINES-USED.
050600     MOVE 'CONTRACT USAGE RATE (PERCENT)' TO KPI-LABEL.
050700     MOVE WS-USAGE-RATE TO WS-EDIT-1-DEC.
050800     MOVE WS-EDIT-1-DEC TO KPI-VALUE.
050900     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
051000     ADD WS-LINE-SPACING TO WS-LINES-USED.
051100*
051200 500-KPI-SECTION-EXIT.
051300     EXIT.
051400*
051500*
051600 510-CLASSIFICATION-PCT.
051700*
051800     MOVE 'CONTRACT AVAILABLE AND USED' TO CLS-LABEL-DL.
051900     MOVE WS-USED-ITEM-CTR TO WS-EDIT-CTR.
052000     MOVE WS-EDIT-CTR TO CLS-COUNT-DL.
052100     IF WS-TOTAL-ITEMS = 0
052200        MOVE ZERO TO WS-CLASS-PCT
052300     ELSE
052400        COMPUTE WS-CLASS-PCT ROUNDED =
052500            WS-USED-ITEM-CTR / WS-TOTAL-ITEMS * 100.
052600     MOVE WS-CLASS-PCT TO WS-EDIT-2-DEC.
052700     MOVE WS-EDIT-2-DEC TO CLS-PCT-DL.
052800     MOVE 2 TO WS-LINE-SPACING.
052900     WRITE RPT-LINE FROM CLS-DETAIL AFTER ADVANCING WS-LINE-SPACING.
053000     ADD WS-LINE-SPACING TO WS-LINES-USED.
053100     MOVE 'CONTRACT AVAILABLE BUT NOT USED' TO CLS-LABEL-DL.
053200     COMPUTE WS-EDIT-CTR =
053300         WS-NOTUSED-ITEM-CTR + WS-EXPIRED-ITEM-CTR.
053400     MOVE WS-EDIT-CTR TO CLS-COUNT-DL.
053500     IF WS-TOTAL-ITEMS = 0
053600        MOVE ZERO TO WS-CLASS-PCT
053700     ELSE
053800        COMPUTE WS-CLASS-PCT ROUNDED =
053900            (WS-NOTUSED-ITEM-CTR + WS-EXPIRED-ITEM-CTR) /
054000             WS-TOTAL-ITEMS * 100.
054100     MOVE WS-CLASS-PCT TO WS-EDIT-2-DEC.
054200     MOVE WS-EDIT-2-DEC TO CLS-PCT-DL.
054300     MOVE 1 TO WS-LINE-SPACING.
054400     WRITE RPT-LINE FROM CLS-DETAIL AFTER ADVANCING WS-LINE-SPACING.
054500     ADD WS-LINE-SPACING TO WS-LINES-USED.
054600     MOVE 'NO CONTRACT AVAILABLE' TO CLS-LABEL-DL.
054700     MOVE WS-MISSING-ITEM-CTR TO WS-EDIT-CTR.
054800     MOVE WS-EDIT-CTR TO CLS-COUNT-DL.
054900     IF WS-TOTAL-ITEMS = 0
055000        MOVE ZERO TO WS-CLASS-PCT
055100     ELSE
055200        COMPUTE WS-CLASS-PCT ROUNDED =
055300            WS-MISSING-ITEM-CTR / WS-TOTAL-ITEMS * 100.
055400     MOVE WS-CLASS-PCT TO WS-EDIT-2-DEC.
055500     MOVE WS-EDIT-2-DEC TO CLS-PCT-DL.
055600     WRITE RPT-LINE FROM CLS-DETAIL AFTER ADVANCING WS-LINE-SPACING.
055700     ADD WS-LINE-SPACING TO WS-LINES-USED.
055800*
055900 510-CLASSIFICATION-PCT-EXIT.
056000     EXIT.
056100*
056200*
056300 520-BRANCH-TABLE.
056400*
056500     PERFORM 525-WRITE-BRN-LINE THRU 525-WRITE-BRN-LINE-EXIT
056600         VARYING BRN-IDX FROM 1 BY 1 UNTIL BRN-IDX > WS-BRN-COUNT.
056700*
056800 520-BRANCH-TABLE-EXIT.
056900     EXIT.
057000*
057100*
057200 525-WRITE-BRN-LINE.
057300*
057400     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
057500        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
057600        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
057700     MOVE WS-BRN-NAME-TBL (BRN-IDX) TO BRN-NAME-DL.
057800     MOVE WS-BRN-ITEMS-TBL (BRN-IDX) TO WS-EDIT-CTR.
057900     MOVE WS-EDIT-CTR TO BRN-ITEMS-DL.
058000     MOVE WS-BRN-CONTR-ITEMS-TBL (BRN-IDX) TO WS-EDIT-CTR.
058100     MOVE WS-EDIT-CTR TO BRN-CITEMS-DL.
058200     MOVE WS-BRN-CONTR-VALUE-TBL (BRN-IDX) TO WS-EDIT-WHOLE.
058300     MOVE WS-EDIT-WHOLE TO BRN-CVALUE-DL.
058400     MOVE WS-BRN-NET-VALUE-TBL (BRN-IDX) TO WS-EDIT-WHOLE.
058500     MOVE WS-EDIT-WHOLE TO BRN-NVALUE-DL.
058600     MOVE 1 TO WS-LINE-SPACING.
058700     WRITE RPT-LINE FROM BRN-DETAIL AFTER ADVANCING WS-LINE-SPACING.
058800     ADD WS-LINE-SPACING TO WS-LINES-USED.
058900*
059000 525-WRITE-BRN-LINE-EXIT.
059100     EXIT.
059200*
059300*
059400 530-VALUE-OPPORTUNITY.
059500*
059600     MOVE 'CONTRACT AVAILABLE AND USED' TO WS-TYPE-NAME-TBL (1).
059700     MOVE 'CONTRACT AVAILABLE BUT NOT USED' TO WS-TYPE-NAME-TBL (2).
059800     MOVE 'CONTRACT AVAILABLE BUT EXPIRED' TO WS-TYPE-NAME-TBL (3).
059900     MOVE 'NO CONTRACT AVAILABLE' TO WS-TYPE-NAME-TBL (4).
060000     PERFORM 535-WRITE-VOT-LINE THRU 535-WRITE-VOT-LINE-EXIT
060100         VARYING TYP-IDX FROM 1 BY 1 UNTIL TYP-IDX > 4.
060200*
060300 530-VALUE-OPPORTUNITY-EXIT.
060400     EXIT.
060500*
060600*
060700 535-WRITE-VOT-LINE.
060800*
060900     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
061000        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
061100        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
061200     MOVE WS-TYPE-NAME-TBL (TYP-IDX) TO VOT-TYPE-DL.
061300     MOVE WS-TYPE-ITEM-CTR-TBL (TYP-IDX) TO WS-EDIT-CTR.
061400     MOVE WS-EDIT-CTR TO VOT-ITEMS-DL.
061500     MOVE WS-TYPE-ORDER-CTR-TBL (TYP-IDX) TO WS-EDIT-CTR.
061600     MOVE WS-EDIT-CTR TO VOT-ORDERS-DL.
061700     MOVE WS-TYPE-VALUE-TBL (TYP-IDX) TO WS-EDIT-WHOLE.
061800     MOVE WS-EDIT-WHOLE TO VOT-VALUE-DL.
061900     MOVE 1 TO WS-LINE-SPACING.
062000     WRITE RPT-LINE FROM VOT-DETAIL AFTER ADVANCING WS-LINE-SPACING.
062100     ADD WS-LINE-SPACING TO WS-LINES-USED.
062200*
062300 535-WRITE-VOT-LINE-EXIT.
062400     EXIT.
062500*
062600*
062700 800-READ-OITM-FILE.
062800*
062900     READ ORDITEMS
063000         AT END  MOVE 'YES' TO WS-EOF-OITM-SW
063100                 GO TO 800-READ-OITM-FILE-EXIT.
063200*
063300 800-READ-OITM-FILE-EXIT.
063400     EXIT.
063500*
063600*
063700 955-HEADINGS.
063800*
063900     ADD 1 TO WS-PAGE-COUNT.
064000     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
064100     WRITE RPT-LINE FROM HL-HEADER-1
064200         AFTER ADVANCING PAGE.
064300     MOVE 1 TO WS-LINES-USED.
064400     MOVE 2 TO WS-LINE-SPACING.
064500     WRITE RPT-LINE FROM HL-HEADER-2
064600         AFTER ADVANCING WS-LINE-SPACING.
064700     ADD WS-LINE-SPACING TO WS-LINES-USED.
064800*
064900 955-HEADINGS-EXIT.
065000     EXIT.
