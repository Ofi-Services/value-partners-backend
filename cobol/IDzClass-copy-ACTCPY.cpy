000100*****************************************************************
000200*  COPYBOOK:  ACTCPY
000300*  DESCRIBES THE PROCESS-ACTIVITY EVENT-LOG RECORD (ACTIVITY
000400*  FILE), SORTED BY ACT-CASE-ID THEN ACT-TIMESTAMP.  USED BY
000500*  PROCMINE TO BUILD PROCESS VARIANTS, TIME-PER-TASK, AND
000600*  ACTIVITY STATISTICS.
000700*****************************************************************
000800*  CHANGE LOG
000900*    02-08-97  JBC  ORIGINAL COPYBOOK FOR THE WORKFLOW EVENT-LOG
001000*                   EXTRACT REQUESTED BY PROCESS IMPROVEMENT.
001100*    11-30-98  DWT  Y2K REVIEW - ACT-TIMESTAMP IS FULL
001200*                   CCYYMMDDHHMMSS.  NO CHANGE REQUIRED.
001300*    07-19-02  LNM  ADD-3PR REQUEST 4471 - TIMESTAMP AND FLAG-
001400*                   GROUP REDEFINES ADDED FOR THE NEW EXTRACT
001500*                   PROGRAM.
001600*****************************************************************
001700 01  ACT-ACTIVITY-REC.
001800     05  ACT-CASE-ID               PIC X(25).
001900     05  ACT-TIMESTAMP             PIC 9(14).
002000     05  ACT-NAME                  PIC X(45).
002100     05  ACT-USER                  PIC X(25).
002200     05  ACT-USER-TYPE             PIC X(15).
002300     05  ACT-AUTOMATIC             PIC X(1).
002400         88  ACT-IS-AUTOMATIC                VALUE 'Y'.
002500     05  ACT-REWORK                PIC X(1).
002600         88  ACT-IS-REWORK                   VALUE 'Y'.
002700     05  FILLER                    PIC X(4).
002800*
002900*    ALTERNATE VIEW OF THE EVENT TIMESTAMP BY CENTURY/YEAR/MONTH/
003000*    DAY/HOUR/MINUTE/SECOND - USED BY THE TPT AND CASE-DURATION
003100*    CALCULATIONS IN PROCMINE.
003200 01  ACT-TIMESTAMP-BREAKDOWN REDEFINES ACT-ACTIVITY-REC.
003300     05  FILLER                    PIC X(25).
003400     05  ACT-TS-CCYY               PIC 9(4).
003500     05  ACT-TS-MM                 PIC 9(2).
003600     05  ACT-TS-DD                 PIC 9(2).
003700     05  ACT-TS-HH                 PIC 9(2).
003800     05  ACT-TS-MIN                PIC 9(2).
003900     05  ACT-TS-SS                 PIC 9(2).
004000     05  FILLER                    PIC X(91).
004100*
004200*    ALTERNATE VIEW OF THE TWO ACTIVITY FLAGS AS ONE GROUP.
004300 01  ACT-FLAG-BREAKDOWN REDEFINES ACT-ACTIVITY-REC.
004400     05  FILLER                    PIC X(124).
004500     05  ACT-ACTIVITY-FLAGS.
004600         10  ACT-FLAG-AUTOMATIC    PIC X(1).
004700         10  ACT-FLAG-REWORK       PIC X(1).
004800     05  FILLER                    PIC X(4).
