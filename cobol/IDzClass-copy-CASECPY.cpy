000100*****************************************************************
000200*  COPYBOOK:  CASECPY
000300*  DESCRIBES THE ORDER (CASE) HEADER RECORD (ORDERS FILE), SORTED
000400*  BY CASE-ID.  USED BY CTUSAGE (BRANCH/DATE JOIN) AND BY PROCMINE
000500*  (SUPPLIER OTIF AND FREE-TEXT KPI JOIN).
000600*****************************************************************
000700*  CHANGE LOG
000800*    09-14-91  RSH  ORIGINAL COPYBOOK FOR THE ORDER HEADER FEED.
000900*    06-03-95  JBC  ADDED CASE-ON-TIME/CASE-IN-FULL FOR THE OTIF
001000*                   METRICS REQUESTED BY LOGISTICS.
001100*    11-30-98  DWT  Y2K REVIEW - CASE-ORDER-DATE IS FULL CCYYMMDD.
001200*                   NO CHANGE REQUIRED.
001300*    07-19-02  LNM  ADD-3PR REQUEST 4471 - DATE AND OTIF-FLAG
001400*                   REDEFINES ADDED FOR THE NEW EXTRACT PROGRAM.
001500*****************************************************************
001600 01  CASE-ORDER-REC.
001700     05  CASE-ID                   PIC X(25).
001800     05  CASE-ORDER-DATE           PIC 9(8).
001900     05  CASE-BRANCH               PIC X(25).
002000     05  CASE-SUPPLIER             PIC X(20).
002100     05  CASE-ON-TIME              PIC X(1).
002200         88  CASE-WAS-ON-TIME                VALUE 'Y'.
002300     05  CASE-IN-FULL              PIC X(1).
002400         88  CASE-WAS-IN-FULL                VALUE 'Y'.
002500     05  CASE-TOTAL-PRICE          PIC S9(9).
002600     05  FILLER                    PIC X(21).
002700*
002800*    ALTERNATE VIEW OF THE ORDER DATE BY CENTURY/YEAR/MONTH/DAY.
002900 01  CASE-DATE-BREAKDOWN REDEFINES CASE-ORDER-REC.
003000     05  FILLER                    PIC X(25).
003100     05  CASE-DATE-CCYY            PIC 9(4).
003200     05  CASE-DATE-MM              PIC 9(2).
003300     05  CASE-DATE-DD              PIC 9(2).
003400     05  FILLER                    PIC X(77).
003500*
003600*    ALTERNATE VIEW OF THE TWO DELIVERY FLAGS AS ONE GROUP - USED
003700*    BY THE SUPPLIER OTIF EVALUATE IN PROCMINE.
003800 01  CASE-OTIF-BREAKDOWN REDEFINES CASE-ORDER-REC.
003900     05  FILLER                    PIC X(78).
004000     05  CASE-OTIF-FLAGS.
004100         10  CASE-OTIF-ON-TIME     PIC X(1).
004200         10  CASE-OTIF-IN-FULL     PIC X(1).
004300     05  FILLER                    PIC X(30).
