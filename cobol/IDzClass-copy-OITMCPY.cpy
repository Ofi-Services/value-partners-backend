000100*****************************************************************
000200*  COPYBOOK:  OITMCPY
000300*  DESCRIBES THE ORDER-ITEM RECORD (ORDITEMS FILE), SORTED BY
000400*  OI-ORDER-ID.  USED BY CTUSAGE FOR CONTRACT-USAGE CLASSIFICATION
000500*  AND BY PROCMINE FOR THE FREE-TEXT ORDERING KPIS.
000600*****************************************************************
000700*  CHANGE LOG
000800*    09-14-91  RSH  ORIGINAL COPYBOOK FOR THE ORDER-ITEM FEED.
000900*    04-20-96  JBC  ADDED OI-CONTRACT-USED FOR THE CONTRACT-USAGE
001000*                   PROJECT KICKED OFF BY PROCUREMENT.
001100*    11-30-98  DWT  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD.
001200*                   NO CHANGE.
001300*    07-19-02  LNM  ADD-3PR REQUEST 4471 - FLAG-GROUP AND VALUE
001400*                   REDEFINES ADDED FOR THE NEW EXTRACT PROGRAM.
001500*****************************************************************
001600 01  OITM-ORDER-ITEM-REC.
001700     05  OI-ORDER-ID               PIC X(25).
001800     05  OI-MATERIAL-NAME          PIC X(25).
001900     05  OI-MATERIAL-CODE          PIC X(10).
002000     05  OI-QUANTITY               PIC S9(7).
002100     05  OI-UNIT-PRICE             PIC S9(7).
002200     05  OI-FREE-TEXT              PIC X(1).
002300         88  OI-IS-FREE-TEXT                 VALUE 'Y'.
002400     05  OI-CONTRACT-USED          PIC X(1).
002500         88  OI-USED-CONTRACT                VALUE 'Y'.
002600     05  FILLER                    PIC X(14).
002700*
002800*    ALTERNATE VIEW OF THE QUANTITY/PRICE PAIR AS ONE GROUP - USED
002900*    WHEN COMPUTING ITEM VALUE (QTY X PRICE) IN CTUSAGE.
003000 01  OITM-VALUE-BREAKDOWN REDEFINES OITM-ORDER-ITEM-REC.
003100     05  FILLER                    PIC X(60).
003200     05  OITM-VALUE-GROUP.
003300         10  OITM-VALUE-QTY        PIC S9(7).
003400         10  OITM-VALUE-PRICE      PIC S9(7).
003500     05  FILLER                    PIC X(16).
003600*
003700*    ALTERNATE VIEW OF THE TWO LINE FLAGS AS ONE GROUP.
003800 01  OITM-FLAG-BREAKDOWN REDEFINES OITM-ORDER-ITEM-REC.
003900     05  FILLER                    PIC X(74).
004000     05  OITM-LINE-FLAGS.
004100         10  OITM-FLAG-FREE-TEXT   PIC X(1).
004200         10  OITM-FLAG-CONTRACT    PIC X(1).
004300     05  FILLER                    PIC X(14).
