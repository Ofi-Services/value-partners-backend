000100*****************************************************************
000200*  COPYBOOK:  OCRCPY
000300*  DESCRIBES THE OCR-CAPTURED INVOICE LINE-ITEM RECORD (OCRITEMS
000400*  FILE), GROUPED BY OCR-INVOICE-NO.  USED BY OCRMATCH TO COMPARE
000500*  THE SCANNED INVOICE LINE AGAINST THE PURCHASE-ORDER (DATABASE)
000600*  VALUES.
000700*****************************************************************
000800*  CHANGE LOG
000900*    04-09-90  RSH  ORIGINAL COPYBOOK FOR THE OCR CAPTURE FEED.
001000*    02-26-94  JBC  ADDED OCR-SUPPLIER-ID PER VENDOR MASTER TIE-IN.
001100*    11-30-98  DWT  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD.
001200*                   NO CHANGE.
001300*    07-19-02  LNM  ADD-3PR REQUEST 4471 - COMPOSITE-KEY AND PRICE
001400*                   REDEFINES ADDED FOR THE NEW EXTRACT PROGRAM.
001500*****************************************************************
001600 01  OCR-LINE-ITEM-REC.
001700     05  OCR-INVOICE-NO            PIC X(10).
001800     05  OCR-PO-NUMBER             PIC X(10).
001900     05  OCR-INVOICE-ITEM          PIC 9(3).
002000     05  OCR-MATERIAL-DESC         PIC X(25).
002100     05  OCR-SUPPLIER              PIC X(20).
002200     05  OCR-SUPPLIER-ID           PIC X(12).
002300     05  OCR-INV-QTY               PIC S9(7)V99.
002400     05  OCR-DB-QTY                PIC S9(7)V99.
002500     05  OCR-INV-UNIT-PRICE        PIC S9(7)V99.
002600     05  OCR-DB-UNIT-PRICE         PIC S9(7)V99.
002700     05  OCR-INV-PAY-TERMS         PIC S9(4).
002800     05  OCR-DB-PAY-TERMS          PIC S9(4).
002900     05  FILLER                    PIC X(16).
003000*
003100*    COMPOSITE-KEY VIEW - INVOICE/PO/ITEM CONCATENATED - USED WHEN
003200*    SEQUENCE-CHECKING THE FEED FOR THE INVOICE CONTROL BREAK.
003300 01  OCR-KEY-VIEW REDEFINES OCR-LINE-ITEM-REC.
003400     05  OCR-KEY-INVOICE-PO.
003500         10  OCR-KEY-INVOICE-NO    PIC X(10).
003600         10  OCR-KEY-PO-NUMBER     PIC X(10).
003700     05  OCR-KEY-ITEM-NO           PIC 9(3).
003800     05  FILLER                    PIC X(117).
003900*
004000*    ALTERNATE VIEW OF THE INVOICED UNIT PRICE - WHOLE / CENTS -
004100*    USED BY THE PRICE-MISMATCH DIFFERENCE EDIT.
004200 01  OCR-PRICE-BREAKDOWN REDEFINES OCR-LINE-ITEM-REC.
004300     05  FILLER                    PIC X(98).
004400     05  OCR-INV-PRICE-WHOLE       PIC S9(7).
004500     05  OCR-INV-PRICE-CENTS       PIC 99.
004600     05  FILLER                    PIC X(33).
