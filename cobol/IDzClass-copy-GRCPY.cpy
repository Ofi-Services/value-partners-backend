000100*****************************************************************
000200*  COPYBOOK:  GRCPY
000300*  DESCRIBES THE GOODS-RECEIPT RECORD (GOODSRCV FILE) USED BY
000400*  THE THREE-WAY-MATCH PROCESS (TWMATCH).  ONE RECORD PER LINE
000500*  RECEIVED AGAINST A PURCHASE ORDER.
000600*****************************************************************
000700*  CHANGE LOG
000800*    06-11-86  RSH  ORIGINAL COPYBOOK FOR GOODS-RECEIPT FEED.
000900*    09-02-88  RSH  ADDED GR-REC-STATUS INDICATOR BYTE.
001000*    02-14-91  DWT  WIDENED SUPPLIER NAME TO X(20) PER PURCH DEPT.
001100*    11-30-98  DWT  Y2K REVIEW - DATES IN THIS RECORD ARE NUMERIC
001200*                   ONLY, NO WINDOWING REQUIRED.  NO CHANGE.
001300*    07-19-02  LNM  ADD-3PR REQUEST 4471 - GR-PRICE-WHOLE/CENTS
001400*                   REDEFINE ADDED FOR THE NEW EXTRACT PROGRAM.
001500*****************************************************************
001600 01  GR-RECEIPT-REC.
001700     05  GR-ID                     PIC 9(7).
001800     05  GR-INVOICE-ID             PIC 9(7).
001900     05  GR-SUPPLIER-NAME          PIC X(20).
002000     05  GR-PRODUCT-CODE           PIC X(10).
002100     05  GR-QUANTITY               PIC S9(7).
002200     05  GR-UNIT-PRICE             PIC S9(7)V99.
002300     05  GR-REC-STATUS             PIC X(1)     VALUE 'A'.
002400         88  GR-STATUS-ACTIVE                   VALUE 'A'.
002500         88  GR-STATUS-VOID                     VALUE 'V'.
002600     05  FILLER                    PIC X(19).
002700*
002800*    ALTERNATE VIEW OF THE UNIT PRICE - WHOLE DOLLARS / CENTS -
002900*    USED BY THE VALUE-OPPORTUNITY EDIT ON THE TWMATCH REPORT.
003000 01  GR-PRICE-BREAKDOWN REDEFINES GR-RECEIPT-REC.
003100     05  FILLER                    PIC X(14).
003200     05  FILLER                    PIC X(37).
003300     05  GR-PRICE-WHOLE            PIC S9(7).
003400     05  GR-PRICE-CENTS            PIC 99.
003500     05  FILLER                    PIC X(20).
