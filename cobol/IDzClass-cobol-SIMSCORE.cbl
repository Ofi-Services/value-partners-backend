000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIMSCORE.
000300 AUTHOR.        J. B. COLLINS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  08-04-89.
000600 DATE-COMPILED. 07-19-02.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM SIMSCORE - STRING SIMILARITY SUBROUTINE.
001100*  CALLED BY DUPINV TO SCORE HOW CLOSE TWO INVOICE FIELDS (OR TWO
001200*  WHOLE-RECORD CONCATENATIONS) ARE TO ONE ANOTHER, FOR THE
001300*  DUPLICATE-INVOICE DETECTION WORK.  NORMALIZES BOTH STRINGS
001400*  (STRIPS SPACES, HYPHENS, SLASHES AND PERIODS, FOLDS TO LOWER
001500*  CASE) AND RETURNS 1 MINUS THE EDIT DISTANCE DIVIDED BY THE
001600*  LONGER NORMALIZED LENGTH.
001700******************************************************************
001800*  CHANGE LOG
001900*    08-04-89  JBC  ORIGINAL SUBROUTINE.  SIMPLE CHARACTER-COUNT
002000*                   COMPARE FOR THE FIRST CUT OF THE DUPLICATE-
002100*                   INVOICE PROJECT.
002200*    02-11-93  JBC  REPLACED THE CHARACTER-COUNT COMPARE WITH A
002300*                   PROPER EDIT-DISTANCE CALCULATION - PURCHASING
002400*                   WAS GETTING TOO MANY FALSE "NOT SIMILAR" CALLS
002500*                   ON TRANSPOSED DIGITS.
002600*    11-30-98  DWT  Y2K REVIEW - NO DATE FIELDS IN THIS SUBROUTINE.
002700*                   NO CHANGE REQUIRED.
002800*    07-19-02  LNM  ADD-3PR REQUEST 4471 - WIDENED THE WORK STRINGS
002900*                   TO 200 BYTES FOR THE WHOLE-RECORD COMPARE CALL.
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
003800*
003900 DATA DIVISION.
004000*
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-WORK-1-GROUP.
004400     05  WS-WORK-1                    PIC X(200).
004500     05  FILLER                       PIC X(1)  VALUE SPACE.
004600*
004700 01  WS-WORK-1-TABLE REDEFINES WS-WORK-1-GROUP.
004800     05  WS-WORK-1-CHAR OCCURS 200 TIMES
004900                                       PIC X.
005000     05  FILLER                       PIC X(1).
005100*
005200 01  WS-WORK-2-GROUP.
005300     05  WS-WORK-2                    PIC X(200).
005400     05  FILLER                       PIC X(1)  VALUE SPACE.
005500*
005600 01  WS-WORK-2-TABLE REDEFINES WS-WORK-2-GROUP.
005700     05  WS-WORK-2-CHAR OCCURS 200 TIMES
005800                                       PIC X.
005900     05  FILLER                       PIC X(1).
006000*
006100 01  WS-COMPACT-1-GROUP.
006200     05  WS-COMPACT-1                 PIC X(200) VALUE SPACES.
006300     05  FILLER                       PIC X(1)  VALUE SPACE.
006400*
006500 01  WS-COMPACT-1-TABLE REDEFINES WS-COMPACT-1-GROUP.
006600     05  WS-COMPACT-1-CHAR OCCURS 200 TIMES
006700                                       PIC X.
006800     05  FILLER                       PIC X(1).
006900*
007000 01  WS-COMPACT-2-GROUP.
007100     05  WS-COMPACT-2                 PIC X(200) VALUE SPACES.
007200     05  FILLER                       PIC X(1)  VALUE SPACE.
007300*
007400 01  WS-COMPACT-2-TABLE REDEFINES WS-COMPACT-2-GROUP.
007500     05  WS-COMPACT-2-CHAR OCCURS 200 TIMES
007600                                       PIC X.
007700     05  FILLER                       PIC X(1).
007800*
007900 01  WS-DISTANCE-TABLES.
008000     05  WS-PREV-ROW OCCURS 201 TIMES PIC S9(4) COMP.
008100     05  WS-CURR-ROW OCCURS 201 TIMES PIC S9(4) COMP.
008200*
008300 01  WS-WORK-FIELDS.
008400     05  WS-CHAR                      PIC X     VALUE SPACE.
008500     05  WS-LEN-1                     PIC S9(3) COMP VALUE ZERO.
008600     05  WS-LEN-2                     PIC S9(3) COMP VALUE ZERO.
008700     05  WS-MAX-LEN                   PIC S9(3) COMP VALUE ZERO.
008800     05  WS-EDIT-DISTANCE             PIC S9(4) COMP VALUE ZERO.
008900     05  WS-I                         PIC S9(3) COMP VALUE ZERO.
009000     05  WS-J                         PIC S9(3) COMP VALUE ZERO.
009100     05  WS-SUB-COST                  PIC S9(4) COMP VALUE ZERO.
009200     05  WS-DEL-COST                  PIC S9(4) COMP VALUE ZERO.
009300     05  WS-INS-COST                  PIC S9(4) COMP VALUE ZERO.
009400     05  WS-MIN-COST                  PIC S9(4) COMP VALUE ZERO.
009500*
009600 LINKAGE SECTION.
009700*
009800 01  LK-STRING-1                      PIC X(200).
009900 01  LK-STRING-2                      PIC X(200).
010000 01  LK-SIMILARITY                    PIC 9V9999 COMP-3.
010100*
010200 PROCEDURE DIVISION USING LK-STRING-1
010300                           LK-STRING-2
010400                           LK-SIMILARITY.
010500*
010600 000-MAIN.
010700*
010800     PERFORM 100-NORMALIZE THRU 100-NORMALIZE-EXIT.
010900     PERFORM 200-CALC-EDIT-DISTANCE THRU
011000                                    200-CALC-EDIT-DISTANCE-EXIT.
011100     PERFORM 300-CALC-SIMILARITY THRU 300-CALC-SIMILARITY-EXIT.
011200     GOBACK.
011300*
011400*
011500 100-NORMALIZE.
011600*
011700     MOVE LK-STRING-1 TO WS-WORK-1.
011800     MOVE LK-STRING-2 TO WS-WORK-2.
011900     INSPECT WS-WORK-1 CONVERTING
012000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
012100         'abcdefghijklmnopqrstuvwxyz'.
012200     INSPECT WS-WORK-2 CONVERTING
012300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
012400         'abcdefghijklmnopqrstuvwxyz'.
012500     MOVE SPACES TO WS-COMPACT-1.
012600     MOVE SPACES TO WS-COMPACT-2.
012700     MOVE ZERO   TO WS-LEN-1.
012800     MOVE ZERO   TO WS-LEN-2.
012900     PERFORM 110-COMPACT-STRING-1 THRU 110-COMPACT-STRING-1-EXIT
013000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 200.
013100     PERFORM 120-COMPACT-STRING-2 THRU 120-COMPACT-STRING-2-EXIT
013200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 200.
013300*
013400 100-NORMALIZE-EXIT.
013500     EXIT.
013600*
013700*
013800 110-COMPACT-STRING-1.
013900*
014000     MOVE WS-WORK-1-CHAR (WS-I) TO WS-CHAR.
014100     IF WS-CHAR NOT = SPACE AND WS-CHAR NOT = '-'
014200        AND WS-CHAR NOT = '/' AND WS-CHAR NOT = '.'
014300        ADD 1 TO WS-LEN-1
014400        MOVE WS-CHAR TO WS-COMPACT-1-CHAR (WS-LEN-1)
014500     END-IF.
014600*
014700 110-COMPACT-STRING-1-EXIT.
014800     EXIT.
014900*
015000*
015100 120-COMPACT-STRING-2.
015200*
015300     MOVE WS-WORK-2-CHAR (WS-I) TO WS-CHAR.
015400     IF WS-CHAR NOT = SPACE AND WS-CHAR NOT = '-'
015500        AND WS-CHAR NOT = '/' AND WS-CHAR NOT = '.'
015600        ADD 1 TO WS-LEN-2
015700        MOVE WS-CHAR TO WS-COMPACT-2-CHAR (WS-LEN-2)
015800     END-IF.
015900*
016000 120-COMPACT-STRING-2-EXIT.
016100     EXIT.
016200*
016300*
016400 200-CALC-EDIT-DISTANCE.
016500*
016600     PERFORM 210-INIT-PREV-ROW THRU 210-INIT-PREV-ROW-EXIT
016700         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LEN-2.
016800     PERFORM 220-CALC-ROW THRU 220-CALC-ROW-EXIT
016900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-1.
017000     MOVE WS-PREV-ROW (WS-LEN-2 + 1) TO WS-EDIT-DISTANCE.
017100*
017200 200-CALC-EDIT-DISTANCE-EXIT.
017300     EXIT.
017400*
017500*
017600 210-INIT-PREV-ROW.
017700*
017800     MOVE WS-J TO WS-PREV-ROW (WS-J + 1).
017900*
018000 210-INIT-PREV-ROW-EXIT.
018100     EXIT.
018200*
018300*
018400 220-CALC-ROW.
018500*
018600     MOVE WS-I TO WS-CURR-ROW (1).
018700     PERFORM 230-CALC-CELL THRU 230-CALC-CELL-EXIT
018800         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-2.
018900     PERFORM 240-COPY-ROW THRU 240-COPY-ROW-EXIT
019000         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LEN-2.
019100*
019200 220-CALC-ROW-EXIT.
019300     EXIT.
019400*
019500*
019600 230-CALC-CELL.
019700*
019800     IF WS-COMPACT-1-CHAR (WS-I) = WS-COMPACT-2-CHAR (WS-J)
019900        MOVE WS-PREV-ROW (WS-J) TO WS-CURR-ROW (WS-J + 1)
020000     ELSE
020100        MOVE WS-PREV-ROW (WS-J) TO WS-SUB-COST
020200        ADD 1 TO WS-SUB-COST
020300        MOVE WS-PREV-ROW (WS-J + 1) TO WS-DEL-COST
020400        ADD 1 TO WS-DEL-COST
020500        MOVE WS-CURR-ROW (WS-J) TO WS-INS-COST
020600        ADD 1 TO WS-INS-COST
020700        MOVE WS-SUB-COST TO WS-MIN-COST
020800        IF WS-DEL-COST < WS-MIN-COST
020900           MOVE WS-DEL-COST TO WS-MIN-COST
021000        END-IF
021100        IF WS-INS-COST < WS-MIN-COST
021200           MOVE WS-INS-COST TO WS-MIN-COST
021300        END-IF
021400        MOVE WS-MIN-COST TO WS-CURR-ROW (WS-J + 1)
021500     END-IF.
021600*
021700 230-CALC-CELL-EXIT.
021800     EXIT.
021900*
022000*
022100 240-COPY-ROW.
022200*
022300     MOVE WS-CURR-ROW (WS-J + 1) TO WS-PREV-ROW (WS-J + 1).
022400*
022500 240-COPY-ROW-EXIT.
022600     EXIT.
022700*
022800*
022900 300-CALC-SIMILARITY.
023000*
023100     IF WS-LEN-1 = 0 AND WS-LEN-2 = 0
023200        MOVE 1 TO LK-SIMILARITY
023300     ELSE
023400        MOVE WS-LEN-1 TO WS-MAX-LEN
023500        IF WS-LEN-2 > WS-MAX-LEN
023600           MOVE WS-LEN-2 TO WS-MAX-LEN
023700        END-IF
023800        COMPUTE LK-SIMILARITY ROUNDED =
023900            1 - (WS-EDIT-DISTANCE / WS-MAX-LEN)
024000     END-IF.
024100*
024200 300-CALC-SIMILARITY-EXIT.
024300     EXIT.
