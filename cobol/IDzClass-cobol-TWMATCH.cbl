000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TWMATCH.
000300 AUTHOR.        R. S. HARMON.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  06-11-86.
000600 DATE-COMPILED. 07-19-02.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM TWMATCH - THREE-WAY-MATCH EXCEPTION ENGINE.  MATCHES   *
001100*  EACH GOODS-RECEIVED LINE TO ITS INVOICE LINE, CLASSIFIES THE   *
001200*  RESULT (MATCH, QUANTITY MISMATCH, VALUE MISMATCH, OR BOTH),    *
001300*  AND PRODUCES THE PURCHASING DEPT EXCEPTION REPORT WITH KPI,    *
001400*  VALUE-OPPORTUNITY, PER-SUPPLIER AND PER-MONTH BREAKDOWNS.      *
001500******************************************************************
001600*  CHANGE LOG
001700*    06-11-86  RSH  ORIGINAL PROGRAM.  SEQUENTIAL GR/INVOICE
001800*                   MATCH AGAINST THE MONTHLY RECEIPTS FEED.
001900*    09-02-88  RSH  ADDED SUPPLIER BREAKDOWN TABLE PER BUYER REQ.
002000*    05-17-93  JBC  ADDED PER-MONTH DEVELOPMENT TABLE AND THE
002100*                   10-PERCENT MISMATCH-RATE ALERT LINES.
002200*    06-03-95  JBC  ADDED OTIF-BASED MATCH RATE FROM THE ORDER
002300*                   HEADER FEED FOR THE LOGISTICS KPI PAGE.
002400*    11-30-98  DWT  Y2K REVIEW - ALL DATES IN THIS PROGRAM ARE
002500*                   FULL CCYYMMDD ALREADY.  NO CHANGE REQUIRED.
002600*    07-19-02  LNM  ADD-3PR REQUEST 4471 - CONVERTED TO THE NEW
002700*                   GRCPY/INVCPY/CASECPY COPYBOOK LAYOUTS AND
002800*                   REBUILT THE VALUE-OPPORTUNITY TABLE.
002900******************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT GOODSRCV    ASSIGN TO UT-S-GOODSRV.
004200     SELECT INVOICES    ASSIGN TO UT-S-INVOICE.
004300     SELECT ORDERS      ASSIGN TO UT-S-ORDERS.
004400     SELECT RPTFILE     ASSIGN TO UT-S-RPT001.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 FD  GOODSRCV
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 80 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS GR-RECEIPT-REC.
005600     COPY GRCPY.
005700*
005800 FD  INVOICES
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 280 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS INV-INVOICE-REC.
006400     COPY INVCPY.
006500*
006600 FD  ORDERS
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 110 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CASE-ORDER-REC.
007200     COPY CASECPY.
007300*
007400 FD  RPTFILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 133 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RPT-LINE.
008000*
008100 01  RPT-LINE                         PIC X(133).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  PROGRAM-INDICATOR-SWITCHES.
008600     05  WS-EOF-GR-SW                 PIC X(3)  VALUE 'NO '.
008700         88  EOF-GR                             VALUE 'YES'.
008800     05  WS-EOF-INV-SW                PIC X(3)  VALUE 'NO '.
008900         88  EOF-INV                            VALUE 'YES'.
009000     05  WS-EOF-ORD-SW                PIC X(3)  VALUE 'NO '.
009100         88  EOF-ORD                            VALUE 'YES'.
009200     05  WS-INVOICE-FOUND-SW          PIC X(3)  VALUE SPACES.
009300         88  INVOICE-FOUND                      VALUE 'YES'.
009400         88  INVOICE-NOT-FOUND                   VALUE 'NO '.
009500     05  WS-QTY-MISMATCH-SW           PIC X(3)  VALUE 'NO '.
009600         88  QTY-IS-MISMATCHED                  VALUE 'YES'.
009700     05  WS-VAL-MISMATCH-SW           PIC X(3)  VALUE 'NO '.
009800         88  VAL-IS-MISMATCHED                  VALUE 'YES'.
009900     05  WS-SUP-FOUND-SW              PIC X(3)  VALUE SPACES.
010000         88  SUP-FOUND                          VALUE 'YES'.
010100     05  WS-MONTH-FOUND-SW            PIC X(3)  VALUE SPACES.
010200         88  MONTH-FOUND                        VALUE 'YES'.
010300     05  WS-ALERT-RAISED-SW           PIC X(3)  VALUE 'NO '.
010400         88  ALERT-RAISED                       VALUE 'YES'.
010500*
010600 01  WS-REPORT-CONTROLS.
010700     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
010800     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
010900     05  WS-LINES-USED                PIC S9(2) COMP VALUE +51.
011000     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
011100*
011200 77  WS-INV-COUNT                     PIC S9(4) COMP VALUE ZERO.
011300*
011400 01  WS-INVOICE-TABLE.
011500     05  WS-INV-ENTRY OCCURS 1 TO 2000 TIMES
011600             DEPENDING ON WS-INV-COUNT
011700             ASCENDING KEY IS WS-INV-ID-TBL
011800             INDEXED BY INV-IDX.
011900         10  WS-INV-ID-TBL            PIC 9(7).
012000         10  WS-INV-CASE-ID-TBL       PIC X(25).
012100         10  WS-INV-DATE-TBL.
012200             15  WS-INV-CCYY-TBL      PIC 9(4).
012300             15  WS-INV-MM-TBL        PIC 9(2).
012400             15  WS-INV-DD-TBL        PIC 9(2).
012500         10  WS-INV-UNIT-PRICE-TBL    PIC S9(7)V99.
012600         10  WS-INV-QUANTITY-TBL      PIC S9(7).
012700         10  WS-INV-VALUE-TBL         PIC S9(9)V99.
012800*
012900 77  WS-SUP-COUNT                     PIC S9(4) COMP VALUE ZERO.
013000*
013100 01  WS-SUPPLIER-TABLE.
013200     05  WS-SUP-ENTRY OCCURS 1 TO 100 TIMES
013300             DEPENDING ON WS-SUP-COUNT
013400             INDEXED BY SUP-IDX.
013500         10  WS-SUP-NAME-TBL          PIC X(20) VALUE SPACES.
013600         10  WS-SUP-LINES-TBL         PIC S9(7) COMP VALUE ZERO.
013700         10  WS-SUP-MATCH-TBL         PIC S9(7) COMP VALUE ZERO.
013800*
013900 77  WS-MONTH-COUNT                   PIC S9(4) COMP VALUE ZERO.
014000*
014100 01  WS-MONTH-TABLE.
014200     05  WS-MONTH-ENTRY OCCURS 1 TO 120 TIMES
014300             DEPENDING ON WS-MONTH-COUNT
014400             INDEXED BY MO-IDX.
014500         10  WS-MONTH-KEY-TBL         PIC X(7)  VALUE SPACES.
014600         10  WS-MONTH-ITEMS-TBL       PIC S9(7) COMP VALUE ZERO.
014700         10  WS-MONTH-MATCH-TBL       PIC S9(7) COMP VALUE ZERO.
014800*
014900 01  WS-TYPE-TABLE.
015000     05  WS-TYPE-ENTRY OCCURS 3 TIMES INDEXED BY TYP-IDX.
015100         10  WS-TYPE-NAME-TBL         PIC X(30).
015200         10  WS-TYPE-INV-CTR-TBL      PIC S9(7) COMP VALUE ZERO.
015300         10  WS-TYPE-LINE-CTR-TBL     PIC S9(7) COMP VALUE ZERO.
015400         10  WS-TYPE-VALUE-TBL        PIC S9(9)V99   VALUE ZERO.
015500*
015600 01  WS-MONTH-KEY-BUILD.
015700     05  WS-MKB-CCYY                  PIC 9(4).
015800     05  WS-MKB-DASH                  PIC X(1)  VALUE '-'.
015900     05  WS-MKB-MM                    PIC 9(2).
016000*
016100 01  WS-ACCUMULATORS.
016200     05  WS-TOTAL-ITEMS               PIC S9(7) COMP VALUE ZERO.
016300     05  WS-QTY-MISMATCH-CTR          PIC S9(7) COMP VALUE ZERO.
016400     05  WS-VAL-MISMATCH-CTR          PIC S9(7) COMP VALUE ZERO.
016500     05  WS-BOTH-MISMATCH-CTR         PIC S9(7) COMP VALUE ZERO.
016600     05  WS-MATCH-ONLY-CTR            PIC S9(7) COMP VALUE ZERO.
016700     05  WS-MATCHED-VALUE             PIC S9(9)V99   VALUE ZERO.
016800     05  WS-ORDER-TOTAL               PIC S9(7) COMP VALUE ZERO.
016900     05  WS-OTIF-CTR                  PIC S9(7) COMP VALUE ZERO.
017000*
017100 01  WS-RATES.
017200     05  WS-QTY-RATE                  PIC S9V999     VALUE ZERO.
017300     05  WS-VAL-RATE                  PIC S9V999     VALUE ZERO.
017400     05  WS-BOTH-RATE                 PIC S9V999     VALUE ZERO.
017500     05  WS-OTIF-RATE                 PIC S9V999     VALUE ZERO.
017600*
017700 01  WS-CURRENT-LINE-FIELDS.
017800     05  WS-GR-VALUE                  PIC S9(9)V99   VALUE ZERO.
017900     05  WS-IR-VALUE                  PIC S9(9)V99   VALUE ZERO.
018000     05  WS-CLASSIFICATION            PIC X(30)      VALUE SPACES.
018100     05  WS-MONTH-KEY-WORK            PIC X(7)       VALUE SPACES.
018200*
018300 01  WS-EDIT-FIELDS.
018400     05  WS-EDIT-CTR                  PIC Z(6)9-.
018500     05  WS-EDIT-MONEY                PIC Z,ZZZ,ZZZ,ZZ9.99-.
018600     05  WS-EDIT-RATE                 PIC Z.999-.
018700*
018800* PROGRAM REPORT LINES.
018900*
019000 01  HL-HEADER-1.
019100     05  FILLER            PIC X(1)   VALUE SPACES.
019200     05  FILLER            PIC X(20)  VALUE 'REPORT NO TWM-0001'.
019300     05  FILLER            PIC X(20)  VALUE SPACES.
019400     05  FILLER            PIC X(34)
019500                  VALUE 'THREE-WAY-MATCH EXCEPTION REPORT'.
019600     05  FILLER            PIC X(20)  VALUE SPACES.
019700     05  FILLER            PIC X(5)   VALUE 'PAGE '.
019800     05  RPT-PAGE-NO       PIC ZZZ.
019900     05  FILLER            PIC X(30)  VALUE SPACES.
020000*
020100 01  HL-HEADER-2.
020200     05  FILLER            PIC X(3)   VALUE SPACES.
020300     05  FILLER            PIC X(25)  VALUE 'CASE ID'.
020400     05  FILLER            PIC X(22)  VALUE 'SUPPLIER'.
020500     05  FILLER            PIC X(10)  VALUE 'GR QTY'.
020600     05  FILLER            PIC X(10)  VALUE 'IR QTY'.
020700     05  FILLER            PIC X(15)  VALUE 'GR VALUE'.
020800     05  FILLER            PIC X(15)  VALUE 'IR VALUE'.
020900     05  FILLER            PIC X(33)  VALUE 'CLASSIFICATION'.
021000*
021100 01  DL-DETAIL.
021200     05  FILLER            PIC X(3)   VALUE SPACES.
021300     05  CASE-ID-DL        PIC X(25).
021400     05  FILLER            PIC X(1)   VALUE SPACES.
021500     05  SUPPLIER-DL       PIC X(20).
021600     05  FILLER            PIC X(2)   VALUE SPACES.
021700     05  GR-QTY-DL         PIC Z(6)9-.
021800     05  FILLER            PIC X(2)   VALUE SPACES.
021900     05  IR-QTY-DL         PIC Z(6)9-.
022000     05  FILLER            PIC X(2)   VALUE SPACES.
022100     05  GR-VALUE-DL       PIC Z,ZZZ,ZZ9.99-.
022200     05  FILLER            PIC X(1)   VALUE SPACES.
022300     05  IR-VALUE-DL       PIC Z,ZZZ,ZZ9.99-.
022400     05  FILLER            PIC X(1)   VALUE SPACES.
022500     05  CLASS-DL          PIC X(30).
022600     05  FILLER            PIC X(4)   VALUE SPACES.
022700*
022800 01  KPI-DETAIL.
022900     05  FILLER            PIC X(5)   VALUE SPACES.
023000     05  KPI-LABEL         PIC X(45)  VALUE SPACES.
023100     05  FILLER            PIC X(3)   VALUE SPACES.
023200     05  KPI-VALUE         PIC X(20)  VALUE SPACES.
023300     05  FILLER            PIC X(60)  VALUE SPACES.
023400*
023500 01  VOT-DETAIL.
023600     05  FILLER            PIC X(5)   VALUE SPACES.
023700     05  VOT-TYPE-DL       PIC X(30).
023800     05  FILLER            PIC X(3)   VALUE SPACES.
023900     05  VOT-INV-DL        PIC X(10).
024000     05  FILLER            PIC X(3)   VALUE SPACES.
024100     05  VOT-LINE-DL       PIC X(10).
024200     05  FILLER            PIC X(3)   VALUE SPACES.
024300     05  VOT-VALUE-DL      PIC X(18).
024400     05  FILLER            PIC X(51)  VALUE SPACES.
024500*
024600 01  SUP-DETAIL.
024700     05  FILLER            PIC X(5)   VALUE SPACES.
024800     05  SUP-NAME-DL       PIC X(20).
024900     05  FILLER            PIC X(3)   VALUE SPACES.
025000     05  SUP-LINES-DL      PIC X(10).
025100     05  FILLER            PIC X(3)   VALUE SPACES.
025200     05  SUP-MATCH-DL      PIC X(10).
025300     05  FILLER            PIC X(82)  VALUE SPACES.
025400*
025500 01  MTH-DETAIL.
025600     05  FILLER            PIC X(5)   VALUE SPACES.
025700     05  MTH-KEY-DL        PIC X(7).
025800     05  FILLER            PIC X(3)   VALUE SPACES.
025900     05  MTH-ITEMS-DL      PIC X(10).
026000     05  FILLER            PIC X(3)   VALUE SPACES.
026100     05  MTH-RATE-DL       PIC X(10).
026200     05  FILLER            PIC X(95)  VALUE SPACES.
026300*
026400 01  ALERT-LINE.
026500     05  FILLER            PIC X(5)   VALUE SPACES.
026600     05  ALERT-TEXT        PIC X(80)  VALUE SPACES.
026700     05  FILLER            PIC X(48)  VALUE SPACES.
026800*
026900 01  DISPLAY-LINE.
027000     05  DISP-MESSAGE      PIC X(45).
027100     05  DISP-VALUE        PIC ZZZ9.
027200*
027300 PROCEDURE DIVISION.
027400*
027500 000-MAINLINE SECTION.
027600*
027700     OPEN INPUT  GOODSRCV
027800                 INVOICES
027900                 ORDERS
028000          OUTPUT RPTFILE.
028100     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
028200     PERFORM 200-LOAD-INVOICE-TABLE THRU
028300                                    200-LOAD-INVOICE-TABLE-EXIT.
028400     PERFORM 800-READ-GR-FILE THRU 800-READ-GR-FILE-EXIT.
028500     PERFORM 300-PRSS-GR-RECORDS THRU 300-PRSS-GR-RECORDS-EXIT
028600         UNTIL EOF-GR.
028700     PERFORM 820-READ-ORDER-FILE THRU 820-READ-ORDER-FILE-EXIT.
028800     PERFORM 400-PRSS-ORDER-RECORDS THRU
028900                                    400-PRSS-ORDER-RECORDS-EXIT
029000         UNTIL EOF-ORD.
029100     PERFORM 500-KPI-TOTALS THRU 500-KPI-TOTALS-EXIT.
029200     PERFORM 510-VALUE-OPPORTUNITY THRU 510-VALUE-OPPORTUNITY-EXIT.
029300     PERFORM 520-SUPPLIER-TABLE-LINES THRU
029400                                    520-SUPPLIER-TABLE-LINES-EXIT.
029500     PERFORM 530-MONTH-TABLE-LINES THRU 530-MONTH-TABLE-LINES-EXIT.
029600     PERFORM 560-ALERT-LINES THRU 560-ALERT-LINES-EXIT.
029700     CLOSE GOODSRCV
029800           INVOICES
029900           ORDERS
030000           RPTFILE.
030100     MOVE ZERO TO RETURN-CODE.
030200     GOBACK.
030300*
030400*
030500 200-LOAD-INVOICE-TABLE.
030600*
030700     PERFORM 210-READ-INVOICE-FILE THRU 210-READ-INVOICE-FILE-EXIT.
030800     PERFORM 220-STORE-INVOICE-ROW THRU 220-STORE-INVOICE-ROW-EXIT
030900         UNTIL EOF-INV.
031000*
031100 200-LOAD-INVOICE-TABLE-EXIT.
031200     EXIT.
031300*
031400*
031500 210-READ-INVOICE-FILE.
031600*
031700     READ INVOICES
031800         AT END  MOVE 'YES' TO WS-EOF-INV-SW
031900                 GO TO 210-READ-INVOICE-FILE-EXIT.
032000*
032100 210-READ-INVOICE-FILE-EXIT.
032200     EXIT.
032300*
032400*
032500 220-STORE-INVOICE-ROW.
032600*
032700     ADD 1 TO WS-INV-COUNT.
032800     SET INV-IDX TO WS-INV-COUNT.
032900     MOVE INV-ID           TO WS-INV-ID-TBL (INV-IDX).
033000     MOVE INV-CASE-ID      TO WS-INV-CASE-ID-TBL (INV-IDX).
033100     MOVE INV-DATE-CCYY    TO WS-INV-CCYY-TBL (INV-IDX).
033200     MOVE INV-DATE-MM      TO WS-INV-MM-TBL (INV-IDX).
033300     MOVE INV-DATE-DD      TO WS-INV-DD-TBL (INV-IDX).
033400     MOVE INV-UNIT-PRICE   TO WS-INV-UNIT-PRICE-TBL (INV-IDX).
033500     MOVE INV-QUANTITY     TO WS-INV-QUANTITY-TBL (INV-IDX).
033600     MOVE INV-VALUE        TO WS-INV-VALUE-TBL (INV-IDX).
033700     PERFORM 210-READ-INVOICE-FILE THRU 210-READ-INVOICE-FILE-EXIT.
033800*
033900 220-STORE-INVOICE-ROW-EXIT.
034000     EXIT.
034100*
034200*
034300 300-PRSS-GR-RECORDS.
034400*
034500     ADD 1 TO WS-TOTAL-ITEMS.
034600     PERFORM 320-FIND-INVOICE THRU 320-FIND-INVOICE-EXIT.
034700     IF INVOICE-FOUND
034800        PERFORM 330-CLASSIFY-LINE THRU 330-CLASSIFY-LINE-EXIT
034900        PERFORM 340-WRITE-DETAIL-LINE THRU
035000                                    340-WRITE-DETAIL-LINE-EXIT
035100        PERFORM 350-ACCUM-SUPPLIER THRU 350-ACCUM-SUPPLIER-EXIT
035200        PERFORM 360-ACCUM-MONTH THRU 360-ACCUM-MONTH-EXIT
035300     ELSE
035400        NEXT SENTENCE.
035500     PERFORM 800-READ-GR-FILE THRU 800-READ-GR-FILE-EXIT.
035600*
035700 300-PRSS-GR-RECORDS-EXIT.
035800     EXIT.
035900*
036000*
036100 320-FIND-INVOICE.
036200*
036300     MOVE SPACES TO WS-INVOICE-FOUND-SW.
036400     SET INV-IDX TO 1.
036500     SEARCH ALL WS-INV-ENTRY
036600         AT END   MOVE 'NO ' TO WS-INVOICE-FOUND-SW
036700         WHEN WS-INV-ID-TBL (INV-IDX) = GR-INVOICE-ID
036800              MOVE 'YES' TO WS-INVOICE-FOUND-SW.
036900*
037000 320-FIND-INVOICE-EXIT.
037100     EXIT.
037200*
037300*
037400 330-CLASSIFY-LINE.
037500*
037600     COMPUTE WS-GR-VALUE = GR-QUANTITY * GR-UNIT-PRICE.
037700     COMPUTE WS-IR-VALUE = WS-INV-QUANTITY-TBL (INV-IDX) *
037800                           WS-INV-UNIT-PRICE-TBL (INV-IDX).
037900     IF GR-QUANTITY NOT = WS-INV-QUANTITY-TBL (INV-IDX)
038000        MOVE 'YES' TO WS-QTY-MISMATCH-SW
038100     ELSE
038200        MOVE 'NO ' TO WS-QTY-MISMATCH-SW.
038300     IF GR-UNIT-PRICE NOT = WS-INV-UNIT-PRICE-TBL (INV-IDX)
038400        MOVE 'YES' TO WS-VAL-MISMATCH-SW
038500     ELSE
038600        MOVE 'NO ' TO WS-VAL-MISMATCH-SW.
038700     EVALUATE TRUE
038800        WHEN QTY-IS-MISMATCHED AND VAL-IS-MISMATCHED
038900             MOVE 'QUANTITY AND VALUE MISMATCH' TO WS-CLASSIFICATION
039000             ADD 1 TO WS-BOTH-MISMATCH-CTR
039100             SET TYP-IDX TO 3
039200        WHEN QTY-IS-MISMATCHED
039300             MOVE 'QUANTITY MISMATCH' TO WS-CLASSIFICATION
039400             ADD 1 TO WS-QTY-MISMATCH-CTR
039500             SET TYP-IDX TO 1
039600        WHEN VAL-IS-MISMATCHED
039700             MOVE 'VALUE MISMATCH' TO WS-CLASSIFICATION
039800             ADD 1 TO WS-VAL-MISMATCH-CTR
039900             SET TYP-IDX TO 2
040000        WHEN OTHER
040100             MOVE 'THREE WAY MATCH' TO WS-CLASSIFICATION
040200             ADD 1 TO WS-MATCH-ONLY-CTR
040300             ADD WS-GR-VALUE TO WS-MATCHED-VALUE
040400             SET TYP-IDX TO 0
040500     END-EVALUATE.
040600     IF TYP-IDX > 0
040700        ADD 1 TO WS-TYPE-INV-CTR-TBL (TYP-IDX)
040800        ADD 1 TO WS-TYPE-LINE-CTR-TBL (TYP-IDX)
040900        ADD WS-GR-VALUE TO WS-TYPE-VALUE-TBL (TYP-IDX).
041000*
041100 330-CLASSIFY-LINE-EXIT.
041200     EXIT.
041300*
041400*
041500 340-WRITE-DETAIL-LINE.
041600*
041700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
041800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
041900        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
042000     MOVE WS-INV-CASE-ID-TBL (INV-IDX)        TO CASE-ID-DL.
042100     MOVE GR-SUPPLIER-NAME                    TO SUPPLIER-DL.
042200     MOVE GR-QUANTITY                         TO GR-QTY-DL.
042300     MOVE WS-INV-QUANTITY-TBL (INV-IDX)        TO IR-QTY-DL.
042400     MOVE WS-GR-VALUE                         TO GR-VALUE-DL.
042500     MOVE WS-IR-VALUE                         TO IR-VALUE-DL.
042600     MOVE WS-CLASSIFICATION                   TO CLASS-DL.
042700     MOVE 1 TO WS-LINE-SPACING.
042800     WRITE RPT-LINE FROM DL-DETAIL
042900         AFTER ADVANCING WS-LINE-SPACING.
043000     ADD WS-LINE-SPACING TO WS-LINES-USED.
043100*
043200 340-WRITE-DETAIL-LINE-EXIT.
043300     EXIT.
043400*
043500*
043600 350-ACCUM-SUPPLIER.
043700*
043800     SET SUP-IDX TO 1.
043900     PERFORM 355-FIND-SUPPLIER THRU 355-FIND-SUPPLIER-EXIT.
044000     IF NOT SUP-FOUND
044100        ADD 1 TO WS-SUP-COUNT
044200        SET SUP-IDX TO WS-SUP-COUNT
044300        MOVE GR-SUPPLIER-NAME TO WS-SUP-NAME-TBL (SUP-IDX).
044400     ADD 1 TO WS-SUP-LINES-TBL (SUP-IDX).
044500     IF TYP-IDX = 0
044600        ADD 1 TO WS-SUP-MATCH-TBL (SUP-IDX).
044700*
044800 350-ACCUM-SUPPLIER-EXIT.
044900     EXIT.
045000*
045100*
045200 355-FIND-SUPPLIER.
045300*
045400     MOVE SPACES TO WS-SUP-FOUND-SW.
045500     SEARCH WS-SUP-ENTRY
045600         AT END   MOVE 'NO ' TO WS-SUP-FOUND-SW
045700         WHEN WS-SUP-NAME-TBL (SUP-IDX) = GR-SUPPLIER-NAME
045800              MOVE 'YES' TO WS-SUP-FOUND-SW.
045900*
046000 355-FIND-SUPPLIER-EXIT.
046100     EXIT.
046200*
046300*
046400 360-ACCUM-MONTH.
046500*
046600     MOVE WS-INV-CCYY-TBL (INV-IDX) TO WS-MKB-CCYY.
046700     MOVE WS-INV-MM-TBL (INV-IDX)   TO WS-MKB-MM.
046800     MOVE WS-MONTH-KEY-BUILD        TO WS-MONTH-KEY-WORK.
046900     SET MO-IDX TO 1.
047000     PERFORM 365-FIND-MONTH THRU 365-FIND-MONTH-EXIT.
047100     IF NOT MONTH-FOUND
047200        ADD 1 TO WS-MONTH-COUNT
047300        SET MO-IDX TO WS-MONTH-COUNT
047400        MOVE WS-MONTH-KEY-WORK TO WS-MONTH-KEY-TBL (MO-IDX).
047500     ADD 1 TO WS-MONTH-ITEMS-TBL (MO-IDX).
047600     IF TYP-IDX = 0
047700        ADD 1 TO WS-MONTH-MATCH-TBL (MO-IDX).
047800*
047900 360-ACCUM-MONTH-EXIT.
048000     EXIT.
048100*
048200*
048300 365-FIND-MONTH.
048400*
048500     MOVE SPACES TO WS-MONTH-FOUND-SW.
048600     SEARCH WS-MONTH-ENTRY
048700         AT END   MOVE 'NO ' TO WS-MONTH-FOUND-SW
048800         WHEN WS-MONTH-KEY-TBL (MO-IDX) = WS-MONTH-KEY-WORK
048900              MOVE 'YES' TO WS-MONTH-FOUND-SW.
049000*
049100 365-FIND-MONTH-EXIT.
049200     EXIT.
049300*
049400*
049500 400-PRSS-ORDER-RECORDS.
049600*
049700     ADD 1 TO WS-ORDER-TOTAL.
049800     IF CASE-WAS-ON-TIME AND CASE-WAS-IN-FULL
049900        ADD 1 TO WS-OTIF-CTR.
050000     PERFORM 820-READ-ORDER-FILE THRU 820-READ-ORDER-FILE-EXIT.
050100*
050200 400-PRSS-ORDER-RECORDS-EXIT.
050300     EXIT.
050400*
050500*
050600 500-KPI-TOTALS.
050700*
050800     IF WS-TOTAL-ITEMS = 0
050900        MOVE ZERO TO WS-QTY-RATE
051000        MOVE ZERO TO WS-VAL-RATE
051100        MOVE ZERO TO WS-BOTH-RATE
051200     ELSE
051300        COMPUTE WS-QTY-RATE ROUNDED =
051400                WS-QTY-MISMATCH-CTR / WS-TOTAL-ITEMS
051500        COMPUTE WS-VAL-RATE ROUNDED =
051600                WS-VAL-MISMATCH-CTR / WS-TOTAL-ITEMS
051700        COMPUTE WS-BOTH-RATE ROUNDED =
051800                WS-BOTH-MISMATCH-CTR / WS-TOTAL-ITEMS.
051900     IF WS-ORDER-TOTAL = 0
052000        MOVE ZERO TO WS-OTIF-RATE
052100     ELSE
052200        COMPUTE WS-OTIF-RATE ROUNDED =
052300                WS-OTIF-CTR / WS-ORDER-TOTAL.
052400     MOVE 'TOTAL LINES PROCESSED' TO KPI-LABEL.
052500     MOVE WS-TOTAL-ITEMS TO WS-EDIT-CTR.
052600     MOVE WS-EDIT-CTR TO KPI-VALUE.
052700     MOVE 2 TO WS-LINE-SPACING.
052800     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
052900     ADD WS-LINE-SPACING TO WS-LINES-USED.
053000     MOVE 'QUANTITY MISMATCH COUNT / RATE' TO KPI-LABEL.
053100     MOVE WS-QTY-MISMATCH-CTR TO WS-EDIT-CTR.
053200     MOVE WS-EDIT-CTR TO KPI-VALUE.
053300     MOVE 1 TO WS-LINE-SPACING.
053400     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
053500     ADD WS-LINE-SPACING TO WS-LINES-USED.
053600     MOVE WS-QTY-RATE TO WS-EDIT-RATE.
053700     MOVE WS-EDIT-RATE TO KPI-VALUE.
053800     MOVE '  QUANTITY MISMATCH RATE' TO KPI-LABEL.
053900     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
054000     ADD WS-LINE-SPACING TO WS-LINES-USED.
054100     MOVE 'VALUE MISMATCH COUNT' TO KPI-LABEL.
054200     MOVE WS-VAL-MISMATCH-CTR TO WS-EDIT-CTR.
054300     MOVE WS-EDIT-CTR TO KPI-VALUE.
054400     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
054500     ADD WS-LINE-SPACING TO WS-LINES-USED.
054600     MOVE '  VALUE MISMATCH RATE' TO KPI-LABEL.
054700     MOVE WS-VAL-RATE TO WS-EDIT-RATE.
054800     MOVE WS-EDIT-RATE TO KPI-VALUE.
054900     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
055000     ADD WS-LINE-SPACING TO WS-LINES-USED.
055100     MOVE 'QUANTITY AND VALUE MISMATCH COUNT' TO KPI-LABEL.
055200     MOVE WS-BOTH-MISMATCH-CTR TO WS-EDIT-CTR.
055300     MOVE WS-EDIT-CTR TO KPI-VALUE.
055400     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
055500     ADD WS-LINE-SPACING TO WS-LINES-USED.
055600     MOVE '  COMBINED MISMATCH RATE' TO KPI-LABEL.
055700     MOVE WS-BOTH-RATE TO WS-EDIT-RATE.
055800     MOVE WS-EDIT-RATE TO KPI-VALUE.
055900     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
056000     ADD WS-LINE-SPACING TO WS-LINES-USED.
056100     MOVE 'THREE-WAY-MATCH VALUE (GR SIDE)' TO KPI-LABEL.
056200     MOVE WS-MATCHED-VALUE TO WS-EDIT-MONEY.
056300     MOVE WS-EDIT-MONEY TO KPI-VALUE.
056400     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
056500     ADD WS-LINE-SPACING TO WS-LINES-USED.
056600     MOVE 'OTIF-BASED MATCH RATE (ORDER HEADERS)' TO KPI-LABEL.
056700     MOVE WS-OTIF-RATE TO WS-EDIT-RATE.
056800     MOVE WS-EDIT-RATE TO KPI-VALUE.
056900     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
057000     ADD WS-LINE-SPACING TO WS-LINES-USED.
057100*
057200 500-KPI-TOTALS-EXIT.
057300     EXIT.
057400*
057500*
057600 510-VALUE-OPPORTUNITY.
057700*
057800     MOVE 'QUANTITY MISMATCH' TO WS-TYPE-NAME-TBL (1).
057900     MOVE 'VALUE MISMATCH' TO WS-TYPE-NAME-TBL (2).
058000     MOVE 'QUANTITY AND VALUE MISMATCH' TO WS-TYPE-NAME-TBL (3).
058100     PERFORM 515-WRITE-VOT-LINE THRU 515-WRITE-VOT-LINE-EXIT
058200         VARYING TYP-IDX FROM 1 BY 1 UNTIL TYP-IDX > 3.
058300*
058400 510-VALUE-OPPORTUNITY-EXIT.
058500     EXIT.
058600*
058700*
058800 515-WRITE-VOT-LINE.
058900*
059000     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
059100        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
059200        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
059300     MOVE WS-TYPE-NAME-TBL (TYP-IDX) TO VOT-TYPE-DL.
059400     MOVE WS-TYPE-INV-CTR-TBL (TYP-IDX) TO WS-EDIT-CTR.
059500     MOVE WS-EDIT-CTR TO VOT-INV-DL.
059600     MOVE WS-TYPE-LINE-CTR-TBL (TYP-IDX) TO WS-EDIT-CTR.
059700     MOVE WS-EDIT-CTR TO VOT-LINE-DL.
059800     MOVE WS-TYPE-VALUE-TBL (TYP-IDX) TO WS-EDIT-MONEY.
059900     MOVE WS-EDIT-MONEY TO VOT-VALUE-DL.
060000     MOVE 1 TO WS-LINE-SPACING.
060100     WRITE RPT-LINE FROM VOT-DETAIL AFTER ADVANCING WS-LINE-SPACING.
060200     ADD WS-LINE-SPACING TO WS-LINES-USED.
060300*
060400 515-WRITE-VOT-LINE-EXIT.
060500     EXIT.
060600*
060700*
060800 520-SUPPLIER-TABLE-LINES.
060900*
061000     PERFORM 525-WRITE-SUP-LINE THRU 525-WRITE-SUP-LINE-EXIT
061100         VARYING SUP-IDX FROM 1 BY 1 UNTIL SUP-IDX > WS-SUP-COUNT.
061200*
061300 520-SUPPLIER-TABLE-LINES-EXIT.
061400     EXIT.
061500*
061600*
061700 525-WRITE-SUP-LINE.
061800*
061900     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
062000        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
062100        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
062200     MOVE WS-SUP-NAME-TBL (SUP-IDX) TO SUP-NAME-DL.
062300     MOVE WS-SUP-LINES-TBL (SUP-IDX) TO WS-EDIT-CTR.
062400     MOVE WS-EDIT-CTR TO SUP-LINES-DL.
062500     MOVE WS-SUP-MATCH-TBL (SUP-IDX) TO WS-EDIT-CTR.
062600     MOVE WS-EDIT-CTR TO SUP-MATCH-DL.
062700     MOVE 1 TO WS-LINE-SPACING.
062800     WRITE RPT-LINE FROM SUP-DETAIL AFTER ADVANCING WS-LINE-SPACING.
062900     ADD WS-LINE-SPACING TO WS-LINES-USED.
063000*
063100 525-WRITE-SUP-LINE-EXIT.
063200     EXIT.
063300*
063400*
063500 530-MONTH-TABLE-LINES.
063600*
063700     PERFORM 535-WRITE-MTH-LINE THRU 535-WRITE-MTH-LINE-EXIT
063800         VARYING MO-IDX FROM 1 BY 1 UNTIL MO-IDX > WS-MONTH-COUNT.
063900*
064000 530-MONTH-TABLE-LINES-EXIT.
064100     EXIT.
064200*
064300*
064400 535-WRITE-MTH-LINE.
064500*
064600     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
064700        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
064800        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
064900     MOVE WS-MONTH-KEY-TBL (MO-IDX) TO MTH-KEY-DL.
065000     MOVE WS-MONTH-ITEMS-TBL (MO-IDX) TO WS-EDIT-CTR.
065100     MOVE WS-EDIT-CTR TO MTH-ITEMS-DL.
065200     IF WS-MONTH-ITEMS-TBL (MO-IDX) = 0
065300        MOVE ZERO TO WS-EDIT-RATE
065400     ELSE
065500        COMPUTE WS-EDIT-RATE ROUNDED =
065600            WS-MONTH-MATCH-TBL (MO-IDX) / WS-MONTH-ITEMS-TBL (MO-IDX).
065700     MOVE WS-EDIT-RATE TO MTH-RATE-DL.
065800     MOVE 1 TO WS-LINE-SPACING.
065900     WRITE RPT-LINE FROM MTH-DETAIL AFTER ADVANCING WS-LINE-SPACING.
066000     ADD WS-LINE-SPACING TO WS-LINES-USED.
066100*
066200 535-WRITE-MTH-LINE-EXIT.
066300     EXIT.
066400*
066500*
066600 560-ALERT-LINES.
066700*
066800     MOVE 'NO ' TO WS-ALERT-RAISED-SW.
066900     IF WS-QTY-RATE > .100
067000        MOVE 'YES' TO WS-ALERT-RAISED-SW
067100        MOVE 'ALERT - QUANTITY MISMATCH RATE EXCEEDS 10 PERCENT'
067200            TO ALERT-TEXT
067300        PERFORM 565-WRITE-ALERT-LINE THRU 565-WRITE-ALERT-LINE-EXIT.
067400     IF WS-VAL-RATE > .100
067500        MOVE 'YES' TO WS-ALERT-RAISED-SW
067600        MOVE 'ALERT - VALUE MISMATCH RATE EXCEEDS 10 PERCENT'
067700            TO ALERT-TEXT
067800        PERFORM 565-WRITE-ALERT-LINE THRU 565-WRITE-ALERT-LINE-EXIT.
067900     IF WS-BOTH-RATE > .100
068000        MOVE 'YES' TO WS-ALERT-RAISED-SW
068100        MOVE 'ALERT - COMBINED MISMATCH RATE EXCEEDS 10 PERCENT'
068200            TO ALERT-TEXT
068300        PERFORM 565-WRITE-ALERT-LINE THRU 565-WRITE-ALERT-LINE-EXIT.
068400     IF NOT ALERT-RAISED
068500        MOVE 'RATES WITHIN ACCEPTABLE LIMITS' TO ALERT-TEXT
068600        PERFORM 565-WRITE-ALERT-LINE THRU 565-WRITE-ALERT-LINE-EXIT.
068700*
068800 560-ALERT-LINES-EXIT.
068900     EXIT.
069000*
069100*
069200 565-WRITE-ALERT-LINE.
069300*
069400     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
069500        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
069600        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
069700     MOVE 1 TO WS-LINE-SPACING.
069800     WRITE RPT-LINE FROM ALERT-LINE AFTER ADVANCING WS-LINE-SPACING.
069900     ADD WS-LINE-SPACING TO WS-LINES-USED.
070000*
070100 565-WRITE-ALERT-LINE-EXIT.
070200     EXIT.
070300*
070400*
070500 800-READ-GR-FILE.
070600*
070700     READ GOODSRCV
070800         AT END  MOVE 'YES' TO WS-EOF-GR-SW
070900                 GO TO 800-READ-GR-FILE-EXIT.
071000*
071100 800-READ-GR-FILE-EXIT.
071200     EXIT.
071300*
071400*
071500 820-READ-ORDER-FILE.
071600*
071700     READ ORDERS
071800         AT END  MOVE 'YES' TO WS-EOF-ORD-SW
071900                 GO TO 820-READ-ORDER-FILE-EXIT.
072000*
072100 820-READ-ORDER-FILE-EXIT.
072200     EXIT.
072300*
072400*
072500 955-HEADINGS.
072600*
072700     ADD 1 TO WS-PAGE-COUNT.
072800     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
072900     WRITE RPT-LINE FROM HL-HEADER-1
073000         AFTER ADVANCING PAGE.
073100     MOVE 1 TO WS-LINES-USED.
073200     MOVE 2 TO WS-LINE-SPACING.
073300     WRITE RPT-LINE FROM HL-HEADER-2
073400         AFTER ADVANCING WS-LINE-SPACING.
073500     ADD WS-LINE-SPACING TO WS-LINES-USED.
073600*
073700 955-HEADINGS-EXIT.
073800     EXIT.
