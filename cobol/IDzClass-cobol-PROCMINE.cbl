000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROCMINE.
000300 AUTHOR.        D. W. TRENT.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  02-08-97.
000600 DATE-COMPILED. 07-19-02.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM PROCMINE - PROCESS MINING ENGINE.  SCANS THE WORKFLOW  *
001100*  EVENT LOG FOR EACH CASE, BUILDS THE CASE'S ACTIVITY SEQUENCE,  *
001200*  TIME-PER-TASK AND PROCESS-VARIANT STATISTICS, THEN JOINS TO    *
001300*  THE ORDER HEADER AND ORDER-ITEM FEEDS FOR THE SUPPLIER OTIF    *
001400*  AND FREE-TEXT ORDERING KPI SECTIONS OF THE PROCESS MINING      *
001500*  REPORT.                                                        *
001600*****************************************************************
001700*  CHANGE LOG
001800*    02-08-97  DWT  ORIGINAL PROGRAM.  BUILT FOR THE PROCESS
001900*                   IMPROVEMENT GROUP'S FIRST PASS AT THE WORKFLOW
002000*                   EVENT-LOG EXTRACT - CASE SEQUENCE AND TIME-
002100*                   PER-TASK ONLY.
002200*    03-22-97  DWT  ADDED THE PROCESS-VARIANT TABLE (MATCH OR
002300*                   INSERT ON THE FULL ACTIVITY SEQUENCE) PER
002400*                   PROCESS IMPROVEMENT REQUEST PI-118.
002500*    08-11-98  JBC  ADDED THE SUPPLIER OTIF JOIN AGAINST THE ORDER
002600*                   HEADER FEED - LOGISTICS WANTED ON-TIME/IN-FULL
002700*                   BROKEN OUT BY SUPPLIER ALONGSIDE THE PROCESS
002800*                   STATISTICS.
002900*    11-30-98  DWT  Y2K REVIEW - ACT-TIMESTAMP IS FULL CCYYMMDDHH-
003000*                   MMSS, CASE-ORDER-DATE IS FULL CCYYMMDD.  THE
003100*                   ELAPSED-SECONDS ROUTINE BELOW WAS WRITTEN
003200*                   CENTURY-SAFE FROM THE START (JULIAN DAY NUMBER
003300*                   METHOD) SO NO CHANGE WAS REQUIRED.
003400*    04-02-99  DWT  ADDED THE FREE-TEXT ORDERING KPI SECTION OVER
003500*                   THE ORDER-ITEM FEED PER PROCUREMENT REQUEST.
003600*    07-19-02  LNM  ADD-3PR REQUEST 4471 - CONVERTED TO THE NEW
003700*                   ACTCPY/CASECPY/OITMCPY COPYBOOK LAYOUTS AND
003800*                   ADDED THE DESCENDING-OCCURRENCE SORT ON THE
003900*                   ACTIVITY AND SUPPLIER TABLES.
004000*****************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT ACTIVITY    ASSIGN TO UT-S-ACTVTY.
005300     SELECT ORDERS      ASSIGN TO UT-S-ORDERS.
005400     SELECT ORDITEMS    ASSIGN TO UT-S-ORDITEM.
005500     SELECT RPTFILE     ASSIGN TO UT-S-RPT005.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  ACTIVITY
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS ACT-ACTIVITY-REC.
006700     COPY ACTCPY.
006800*
006900 FD  ORDERS
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 110 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS CASE-ORDER-REC.
007500     COPY CASECPY.
007600*
007700 FD  ORDITEMS
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 90 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS OITM-ORDER-ITEM-REC.
008300     COPY OITMCPY.
008400*
008500 FD  RPTFILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 133 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-LINE.
009100*
009200 01  RPT-LINE                         PIC X(133).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  PROGRAM-INDICATOR-SWITCHES.
009700     05  WS-EOF-ACT-SW                PIC X(3)  VALUE 'NO '.
009800         88  EOF-ACT                            VALUE 'YES'.
009900     05  WS-EOF-ORD-SW                PIC X(3)  VALUE 'NO '.
010000         88  EOF-ORD                             VALUE 'YES'.
010100     05  WS-EOF-OITM-SW               PIC X(3)  VALUE 'NO '.
010200         88  EOF-OITM                            VALUE 'YES'.
010300     05  WS-ACT-FOUND-SW              PIC X(3)  VALUE SPACES.
010400         88  ACT-NAME-FOUND                      VALUE 'YES'.
010500     05  WS-VAR-FOUND-SW              PIC X(3)  VALUE SPACES.
010600         88  VARIANT-FOUND                       VALUE 'YES'.
010700     05  WS-SUPP-FOUND-SW             PIC X(3)  VALUE SPACES.
010800         88  SUPPLIER-FOUND                      VALUE 'YES'.
010900*
011000 01  WS-REPORT-CONTROLS.
011100     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
011200     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
011300     05  WS-LINES-USED                PIC S9(2) COMP VALUE +51.
011400     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
011500*
011600*    JULIAN-DAY-NUMBER WORK FIELDS - USED BY 210-CALC-EVENT-SECONDS
011700*    TO TURN THE FULL TIMESTAMP INTO A SECONDS-SINCE-EPOCH VALUE SO
011800*    TIME-PER-TASK AND CASE DURATION CAN BE SUBTRACTED ACROSS A
011900*    CENTURY OR MONTH BOUNDARY WITHOUT A TABLE OF MONTH LENGTHS.
012000 77  WS-EPOCH-JDN                     PIC S9(9) COMP VALUE +2415021.
012100*
012200 01  WS-JULIAN-WORK-FIELDS.
012300     05  WS-JDN-A                     PIC S9(4) COMP VALUE ZERO.
012400     05  WS-JDN-Y                     PIC S9(6) COMP VALUE ZERO.
012500     05  WS-JDN-M                     PIC S9(4) COMP VALUE ZERO.
012600     05  WS-JDN-TERM-1                PIC S9(7) COMP VALUE ZERO.
012700     05  WS-JDN-TERM-2                PIC S9(7) COMP VALUE ZERO.
012800     05  WS-JDN-TERM-3                PIC S9(7) COMP VALUE ZERO.
012900     05  WS-JDN-TERM-4                PIC S9(7) COMP VALUE ZERO.
013000     05  WS-JDN-VALUE                 PIC S9(9) COMP VALUE ZERO.
013100     05  WS-JDN-DAYNO                 PIC S9(7) COMP VALUE ZERO.
013200*
013300 01  WS-EVENT-FIELDS.
013400     05  WS-EVENT-SECONDS             PIC S9(10) COMP VALUE ZERO.
013500     05  WS-PREV-EVENT-SECONDS        PIC S9(10) COMP VALUE ZERO.
013600*
013700 01  WS-CASE-FIELDS.
013800     05  WS-CASE-ID                   PIC X(25) VALUE SPACES.
013900     05  WS-CASE-FIRST-SECONDS        PIC S9(10) COMP VALUE ZERO.
014000     05  WS-CASE-LAST-SECONDS         PIC S9(10) COMP VALUE ZERO.
014100     05  WS-CASE-DURATION             PIC S9(9)  COMP VALUE ZERO.
014200     05  WS-CASE-SEQ-COUNT            PIC S9(3)  COMP VALUE ZERO.
014300     05  WS-CASE-SEQ-PTR              PIC S9(4)  COMP VALUE ZERO.
014400     05  WS-TPT-SECONDS               PIC S9(9)  COMP VALUE ZERO.
014500     05  WS-PREV-ACT-IDX              PIC S9(4)  COMP VALUE ZERO.
014600     05  WS-ACT-IDX-CURRENT           PIC S9(4)  COMP VALUE ZERO.
014700*
014800*    ONE STEP OF THE CASE'S ACTIVITY SEQUENCE, TRUNCATED TO 15
014900*    BYTES PER STEP AND JOINED BY 255-ADD-SEQ-STEP INTO
015000*    WS-CASE-SEQ-STRING FOR THE PROCESS-VARIANT COMPARE.
015100 01  WS-CASE-SEQ-TABLE.
015200     05  WS-CASE-SEQ-ENTRY OCCURS 20 TIMES
015300             INDEXED BY SEQ-IDX.
015400         10  WS-CASE-SEQ-NAME-TBL     PIC X(15).
015500*
015600 01  WS-CASE-SEQ-STRING                PIC X(300) VALUE SPACES.
015700*
015800 77  WS-ACT-COUNT                     PIC S9(4) COMP VALUE ZERO.
015900*
016000 01  WS-ACTIVITY-TABLE.
016100     05  WS-ACT-ENTRY OCCURS 1 TO 60 TIMES
016200             DEPENDING ON WS-ACT-COUNT
016300             INDEXED BY ACT-IDX.
016400         10  WS-ACT-NAME-TBL          PIC X(45) VALUE SPACES.
016500         10  WS-ACT-OCCUR-CTR-TBL     PIC S9(7) COMP VALUE ZERO.
016600         10  WS-ACT-AUTO-CTR-TBL      PIC S9(7) COMP VALUE ZERO.
016700         10  WS-ACT-REWORK-CTR-TBL    PIC S9(7) COMP VALUE ZERO.
016800         10  WS-ACT-DURATION-TBL      PIC S9(9) COMP VALUE ZERO.
016900         10  WS-ACT-SUCC-CTR-TBL      PIC S9(7) COMP VALUE ZERO.
017000 01  WS-ACT-TEMP-ROW.
017100     05  WS-ACT-TEMP-NAME             PIC X(45).
017200     05  WS-ACT-TEMP-OCCUR-CTR        PIC S9(7) COMP.
017300     05  WS-ACT-TEMP-AUTO-CTR         PIC S9(7) COMP.
017400     05  WS-ACT-TEMP-REWORK-CTR       PIC S9(7) COMP.
017500     05  WS-ACT-TEMP-DURATION         PIC S9(9) COMP.
017600     05  WS-ACT-TEMP-SUCC-CTR         PIC S9(7) COMP.
017700*
017800 77  WS-VAR-COUNT                     PIC S9(4) COMP VALUE ZERO.
017900*
018000 01  WS-VARIANT-TABLE.
018100     05  WS-VAR-ENTRY OCCURS 1 TO 300 TIMES
018200             DEPENDING ON WS-VAR-COUNT
018300             INDEXED BY VAR-IDX.
018400         10  WS-VAR-SEQUENCE-TBL      PIC X(300) VALUE SPACES.
018500         10  WS-VAR-CASE-CTR-TBL      PIC S9(7) COMP VALUE ZERO.
018600         10  WS-VAR-DURATION-TBL      PIC S9(9) COMP VALUE ZERO.
018700 01  WS-VAR-TEMP-ROW.
018800     05  WS-VAR-TEMP-SEQUENCE         PIC X(300).
018900     05  WS-VAR-TEMP-CASE-CTR         PIC S9(7) COMP.
019000     05  WS-VAR-TEMP-DURATION         PIC S9(9) COMP.
019100*
019200 77  WS-SUPP-COUNT                    PIC S9(4) COMP VALUE ZERO.
019300*
019400 01  WS-SUPPLIER-TABLE.
019500     05  WS-SUPP-ENTRY OCCURS 1 TO 50 TIMES
019600             DEPENDING ON WS-SUPP-COUNT
019700             INDEXED BY SUP-IDX.
019800         10  WS-SUPP-NAME-TBL         PIC X(20) VALUE SPACES.
019900         10  WS-SUPP-CASE-CTR-TBL     PIC S9(7) COMP VALUE ZERO.
020000         10  WS-SUPP-ONTIME-CTR-TBL   PIC S9(7) COMP VALUE ZERO.
020100         10  WS-SUPP-INFULL-CTR-TBL   PIC S9(7) COMP VALUE ZERO.
020200         10  WS-SUPP-OTIF-CTR-TBL     PIC S9(7) COMP VALUE ZERO.
020300 01  WS-SUPP-TEMP-ROW.
020400     05  WS-SUPP-TEMP-NAME            PIC X(20).
020500     05  WS-SUPP-TEMP-CASE-CTR        PIC S9(7) COMP.
020600     05  WS-SUPP-TEMP-ONTIME-CTR      PIC S9(7) COMP.
020700     05  WS-SUPP-TEMP-INFULL-CTR      PIC S9(7) COMP.
020800     05  WS-SUPP-TEMP-OTIF-CTR        PIC S9(7) COMP.
020900*
021000 01  WS-SORT-FIELDS.
021100     05  WS-SORT-I                    PIC S9(4) COMP VALUE ZERO.
021200     05  WS-SORT-J                    PIC S9(4) COMP VALUE ZERO.
021300*
021400 01  WS-ACCUMULATORS.
021500     05  WS-TOTAL-ACT-CASES           PIC S9(7) COMP VALUE ZERO.
021600     05  WS-TOTAL-CASES               PIC S9(7) COMP VALUE ZERO.
021700     05  WS-TOTAL-CASE-AMOUNT         PIC S9(9) COMP VALUE ZERO.
021800     05  WS-TOTAL-ITEMS               PIC S9(7) COMP VALUE ZERO.
021900     05  WS-FREETEXT-ITEMS            PIC S9(7) COMP VALUE ZERO.
022000     05  WS-FREETEXT-AMOUNT           PIC S9(9) COMP VALUE ZERO.
022100*
022200 01  WS-CURRENT-ITEM-FIELDS.
022300     05  WS-ITEM-VALUE                PIC S9(9) COMP VALUE ZERO.
022400*
022500 01  WS-RATES.
022600     05  WS-VAR-PCT                   PIC S9(3)V99 VALUE ZERO.
022700     05  WS-FT-ITEM-PCT                PIC S9(3)V99 VALUE ZERO.
022800     05  WS-FT-AMOUNT-PCT               PIC S9(3)V99 VALUE ZERO.
022900*
023000 01  WS-EDIT-FIELDS.
023100     05  WS-EDIT-CTR                  PIC Z(6)9-.
023200     05  WS-EDIT-WHOLE                PIC Z(7)9-.
023300     05  WS-EDIT-2-DEC                PIC ZZ9.99-.
023400     05  WS-EDIT-SECS                 PIC Z(8)9-.
023500*
023600* PROGRAM REPORT LINES.
023700*
023800 01  HL-HEADER-1.
023900     05  FILLER            PIC X(1)   VALUE SPACES.
024000     05  FILLER            PIC X(20)  VALUE 'REPORT NO PMN-0005'.
024100     05  FILLER            PIC X(15)  VALUE SPACES.
024200     05  FILLER            PIC X(39)
024300                  VALUE 'PROCESS MINING REPORT'.
024400     05  FILLER            PIC X(25)  VALUE SPACES.
024500     05  FILLER            PIC X(5)   VALUE 'PAGE '.
024600     05  RPT-PAGE-NO       PIC ZZZ.
024700     05  FILLER            PIC X(25)  VALUE SPACES.
024800*
024900 01  HL-HEADER-2.
025000     05  FILLER            PIC X(3)   VALUE SPACES.
025100     05  HL-SECTION-TITLE  PIC X(50)  VALUE SPACES.
025200     05  FILLER            PIC X(80)  VALUE SPACES.
025300*
025400 01  KPI-DETAIL.
025500     05  FILLER            PIC X(5)   VALUE SPACES.
025600     05  KPI-LABEL         PIC X(45)  VALUE SPACES.
025700     05  FILLER            PIC X(3)   VALUE SPACES.
025800     05  KPI-VALUE         PIC X(20)  VALUE SPACES.
025900     05  FILLER            PIC X(60)  VALUE SPACES.
026000*
026100 01  VAR-DETAIL.
026200     05  FILLER            PIC X(3)   VALUE SPACES.
026300     05  VAR-SEQ-DL        PIC X(50).
026400     05  FILLER            PIC X(2)   VALUE SPACES.
026500     05  VAR-CASES-DL      PIC X(10).
026600     05  FILLER            PIC X(2)   VALUE SPACES.
026700     05  VAR-PCT-DL        PIC X(10).
026800     05  FILLER            PIC X(2)   VALUE SPACES.
026900     05  VAR-AVGSEC-DL     PIC X(13).
027000     05  FILLER            PIC X(41)  VALUE SPACES.
027100*
027200 01  ACT-DETAIL.
027300     05  FILLER            PIC X(3)   VALUE SPACES.
027400     05  ACT-NAME-DL       PIC X(45).
027500     05  FILLER            PIC X(2)   VALUE SPACES.
027600     05  ACT-OCCUR-DL      PIC X(10).
027700     05  FILLER            PIC X(2)   VALUE SPACES.
027800     05  ACT-AUTO-DL       PIC X(10).
027900     05  FILLER            PIC X(2)   VALUE SPACES.
028000     05  ACT-REWORK-DL     PIC X(10).
028100     05  FILLER            PIC X(49)  VALUE SPACES.
028200*
028300 01  MTM-DETAIL.
028400     05  FILLER            PIC X(3)   VALUE SPACES.
028500     05  MTM-NAME-DL       PIC X(45).
028600     05  FILLER            PIC X(2)   VALUE SPACES.
028700     05  MTM-MEANSEC-DL    PIC X(13).
028800     05  FILLER            PIC X(70)  VALUE SPACES.
028900*
029000 01  SUP-DETAIL.
029100     05  FILLER            PIC X(3)   VALUE SPACES.
029200     05  SUP-NAME-DL       PIC X(20).
029300     05  FILLER            PIC X(2)   VALUE SPACES.
029400     05  SUP-CASES-DL      PIC X(10).
029500     05  FILLER            PIC X(2)   VALUE SPACES.
029600     05  SUP-ONTIME-DL     PIC X(10).
029700     05  FILLER            PIC X(2)   VALUE SPACES.
029800     05  SUP-INFULL-DL     PIC X(10).
029900     05  FILLER            PIC X(2)   VALUE SPACES.
030000     05  SUP-OTIF-DL       PIC X(10).
030100     05  FILLER            PIC X(62)  VALUE SPACES.
030200*
030300 PROCEDURE DIVISION.
030400*
030500 000-MAINLINE SECTION.
030600*
030700     OPEN INPUT  ACTIVITY
030800                 ORDERS
030900                 ORDITEMS
031000          OUTPUT RPTFILE.
031100     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
031200     PERFORM 800-READ-ACT-FILE THRU 800-READ-ACT-FILE-EXIT.
031300     PERFORM 100-PROCESS-ACTIVITY THRU 100-PROCESS-ACTIVITY-EXIT
031400         UNTIL EOF-ACT.
031500     IF WS-CASE-ID NOT = SPACES
031600        PERFORM 200-PRSS-CASE-BREAK THRU 200-PRSS-CASE-BREAK-EXIT.
031700     PERFORM 810-READ-ORDER-FILE THRU 810-READ-ORDER-FILE-EXIT.
031800     PERFORM 400-PRSS-ORDERS THRU 400-PRSS-ORDERS-EXIT
031900         UNTIL EOF-ORD.
032000     PERFORM 820-READ-OITM-FILE THRU 820-READ-OITM-FILE-EXIT.
032100     PERFORM 450-PRSS-ORDER-ITEMS THRU 450-PRSS-ORDER-ITEMS-EXIT
032200         UNTIL EOF-OITM.
032300     PERFORM 500-VARIANT-REPORT THRU 500-VARIANT-REPORT-EXIT.
032400     PERFORM 520-ACTIVITY-REPORT THRU 520-ACTIVITY-REPORT-EXIT.
032500     PERFORM 540-MEANTIME-REPORT THRU 540-MEANTIME-REPORT-EXIT.
032600     PERFORM 560-SUPPLIER-REPORT THRU 560-SUPPLIER-REPORT-EXIT.
032700     PERFORM 580-FREETEXT-KPI THRU 580-FREETEXT-KPI-EXIT.
032800     CLOSE ACTIVITY
032900           ORDERS
033000           ORDITEMS
033100           RPTFILE.
033200     MOVE ZERO TO RETURN-CODE.
033300     GOBACK.
033400*
033500*
033600 100-PROCESS-ACTIVITY.
033700*
033800     IF WS-CASE-ID NOT = SPACES AND ACT-CASE-ID NOT = WS-CASE-ID
033900        PERFORM 200-PRSS-CASE-BREAK THRU 200-PRSS-CASE-BREAK-EXIT.
034000     IF ACT-CASE-ID NOT = WS-CASE-ID
034100        PERFORM 150-START-CASE THRU 150-START-CASE-EXIT.
034200     PERFORM 210-CALC-EVENT-SECONDS THRU 210-CALC-EVENT-SECONDS-EXIT.
034300     PERFORM 215-STORE-SEQ-STEP THRU 215-STORE-SEQ-STEP-EXIT.
034400     PERFORM 220-FIND-ACTIVITY THRU 220-FIND-ACTIVITY-EXIT.
034500     PERFORM 230-ACCUM-ACTIVITY-STATS THRU
034600                                      230-ACCUM-ACTIVITY-STATS-EXIT.
034700     PERFORM 240-CALC-TPT THRU 240-CALC-TPT-EXIT.
034800     PERFORM 800-READ-ACT-FILE THRU 800-READ-ACT-FILE-EXIT.
034900*
035000 100-PROCESS-ACTIVITY-EXIT.
035100     EXIT.
035200*
035300*
035400 150-START-CASE.
035500*
035600     MOVE ACT-CASE-ID TO WS-CASE-ID.
035700     MOVE ZERO TO WS-CASE-SEQ-COUNT.
035800     MOVE ZERO TO WS-CASE-FIRST-SECONDS.
035900     MOVE ZERO TO WS-PREV-ACT-IDX.
036000*
036100 150-START-CASE-EXIT.
036200     EXIT.
036300*
036400*
036500 200-PRSS-CASE-BREAK.
036600*
036700     COMPUTE WS-CASE-DURATION =
036800         WS-CASE-LAST-SECONDS - WS-CASE-FIRST-SECONDS.
036900     PERFORM 250-BUILD-SEQ-STRING THRU 250-BUILD-SEQ-STRING-EXIT.
037000     PERFORM 260-MATCH-VARIANT THRU 260-MATCH-VARIANT-EXIT.
037100     ADD 1 TO WS-TOTAL-ACT-CASES.
037200*
037300 200-PRSS-CASE-BREAK-EXIT.
037400     EXIT.
037500*
037600*
037700*    CENTURY-SAFE ELAPSED-SECONDS ROUTINE.  CONVERTS THE EVENT'S
037800*    CCYY/MM/DD INTO A JULIAN DAY NUMBER (FLIEGEL & VAN FLANDERN
037900*    METHOD), SUBTRACTS THE 1900-01-01 EPOCH TO KEEP THE DAY
038000*    NUMBER SMALL, THEN ADDS THE HH/MM/SS PART CONVERTED TO
038100*    SECONDS.  NO INTRINSIC FUNCTION IS USED.
038200 210-CALC-EVENT-SECONDS.
038300*
038400     COMPUTE WS-JDN-A = (14 - ACT-TS-MM) / 12.
038500     COMPUTE WS-JDN-Y = ACT-TS-CCYY + 4800 - WS-JDN-A.
038600     COMPUTE WS-JDN-M = ACT-TS-MM + (12 * WS-JDN-A) - 3.
038700     COMPUTE WS-JDN-TERM-1 = ((153 * WS-JDN-M) + 2) / 5.
038800     COMPUTE WS-JDN-TERM-2 = WS-JDN-Y / 4.
038900     COMPUTE WS-JDN-TERM-3 = WS-JDN-Y / 100.
039000     COMPUTE WS-JDN-TERM-4 = WS-JDN-Y / 400.
039100     COMPUTE WS-JDN-VALUE =
039200         ACT-TS-DD
039300         + WS-JDN-TERM-1
039400         + (365 * WS-JDN-Y)
039500         + WS-JDN-TERM-2
039600         - WS-JDN-TERM-3
039700         + WS-JDN-TERM-4
039800         - 32045.
039900     COMPUTE WS-JDN-DAYNO = WS-JDN-VALUE - WS-EPOCH-JDN.
040000     COMPUTE WS-EVENT-SECONDS =
040100         (WS-JDN-DAYNO * 86400)
040200         + (ACT-TS-HH * 3600)
040300         + (ACT-TS-MIN * 60)
040400         + ACT-TS-SS.
040500     IF WS-CASE-FIRST-SECONDS = ZERO
040600        MOVE WS-EVENT-SECONDS TO WS-CASE-FIRST-SECONDS.
040700     MOVE WS-EVENT-SECONDS TO WS-CASE-LAST-SECONDS.
040800*
040900 210-CALC-EVENT-SECONDS-EXIT.
041000     EXIT.
041100*
041200*
041300 215-STORE-SEQ-STEP.
041400*
041500     IF WS-CASE-SEQ-COUNT < 20
041600        ADD 1 TO WS-CASE-SEQ-COUNT
041700        SET SEQ-IDX TO WS-CASE-SEQ-COUNT
041800        MOVE ACT-NAME TO WS-CASE-SEQ-NAME-TBL (SEQ-IDX).
041900*
042000 215-STORE-SEQ-STEP-EXIT.
042100     EXIT.
042200*
042300*
042400 220-FIND-ACTIVITY.
042500*
042600     MOVE SPACES TO WS-ACT-FOUND-SW.
042700     SET ACT-IDX TO 1.
042800     SEARCH WS-ACT-ENTRY
042900         AT END   MOVE 'NO ' TO WS-ACT-FOUND-SW
043000         WHEN WS-ACT-NAME-TBL (ACT-IDX) = ACT-NAME
043100              MOVE 'YES' TO WS-ACT-FOUND-SW.
043200     IF NOT ACT-NAME-FOUND
043300        ADD 1 TO WS-ACT-COUNT
043400        SET ACT-IDX TO WS-ACT-COUNT
043500        MOVE ACT-NAME TO WS-ACT-NAME-TBL (ACT-IDX).
043600     MOVE ACT-IDX TO WS-ACT-IDX-CURRENT.
043700*
043800 220-FIND-ACTIVITY-EXIT.
043900     EXIT.
044000*
044100*
044200 230-ACCUM-ACTIVITY-STATS.
044300*
044400     SET ACT-IDX TO WS-ACT-IDX-CURRENT.
044500     ADD 1 TO WS-ACT-OCCUR-CTR-TBL (ACT-IDX).
044600     IF ACT-IS-AUTOMATIC
044700        ADD 1 TO WS-ACT-AUTO-CTR-TBL (ACT-IDX).
044800     IF ACT-IS-REWORK
044900        ADD 1 TO WS-ACT-REWORK-CTR-TBL (ACT-IDX).
045000*
045100 230-ACCUM-ACTIVITY-STATS-EXIT.
045200     EXIT.
045300*
045400*
045500*    TIME-PER-TASK: THE PREDECESSOR EVENT'S TPT IS THE NUMBER OF
045600*    SECONDS UNTIL THIS EVENT.  THE LAST ACTIVITY OF A CASE NEVER
045700*    BECOMES A PREDECESSOR AGAIN SO ITS TPT STAYS ZERO, PER THE
045800*    PROCESS IMPROVEMENT SPECIFICATION.
045900 240-CALC-TPT.
046000*
046100     IF WS-PREV-ACT-IDX NOT = ZERO
046200        COMPUTE WS-TPT-SECONDS =
046300            WS-EVENT-SECONDS - WS-PREV-EVENT-SECONDS
046400        SET ACT-IDX TO WS-PREV-ACT-IDX
046500        ADD WS-TPT-SECONDS TO WS-ACT-DURATION-TBL (ACT-IDX)
046600        ADD 1 TO WS-ACT-SUCC-CTR-TBL (ACT-IDX).
046700     MOVE WS-ACT-IDX-CURRENT TO WS-PREV-ACT-IDX.
046800     MOVE WS-EVENT-SECONDS TO WS-PREV-EVENT-SECONDS.
046900*
047000 240-CALC-TPT-EXIT.
047100     EXIT.
047200*
047300*
047400 250-BUILD-SEQ-STRING.
047500*
047600     MOVE SPACES TO WS-CASE-SEQ-STRING.
047700     MOVE 1 TO WS-CASE-SEQ-PTR.
047800     PERFORM 255-ADD-SEQ-STEP THRU 255-ADD-SEQ-STEP-EXIT
047900         VARYING SEQ-IDX FROM 1 BY 1 UNTIL SEQ-IDX > WS-CASE-SEQ-COUNT.
048000*
048100 250-BUILD-SEQ-STRING-EXIT.
048200     EXIT.
048300*
048400*
048500 255-ADD-SEQ-STEP.
048600*
048700     STRING WS-CASE-SEQ-NAME-TBL (SEQ-IDX) DELIMITED BY SIZE
048800            '/'                            DELIMITED BY SIZE
048900         INTO WS-CASE-SEQ-STRING
049000         WITH POINTER WS-CASE-SEQ-PTR
049100         ON OVERFLOW CONTINUE
049200     END-STRING.
049300*
049400 255-ADD-SEQ-STEP-EXIT.
049500     EXIT.
049600*
049700*
049800 260-MATCH-VARIANT.
049900*
050000     PERFORM 265-FIND-VARIANT THRU 265-FIND-VARIANT-EXIT.
050100     IF VARIANT-FOUND
050200        ADD 1 TO WS-VAR-CASE-CTR-TBL (VAR-IDX)
050300        ADD WS-CASE-DURATION TO WS-VAR-DURATION-TBL (VAR-IDX)
050400     ELSE
050500        ADD 1 TO WS-VAR-COUNT
050600        SET VAR-IDX TO WS-VAR-COUNT
050700        MOVE WS-CASE-SEQ-STRING TO WS-VAR-SEQUENCE-TBL (VAR-IDX)
050800        MOVE 1 TO WS-VAR-CASE-CTR-TBL (VAR-IDX)
050900        MOVE WS-CASE-DURATION TO WS-VAR-DURATION-TBL (VAR-IDX).
051000*
051100 260-MATCH-VARIANT-EXIT.
051200     EXIT.
051300*
051400*
051500 265-FIND-VARIANT.
051600*
051700     MOVE SPACES TO WS-VAR-FOUND-SW.
051800     SET VAR-IDX TO 1.
051900     SEARCH WS-VAR-ENTRY
052000         AT END   MOVE 'NO ' TO WS-VAR-FOUND-SW
052100         WHEN WS-VAR-SEQUENCE-TBL (VAR-IDX) = WS-CASE-SEQ-STRING
052200              MOVE 'YES' TO WS-VAR-FOUND-SW.
052300*
052400 265-FIND-VARIANT-EXIT.
052500     EXIT.
052600*
052700*
052800 400-PRSS-ORDERS.
052900*
053000     ADD 1 TO WS-TOTAL-CASES.
053100     ADD CASE-TOTAL-PRICE TO WS-TOTAL-CASE-AMOUNT.
053200     PERFORM 410-FIND-SUPPLIER THRU 410-FIND-SUPPLIER-EXIT.
053300     ADD 1 TO WS-SUPP-CASE-CTR-TBL (SUP-IDX).
053400     IF CASE-WAS-ON-TIME
053500        ADD 1 TO WS-SUPP-ONTIME-CTR-TBL (SUP-IDX).
053600     IF CASE-WAS-IN-FULL
053700        ADD 1 TO WS-SUPP-INFULL-CTR-TBL (SUP-IDX).
053800     IF CASE-WAS-ON-TIME AND CASE-WAS-IN-FULL
053900        ADD 1 TO WS-SUPP-OTIF-CTR-TBL (SUP-IDX).
054000     PERFORM 810-READ-ORDER-FILE THRU 810-READ-ORDER-FILE-EXIT.
054100*
054200 400-PRSS-ORDERS-EXIT.
054300     EXIT.
054400*
054500*
054600 410-FIND-SUPPLIER.
054700*
054800     MOVE SPACES TO WS-SUPP-FOUND-SW.
054900     SET SUP-IDX TO 1.
055000     SEARCH WS-SUPP-ENTRY
055100         AT END   MOVE 'NO ' TO WS-SUPP-FOUND-SW
055200         WHEN WS-SUPP-NAME-TBL (SUP-IDX) = CASE-SUPPLIER
055300              MOVE 'YES' TO WS-SUPP-FOUND-SW.
055400     IF NOT SUPPLIER-FOUND
055500        ADD 1 TO WS-SUPP-COUNT
055600        SET SUP-IDX TO WS-SUPP-COUNT
055700        MOVE CASE-SUPPLIER TO WS-SUPP-NAME-TBL (SUP-IDX).
055800*
055900 410-FIND-SUPPLIER-EXIT.
056000     EXIT.
056100*
056200*
056300 450-PRSS-ORDER-ITEMS.
056400*
056500     ADD 1 TO WS-TOTAL-ITEMS.
056600     IF OI-IS-FREE-TEXT
056700        ADD 1 TO WS-FREETEXT-ITEMS
056800        COMPUTE WS-ITEM-VALUE = OI-QUANTITY * OI-UNIT-PRICE
056900        ADD WS-ITEM-VALUE TO WS-FREETEXT-AMOUNT.
057000     PERFORM 820-READ-OITM-FILE THRU 820-READ-OITM-FILE-EXIT.
057100*
057200 450-PRSS-ORDER-ITEMS-EXIT.
057300     EXIT.
057400*
057500*
057600 500-VARIANT-REPORT.
057700*
057800     PERFORM 505-SORT-VARIANTS THRU 505-SORT-VARIANTS-EXIT.
057900     MOVE 'PROCESS VARIANT SUMMARY' TO HL-SECTION-TITLE.
058000     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
058100     PERFORM 510-WRITE-VARIANT-LINE THRU 510-WRITE-VARIANT-LINE-EXIT
058200         VARYING VAR-IDX FROM 1 BY 1 UNTIL VAR-IDX > WS-VAR-COUNT.
058300*
058400 500-VARIANT-REPORT-EXIT.
058500     EXIT.
058600*
058700*
058800 505-SORT-VARIANTS.
058900*
059000     IF WS-VAR-COUNT > 1
059100        PERFORM 506-SORT-VAR-PASS THRU 506-SORT-VAR-PASS-EXIT
059200            VARYING WS-SORT-I FROM 1 BY 1
059300                UNTIL WS-SORT-I > WS-VAR-COUNT - 1.
059400*
059500 505-SORT-VARIANTS-EXIT.
059600     EXIT.
059700*
059800*
059900 506-SORT-VAR-PASS.
060000*
060100     PERFORM 507-SORT-VAR-COMPARE THRU 507-SORT-VAR-COMPARE-EXIT
060200         VARYING WS-SORT-J FROM 1 BY 1
060300             UNTIL WS-SORT-J > WS-VAR-COUNT - WS-SORT-I.
060400*
060500 506-SORT-VAR-PASS-EXIT.
060600     EXIT.
060700*
060800*
060900 507-SORT-VAR-COMPARE.
061000*
061100     IF WS-VAR-CASE-CTR-TBL (WS-SORT-J) <
061200        WS-VAR-CASE-CTR-TBL (WS-SORT-J + 1)
061300        PERFORM 508-SWAP-VAR-ROWS THRU 508-SWAP-VAR-ROWS-EXIT.
061400*
061500 507-SORT-VAR-COMPARE-EXIT.
061600     EXIT.
061700*
061800*
061900 508-SWAP-VAR-ROWS.
062000*
062100     SET VAR-IDX TO WS-SORT-J.
062200     MOVE WS-VAR-ENTRY (VAR-IDX) TO WS-VAR-TEMP-ROW.
062400     COMPUTE VAR-IDX = WS-SORT-J + 1.
062500     MOVE WS-VAR-ENTRY (VAR-IDX) TO WS-VAR-ENTRY (WS-SORT-J).
062600     MOVE WS-VAR-TEMP-ROW TO WS-VAR-ENTRY (VAR-IDX).
062700*
062800 508-SWAP-VAR-ROWS-EXIT.
062900     EXIT.
063000*
063100*
063200 510-WRITE-VARIANT-LINE.
063300*
063400     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
063500        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
063600        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
063700     MOVE WS-VAR-SEQUENCE-TBL (VAR-IDX) (1:50) TO VAR-SEQ-DL.
063800     MOVE WS-VAR-CASE-CTR-TBL (VAR-IDX) TO WS-EDIT-CTR.
063900     MOVE WS-EDIT-CTR TO VAR-CASES-DL.
064000     IF WS-TOTAL-ACT-CASES = 0
064100        MOVE ZERO TO WS-VAR-PCT
064200     ELSE
064300        COMPUTE WS-VAR-PCT ROUNDED =
064400            WS-VAR-CASE-CTR-TBL (VAR-IDX) / WS-TOTAL-ACT-CASES * 100.
064500     MOVE WS-VAR-PCT TO WS-EDIT-2-DEC.
064600     MOVE WS-EDIT-2-DEC TO VAR-PCT-DL.
064700     COMPUTE WS-EDIT-SECS ROUNDED =
064800         WS-VAR-DURATION-TBL (VAR-IDX) / WS-VAR-CASE-CTR-TBL (VAR-IDX).
064900     MOVE WS-EDIT-SECS TO VAR-AVGSEC-DL.
065000     MOVE 1 TO WS-LINE-SPACING.
065100     WRITE RPT-LINE FROM VAR-DETAIL AFTER ADVANCING WS-LINE-SPACING.
065200     ADD WS-LINE-SPACING TO WS-LINES-USED.
065300*
065400 510-WRITE-VARIANT-LINE-EXIT.
065500     EXIT.
065600*
065700*
065800 520-ACTIVITY-REPORT.
065900*
066000     PERFORM 525-SORT-ACTIVITIES THRU 525-SORT-ACTIVITIES-EXIT.
066100     MOVE 'ACTIVITY STATISTICS' TO HL-SECTION-TITLE.
066200     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
066300     PERFORM 530-WRITE-ACT-LINE THRU 530-WRITE-ACT-LINE-EXIT
066400         VARYING ACT-IDX FROM 1 BY 1 UNTIL ACT-IDX > WS-ACT-COUNT.
066500*
066600 520-ACTIVITY-REPORT-EXIT.
066700     EXIT.
066800*
066900*
067000 525-SORT-ACTIVITIES.
067100*
067200     IF WS-ACT-COUNT > 1
067300        PERFORM 526-SORT-ACT-PASS THRU 526-SORT-ACT-PASS-EXIT
067400            VARYING WS-SORT-I FROM 1 BY 1
067500                UNTIL WS-SORT-I > WS-ACT-COUNT - 1.
067600*
067700 525-SORT-ACTIVITIES-EXIT.
067800     EXIT.
067900*
068000*
068100 526-SORT-ACT-PASS.
068200*
068300     PERFORM 527-SORT-ACT-COMPARE THRU 527-SORT-ACT-COMPARE-EXIT
068400         VARYING WS-SORT-J FROM 1 BY 1
068500             UNTIL WS-SORT-J > WS-ACT-COUNT - WS-SORT-I.
068600*
068700 526-SORT-ACT-PASS-EXIT.
068800     EXIT.
068900*
069000*
069100 527-SORT-ACT-COMPARE.
069200*
069300     IF WS-ACT-OCCUR-CTR-TBL (WS-SORT-J) <
069400        WS-ACT-OCCUR-CTR-TBL (WS-SORT-J + 1)
069500        PERFORM 528-SWAP-ACT-ROWS THRU 528-SWAP-ACT-ROWS-EXIT.
069600*
069700 527-SORT-ACT-COMPARE-EXIT.
069800     EXIT.
069900*
070000*
070100 528-SWAP-ACT-ROWS.
070200*
070300     SET ACT-IDX TO WS-SORT-J.
070400     MOVE WS-ACT-ENTRY (ACT-IDX) TO WS-ACT-TEMP-ROW.
070500     COMPUTE ACT-IDX = WS-SORT-J + 1.
070600     MOVE WS-ACT-ENTRY (ACT-IDX) TO WS-ACT-ENTRY (WS-SORT-J).
070700     MOVE WS-ACT-TEMP-ROW TO WS-ACT-ENTRY (ACT-IDX).
070800*
070900 528-SWAP-ACT-ROWS-EXIT.
071000     EXIT.
071100*
071200*
071300 530-WRITE-ACT-LINE.
071400*
071500     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
071600        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
071700        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
071800     MOVE WS-ACT-NAME-TBL (ACT-IDX) TO ACT-NAME-DL.
071900     MOVE WS-ACT-OCCUR-CTR-TBL (ACT-IDX) TO WS-EDIT-CTR.
072000     MOVE WS-EDIT-CTR TO ACT-OCCUR-DL.
072100     MOVE WS-ACT-AUTO-CTR-TBL (ACT-IDX) TO WS-EDIT-CTR.
072200     MOVE WS-EDIT-CTR TO ACT-AUTO-DL.
072300     MOVE WS-ACT-REWORK-CTR-TBL (ACT-IDX) TO WS-EDIT-CTR.
072400     MOVE WS-EDIT-CTR TO ACT-REWORK-DL.
072500     MOVE 1 TO WS-LINE-SPACING.
072600     WRITE RPT-LINE FROM ACT-DETAIL AFTER ADVANCING WS-LINE-SPACING.
072700     ADD WS-LINE-SPACING TO WS-LINES-USED.
072800*
072900 530-WRITE-ACT-LINE-EXIT.
073000     EXIT.
073100*
073200*
073300 540-MEANTIME-REPORT.
073400*
073500     MOVE 'MEAN TIME PER ACTIVITY (SECONDS)' TO HL-SECTION-TITLE.
073600     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
073700     PERFORM 545-WRITE-MEANTIME-LINE THRU
073800                                     545-WRITE-MEANTIME-LINE-EXIT
073900         VARYING ACT-IDX FROM 1 BY 1 UNTIL ACT-IDX > WS-ACT-COUNT.
074000*
074100 540-MEANTIME-REPORT-EXIT.
074200     EXIT.
074300*
074400*
074500 545-WRITE-MEANTIME-LINE.
074600*
074700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
074800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
074900        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
075000     MOVE WS-ACT-NAME-TBL (ACT-IDX) TO MTM-NAME-DL.
075100     IF WS-ACT-SUCC-CTR-TBL (ACT-IDX) = 0
075200        MOVE ZERO TO WS-EDIT-SECS
075300     ELSE
075400        COMPUTE WS-EDIT-SECS ROUNDED =
075500            WS-ACT-DURATION-TBL (ACT-IDX) /
075600            WS-ACT-SUCC-CTR-TBL (ACT-IDX).
075700     MOVE WS-EDIT-SECS TO MTM-MEANSEC-DL.
075800     MOVE 1 TO WS-LINE-SPACING.
075900     WRITE RPT-LINE FROM MTM-DETAIL AFTER ADVANCING WS-LINE-SPACING.
076000     ADD WS-LINE-SPACING TO WS-LINES-USED.
076100*
076200 545-WRITE-MEANTIME-LINE-EXIT.
076300     EXIT.
076400*
076500*
076600 560-SUPPLIER-REPORT.
076700*
076800     PERFORM 565-SORT-SUPPLIERS THRU 565-SORT-SUPPLIERS-EXIT.
076900     MOVE 'SUPPLIER OTIF SUMMARY' TO HL-SECTION-TITLE.
077000     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
077100     PERFORM 570-WRITE-SUPP-LINE THRU 570-WRITE-SUPP-LINE-EXIT
077200         VARYING SUP-IDX FROM 1 BY 1 UNTIL SUP-IDX > WS-SUPP-COUNT.
077300*
077400 560-SUPPLIER-REPORT-EXIT.
077500     EXIT.
077600*
077700*
077800 565-SORT-SUPPLIERS.
077900*
078000     IF WS-SUPP-COUNT > 1
078100        PERFORM 566-SORT-SUPP-PASS THRU 566-SORT-SUPP-PASS-EXIT
078200            VARYING WS-SORT-I FROM 1 BY 1
078300                UNTIL WS-SORT-I > WS-SUPP-COUNT - 1.
078400*
078500 565-SORT-SUPPLIERS-EXIT.
078600     EXIT.
078700*
078800*
078900 566-SORT-SUPP-PASS.
079000*
079100     PERFORM 567-SORT-SUPP-COMPARE THRU 567-SORT-SUPP-COMPARE-EXIT
079200         VARYING WS-SORT-J FROM 1 BY 1
079300             UNTIL WS-SORT-J > WS-SUPP-COUNT - WS-SORT-I.
079400*
079500 566-SORT-SUPP-PASS-EXIT.
079600     EXIT.
079700*
079800*
079900 567-SORT-SUPP-COMPARE.
080000*
080100     IF WS-SUPP-CASE-CTR-TBL (WS-SORT-J) <
080200        WS-SUPP-CASE-CTR-TBL (WS-SORT-J + 1)
080300        PERFORM 568-SWAP-SUPP-ROWS THRU 568-SWAP-SUPP-ROWS-EXIT.
080400*
080500 567-SORT-SUPP-COMPARE-EXIT.
080600     EXIT.
080700*
080800*
080900 568-SWAP-SUPP-ROWS.
081000*
081100     SET SUP-IDX TO WS-SORT-J.
081200     MOVE WS-SUPP-ENTRY (SUP-IDX) TO WS-SUPP-TEMP-ROW.
081300     COMPUTE SUP-IDX = WS-SORT-J + 1.
081400     MOVE WS-SUPP-ENTRY (SUP-IDX) TO WS-SUPP-ENTRY (WS-SORT-J).
081500     MOVE WS-SUPP-TEMP-ROW TO WS-SUPP-ENTRY (SUP-IDX).
081600*
081700 568-SWAP-SUPP-ROWS-EXIT.
081800     EXIT.
081900*
082000*
082100 570-WRITE-SUPP-LINE.
082200*
082300     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
082400        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
082500        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
082600     MOVE WS-SUPP-NAME-TBL (SUP-IDX) TO SUP-NAME-DL.
082700     MOVE WS-SUPP-CASE-CTR-TBL (SUP-IDX) TO WS-EDIT-CTR.
082800     MOVE WS-EDIT-CTR TO SUP-CASES-DL.
082900     MOVE WS-SUPP-ONTIME-CTR-TBL (SUP-IDX) TO WS-EDIT-CTR.
083000     MOVE WS-EDIT-CTR TO SUP-ONTIME-DL.
083100     MOVE WS-SUPP-INFULL-CTR-TBL (SUP-IDX) TO WS-EDIT-CTR.
083200     MOVE WS-EDIT-CTR TO SUP-INFULL-DL.
083300     MOVE WS-SUPP-OTIF-CTR-TBL (SUP-IDX) TO WS-EDIT-CTR.
083400     MOVE WS-EDIT-CTR TO SUP-OTIF-DL.
083500     MOVE 1 TO WS-LINE-SPACING.
083600     WRITE RPT-LINE FROM SUP-DETAIL AFTER ADVANCING WS-LINE-SPACING.
083700     ADD WS-LINE-SPACING TO WS-LINES-USED.
083800*
083900 570-WRITE-SUPP-LINE-EXIT.
084000     EXIT.
084100*
084200*
084300 580-FREETEXT-KPI.
084400*
084500     MOVE 'FREE-TEXT ORDERING KPIS' TO HL-SECTION-TITLE.
084600     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
084700     MOVE 'TOTAL CASES' TO KPI-LABEL.
084800     MOVE WS-TOTAL-CASES TO WS-EDIT-CTR.
084900     MOVE WS-EDIT-CTR TO KPI-VALUE.
085000     MOVE 2 TO WS-LINE-SPACING.
085100     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
085200     ADD WS-LINE-SPACING TO WS-LINES-USED.
085300     MOVE 'TOTAL CASE AMOUNT' TO KPI-LABEL.
085400     MOVE WS-TOTAL-CASE-AMOUNT TO WS-EDIT-WHOLE.
085500     MOVE WS-EDIT-WHOLE TO KPI-VALUE.
085600     MOVE 1 TO WS-LINE-SPACING.
085700     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
085800     ADD WS-LINE-SPACING TO WS-LINES-USED.
085900     MOVE 'TOTAL ORDER ITEMS' TO KPI-LABEL.
086000     MOVE WS-TOTAL-ITEMS TO WS-EDIT-CTR.
086100     MOVE WS-EDIT-CTR TO KPI-VALUE.
086200     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
086300     ADD WS-LINE-SPACING TO WS-LINES-USED.
086400     MOVE 'FREE-TEXT ITEMS' TO KPI-LABEL.
086500     MOVE WS-FREETEXT-ITEMS TO WS-EDIT-CTR.
086600     MOVE WS-EDIT-CTR TO KPI-VALUE.
086700     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
086800     ADD WS-LINE-SPACING TO WS-LINES-USED.
086900     MOVE 'FREE-TEXT AMOUNT' TO KPI-LABEL.
087000     MOVE WS-FREETEXT-AMOUNT TO WS-EDIT-WHOLE.
087100     MOVE WS-EDIT-WHOLE TO KPI-VALUE.
087200     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
087300     ADD WS-LINE-SPACING TO WS-LINES-USED.
087400     IF WS-TOTAL-ITEMS = 0
087500        MOVE ZERO TO WS-FT-ITEM-PCT
087600     ELSE
087700        COMPUTE WS-FT-ITEM-PCT ROUNDED =
087800            WS-FREETEXT-ITEMS / WS-TOTAL-ITEMS * 100.
087900     MOVE 'FREE-TEXT ITEM PERCENT' TO KPI-LABEL.
088000     MOVE WS-FT-ITEM-PCT TO WS-EDIT-2-DEC.
088100     MOVE WS-EDIT-2-DEC TO KPI-VALUE.
088200     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
088300     ADD WS-LINE-SPACING TO WS-LINES-USED.
088400     IF WS-TOTAL-CASE-AMOUNT = 0
088500        MOVE ZERO TO WS-FT-AMOUNT-PCT
088600     ELSE
088700        COMPUTE WS-FT-AMOUNT-PCT ROUNDED =
088800            WS-FREETEXT-AMOUNT / WS-TOTAL-CASE-AMOUNT * 100.
088900     MOVE 'FREE-TEXT AMOUNT PERCENT' TO KPI-LABEL.
089000     MOVE WS-FT-AMOUNT-PCT TO WS-EDIT-2-DEC.
089100     MOVE WS-EDIT-2-DEC TO KPI-VALUE.
089200     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
089300     ADD WS-LINE-SPACING TO WS-LINES-USED.
089400*
089500 580-FREETEXT-KPI-EXIT.
089600     EXIT.
089700*
089800*
089900 800-READ-ACT-FILE.
090000*
090100     READ ACTIVITY
090200         AT END  MOVE 'YES' TO WS-EOF-ACT-SW
090300                 GO TO 800-READ-ACT-FILE-EXIT.
090400*
090500 800-READ-ACT-FILE-EXIT.
090600     EXIT.
090700*
090800*
090900 810-READ-ORDER-FILE.
091000*
091100     READ ORDERS
091200         AT END  MOVE 'YES' TO WS-EOF-ORD-SW
091300                 GO TO 810-READ-ORDER-FILE-EXIT.
091400*
091500 810-READ-ORDER-FILE-EXIT.
091600     EXIT.
091700*
091800*
091900 820-READ-OITM-FILE.
092000*
092100     READ ORDITEMS
092200         AT END  MOVE 'YES' TO WS-EOF-OITM-SW
092300                 GO TO 820-READ-OITM-FILE-EXIT.
092400*
092500 820-READ-OITM-FILE-EXIT.
092600     EXIT.
092700*
092800*
092900 955-HEADINGS.
093000*
093100     ADD 1 TO WS-PAGE-COUNT.
093200     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
093300     WRITE RPT-LINE FROM HL-HEADER-1
093400         AFTER ADVANCING PAGE.
093500     MOVE 1 TO WS-LINES-USED.
093600     MOVE 2 TO WS-LINE-SPACING.
093700     WRITE RPT-LINE FROM HL-HEADER-2
093800         AFTER ADVANCING WS-LINE-SPACING.
093900     ADD WS-LINE-SPACING TO WS-LINES-USED.
094000*
094100 955-HEADINGS-EXIT.
094200     EXIT.
