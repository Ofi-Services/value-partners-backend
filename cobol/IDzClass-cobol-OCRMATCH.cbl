000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OCRMATCH.
000300 AUTHOR.        J. B. COLLINS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04-09-90.
000600 DATE-COMPILED. 07-19-02.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM OCRMATCH - OCR INVOICE MATCH ENGINE.  COMPARES EACH    *
001100*  OCR-CAPTURED INVOICE LINE AGAINST ITS PURCHASE-ORDER VALUES ON *
001200*  QUANTITY, UNIT PRICE AND PAYMENT TERMS, RAISES THE SOFIA-FLAG, *
001300*  AND PRODUCES THE AP EXCEPTION REPORT WITH KPI, ALERT-SUMMARY   *
001400*  AND PER-MATERIAL TABLES.                                       *
001500******************************************************************
001600*  CHANGE LOG
001700*    04-09-90  JBC  ORIGINAL PROGRAM.  QUANTITY AND PRICE CHECK
001800*                   AGAINST THE SCANNED INVOICE FEED ONLY.
001900*    02-26-94  JBC  ADDED THE PAYMENT-TERMS DIMENSION AND THE
002000*                   CONTRACT-EXCEEDED / EARLY-PAYMENT INCIDENTS
002100*                   PER THE AP SUPERVISOR'S WALKTHROUGH NOTES.
002200*    05-20-96  JBC  ADDED THE SOFIA-FLAG PRECEDENCE LOGIC AND THE
002300*                   PER-MATERIAL ALERT TABLE.
002400*    11-30-98  DWT  Y2K REVIEW - NO DATE FIELDS ARE READ BY THIS
002500*                   PROGRAM.  NO CHANGE REQUIRED.
002600*    07-19-02  LNM  ADD-3PR REQUEST 4471 - CONVERTED TO THE NEW
002700*                   OCRCPY COPYBOOK LAYOUT AND ADDED THE PRICE-
002800*                   DIFFERENCE WHOLE/CENTS BREAKDOWN.
002900******************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT OCRITEMS    ASSIGN TO UT-S-OCRITEM.
004200     SELECT RPTFILE     ASSIGN TO UT-S-RPT002.
004300*
004400 DATA DIVISION.
004500*
004600 FILE SECTION.
004700*
004800 FD  OCRITEMS
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 140 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS OCR-LINE-ITEM-REC.
005400     COPY OCRCPY.
005500*
005600 FD  RPTFILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 133 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS RPT-LINE.
006200*
006300 01  RPT-LINE                         PIC X(133).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  PROGRAM-INDICATOR-SWITCHES.
006800     05  WS-EOF-OCR-SW                PIC X(3)  VALUE 'NO '.
006900         88  EOF-OCR                            VALUE 'YES'.
007000     05  WS-FIRST-RECORD-SW           PIC X(3)  VALUE 'YES'.
007100         88  FIRST-RECORD                       VALUE 'YES'.
007200     05  WS-QTY-MISMATCH-SW           PIC X(3)  VALUE 'NO '.
007300         88  QTY-IS-MISMATCHED                  VALUE 'YES'.
007400     05  WS-PRICE-MISMATCH-SW         PIC X(3)  VALUE 'NO '.
007500         88  PRICE-IS-MISMATCHED                VALUE 'YES'.
007600     05  WS-TERMS-MISMATCH-SW         PIC X(3)  VALUE 'NO '.
007700         88  TERMS-IS-MISMATCHED                VALUE 'YES'.
007800     05  WS-LINE-ALERT-SW             PIC X(3)  VALUE 'NO '.
007900         88  LINE-HAS-ALERT                     VALUE 'YES'.
008000     05  WS-GROUP-ALERT-SW            PIC X(3)  VALUE 'NO '.
008100         88  GROUP-HAS-ALERT                    VALUE 'YES'.
008200     05  WS-GROUP-QTY-SW              PIC X(3)  VALUE 'NO '.
008300         88  GROUP-HAS-QTY-MISMATCH             VALUE 'YES'.
008400     05  WS-GROUP-TERMS-SW            PIC X(3)  VALUE 'NO '.
008500         88  GROUP-HAS-TERMS-MISMATCH           VALUE 'YES'.
008600     05  WS-GROUP-CONTRACT-EXC-SW     PIC X(3)  VALUE 'NO '.
008700         88  GROUP-HAS-CONTRACT-EXCEEDED        VALUE 'YES'.
008800     05  WS-GROUP-EARLY-PAY-SW        PIC X(3)  VALUE 'NO '.
008900         88  GROUP-HAS-EARLY-PAYMENT             VALUE 'YES'.
009000     05  WS-MAT-FOUND-SW              PIC X(3)  VALUE SPACES.
009100         88  MAT-FOUND                          VALUE 'YES'.
009200*
009300 01  WS-REPORT-CONTROLS.
009400     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
009500     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
009600     05  WS-LINES-USED                PIC S9(2) COMP VALUE +51.
009700     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
009800*
009900 77  WS-MAT-COUNT                     PIC S9(4) COMP VALUE ZERO.
010000*
010100 01  WS-MATERIAL-TABLE.
010200     05  WS-MAT-ENTRY OCCURS 1 TO 200 TIMES
010300             DEPENDING ON WS-MAT-COUNT
010400             INDEXED BY MAT-IDX.
010500         10  WS-MAT-NAME-TBL          PIC X(25) VALUE SPACES.
010600         10  WS-MAT-LINES-TBL         PIC S9(7) COMP VALUE ZERO.
010700         10  WS-MAT-ALERT-TBL         PIC S9(7) COMP VALUE ZERO.
010800*
010900 01  WS-PREV-INVOICE-NO                PIC X(10) VALUE SPACES.
011000*
011100 01  WS-PRICE-DIFF-ACCUM.
011200     05  WS-TOTAL-PRICE-DIFF          PIC S9(9)V99   VALUE ZERO.
011300*
011400*    ALTERNATE VIEW OF THE ACCUMULATED PRICE DIFFERENCE - WHOLE /
011500*    CENTS - USED BY THE KPI EDIT LINE.
011600 01  WS-PRICE-DIFF-BREAKDOWN REDEFINES WS-PRICE-DIFF-ACCUM.
011700     05  WS-TOTAL-PRICE-DIFF-WHOLE    PIC S9(9).
011800     05  WS-TOTAL-PRICE-DIFF-CENTS    PIC 99.
011900*
012000 01  WS-ACCUMULATORS.
012100     05  WS-INVOICE-COUNT             PIC S9(7) COMP VALUE ZERO.
012200     05  WS-TOTAL-LINES               PIC S9(7) COMP VALUE ZERO.
012300     05  WS-INV-WITH-ALERT-CTR        PIC S9(7) COMP VALUE ZERO.
012400     05  WS-INV-QTY-MISMATCH-CTR      PIC S9(7) COMP VALUE ZERO.
012500     05  WS-INV-TERMS-MISMATCH-CTR    PIC S9(7) COMP VALUE ZERO.
012600     05  WS-INV-CONTRACT-EXC-CTR      PIC S9(7) COMP VALUE ZERO.
012700     05  WS-INV-EARLY-PAY-CTR         PIC S9(7) COMP VALUE ZERO.
012800     05  WS-LINE-QTY-MISMATCH-CTR     PIC S9(7) COMP VALUE ZERO.
012900     05  WS-LINE-PRICE-MISMATCH-CTR   PIC S9(7) COMP VALUE ZERO.
013000*
013100 01  WS-CURRENT-LINE-FIELDS.
013200     05  WS-QTY-DIFF                  PIC S9(7)V99   VALUE ZERO.
013300     05  WS-PRICE-DIFF                PIC S9(7)V99   VALUE ZERO.
013400     05  WS-TERMS-DIFF                PIC S9(4)      VALUE ZERO.
013500     05  WS-QTY-COND                  PIC X(8)       VALUE SPACES.
013600     05  WS-PRICE-COND                PIC X(8)       VALUE SPACES.
013700     05  WS-TERMS-COND                PIC X(8)       VALUE SPACES.
013800     05  WS-SOFIA-FLAG                PIC X(25)      VALUE SPACES.
013900*
014000 01  WS-RATES.
014100     05  WS-EXCEPTION-RATE            PIC S9(3)V99   VALUE ZERO.
014200     05  WS-ALERT-PCT                 PIC S9(3)V99   VALUE ZERO.
014300     05  WS-ALERT-ROW-COUNT           PIC S9(7) COMP VALUE ZERO.
014400*
014500 01  WS-EDIT-FIELDS.
014600     05  WS-EDIT-CTR                  PIC Z(6)9-.
014700     05  WS-EDIT-MONEY                PIC Z,ZZZ,ZZZ,ZZ9.99-.
014800     05  WS-EDIT-PCT                  PIC ZZ9.99-.
014900*
015000* PROGRAM REPORT LINES.
015100*
015200 01  HL-HEADER-1.
015300     05  FILLER            PIC X(1)   VALUE SPACES.
015400     05  FILLER            PIC X(20)  VALUE 'REPORT NO OCR-0002'.
015500     05  FILLER            PIC X(20)  VALUE SPACES.
015600     05  FILLER            PIC X(34)
015700                  VALUE 'OCR INVOICE MATCH EXCEPTION RPT'.
015800     05  FILLER            PIC X(20)  VALUE SPACES.
015900     05  FILLER            PIC X(5)   VALUE 'PAGE '.
016000     05  RPT-PAGE-NO       PIC ZZZ.
016100     05  FILLER            PIC X(30)  VALUE SPACES.
016200*
016300 01  HL-HEADER-2.
016400     05  FILLER            PIC X(3)   VALUE SPACES.
016500     05  FILLER            PIC X(12)  VALUE 'INVOICE NO'.
016600     05  FILLER            PIC X(7)   VALUE 'ITEM'.
016700     05  FILLER            PIC X(27)  VALUE 'MATERIAL'.
016800     05  FILLER            PIC X(10)  VALUE 'QTY'.
016900     05  FILLER            PIC X(10)  VALUE 'PRICE'.
017000     05  FILLER            PIC X(10)  VALUE 'TERMS'.
017100     05  FILLER            PIC X(27)  VALUE 'SOFIA-FLAG'.
017200     05  FILLER            PIC X(27)  VALUE SPACES.
017300*
017400 01  DL-DETAIL.
017500     05  FILLER            PIC X(3)   VALUE SPACES.
017600     05  INV-NO-DL         PIC X(10).
017700     05  FILLER            PIC X(2)   VALUE SPACES.
017800     05  ITEM-NO-DL        PIC X(5).
017900     05  FILLER            PIC X(2)   VALUE SPACES.
018000     05  MATL-DL           PIC X(25).
018100     05  FILLER            PIC X(2)   VALUE SPACES.
018200     05  QTY-COND-DL       PIC X(8).
018300     05  FILLER            PIC X(2)   VALUE SPACES.
018400     05  PRICE-COND-DL     PIC X(8).
018500     05  FILLER            PIC X(2)   VALUE SPACES.
018600     05  TERMS-COND-DL     PIC X(8).
018700     05  FILLER            PIC X(2)   VALUE SPACES.
018800     05  SOFIA-DL          PIC X(25).
018900     05  FILLER            PIC X(29)  VALUE SPACES.
019000*
019100 01  KPI-DETAIL.
019200     05  FILLER            PIC X(5)   VALUE SPACES.
019300     05  KPI-LABEL         PIC X(45)  VALUE SPACES.
019400     05  FILLER            PIC X(3)   VALUE SPACES.
019500     05  KPI-VALUE         PIC X(20)  VALUE SPACES.
019600     05  FILLER            PIC X(60)  VALUE SPACES.
019700*
019800 01  ALR-DETAIL.
019900     05  FILLER            PIC X(5)   VALUE SPACES.
020000     05  INCIDENT-DL       PIC X(35).
020100     05  FILLER            PIC X(3)   VALUE SPACES.
020200     05  COUNT-DL          PIC X(10).
020300     05  FILLER            PIC X(3)   VALUE SPACES.
020400     05  PERCENT-DL        PIC X(10).
020500     05  FILLER            PIC X(67)  VALUE SPACES.
020600*
020700 01  MAT-DETAIL.
020800     05  FILLER            PIC X(5)   VALUE SPACES.
020900     05  MATL-NAME-DL      PIC X(25).
021000     05  FILLER            PIC X(3)   VALUE SPACES.
021100     05  MATL-LINES-DL     PIC X(10).
021200     05  FILLER            PIC X(3)   VALUE SPACES.
021300     05  MATL-ALERT-DL     PIC X(10).
021400     05  FILLER            PIC X(77)  VALUE SPACES.
021500*
021600 01  DISPLAY-LINE.
021700     05  DISP-MESSAGE      PIC X(45).
021800     05  DISP-VALUE        PIC ZZZ9.
021900*
022000 PROCEDURE DIVISION.
022100*
022200 000-MAINLINE SECTION.
022300*
022400     OPEN INPUT  OCRITEMS
022500          OUTPUT RPTFILE.
022600     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
022700     PERFORM 800-READ-OCR-FILE THRU 800-READ-OCR-FILE-EXIT.
022800     PERFORM 100-PRSS-OCR-RECORDS THRU 100-PRSS-OCR-RECORDS-EXIT
022900         UNTIL EOF-OCR.
023000     IF NOT FIRST-RECORD
023100        PERFORM 300-INVOICE-BREAK THRU 300-INVOICE-BREAK-EXIT.
023200     PERFORM 500-KPI-SECTION THRU 500-KPI-SECTION-EXIT.
023300     PERFORM 600-ALERT-SUMMARY THRU 600-ALERT-SUMMARY-EXIT.
023400     PERFORM 700-MATERIAL-TABLE THRU 700-MATERIAL-TABLE-EXIT.
023500     CLOSE OCRITEMS
023600           RPTFILE.
023700     MOVE ZERO TO RETURN-CODE.
023800     GOBACK.
023900*
024000*
024100 100-PRSS-OCR-RECORDS.
024200*
024300     IF FIRST-RECORD
024400        MOVE 'NO ' TO WS-FIRST-RECORD-SW
024500        MOVE OCR-INVOICE-NO TO WS-PREV-INVOICE-NO
024600        ADD 1 TO WS-INVOICE-COUNT
024700     ELSE
024800        IF OCR-INVOICE-NO NOT = WS-PREV-INVOICE-NO
024900           PERFORM 300-INVOICE-BREAK THRU 300-INVOICE-BREAK-EXIT
025000           MOVE OCR-INVOICE-NO TO WS-PREV-INVOICE-NO
025100           ADD 1 TO WS-INVOICE-COUNT.
025200     PERFORM 220-DERIVE-MATCH-FLAGS THRU 220-DERIVE-MATCH-FLAGS-EXIT.
025300     PERFORM 230-ACCUM-LINE-COUNTS THRU 230-ACCUM-LINE-COUNTS-EXIT.
025400     PERFORM 240-ACCUM-MATERIAL THRU 240-ACCUM-MATERIAL-EXIT.
025500     PERFORM 250-WRITE-DETAIL-LINE THRU 250-WRITE-DETAIL-LINE-EXIT.
025600     PERFORM 800-READ-OCR-FILE THRU 800-READ-OCR-FILE-EXIT.
025700*
025800 100-PRSS-OCR-RECORDS-EXIT.
025900     EXIT.
026000*
026100*
026200 220-DERIVE-MATCH-FLAGS.
026300*
026400     COMPUTE WS-QTY-DIFF = OCR-INV-QTY - OCR-DB-QTY.
026500     COMPUTE WS-PRICE-DIFF = OCR-INV-UNIT-PRICE - OCR-DB-UNIT-PRICE.
026600     COMPUTE WS-TERMS-DIFF = OCR-INV-PAY-TERMS - OCR-DB-PAY-TERMS.
026700     EVALUATE TRUE
026800        WHEN WS-QTY-DIFF = 0
026900             MOVE 'NO ' TO WS-QTY-MISMATCH-SW
027000             MOVE 'EQUAL' TO WS-QTY-COND
027100        WHEN WS-QTY-DIFF > 0
027200             MOVE 'YES' TO WS-QTY-MISMATCH-SW
027300             MOVE 'HIGHER' TO WS-QTY-COND
027400        WHEN OTHER
027500             MOVE 'YES' TO WS-QTY-MISMATCH-SW
027600             MOVE 'LOWER' TO WS-QTY-COND
027700     END-EVALUATE.
027800     EVALUATE TRUE
027900        WHEN WS-PRICE-DIFF = 0
028000             MOVE 'NO ' TO WS-PRICE-MISMATCH-SW
028100             MOVE 'EQUAL' TO WS-PRICE-COND
028200        WHEN WS-PRICE-DIFF > 0
028300             MOVE 'YES' TO WS-PRICE-MISMATCH-SW
028400             MOVE 'HIGHER' TO WS-PRICE-COND
028500        WHEN OTHER
028600             MOVE 'YES' TO WS-PRICE-MISMATCH-SW
028700             MOVE 'LOWER' TO WS-PRICE-COND
028800     END-EVALUATE.
028900     EVALUATE TRUE
029000        WHEN WS-TERMS-DIFF = 0
029100             MOVE 'NO ' TO WS-TERMS-MISMATCH-SW
029200             MOVE 'EQUAL' TO WS-TERMS-COND
029300        WHEN WS-TERMS-DIFF > 0
029400             MOVE 'YES' TO WS-TERMS-MISMATCH-SW
029500             MOVE 'HIGHER' TO WS-TERMS-COND
029600        WHEN OTHER
029700             MOVE 'YES' TO WS-TERMS-MISMATCH-SW
029800             MOVE 'LOWER' TO WS-TERMS-COND
029900     END-EVALUATE.
030000     IF QTY-IS-MISMATCHED OR PRICE-IS-MISMATCHED OR
030100        TERMS-IS-MISMATCHED
030200        MOVE 'YES' TO WS-LINE-ALERT-SW
030300     ELSE
030400        MOVE 'NO ' TO WS-LINE-ALERT-SW.
030500     EVALUATE TRUE
030600        WHEN TERMS-IS-MISMATCHED
030700             MOVE 'PAYMENT TERMS MISMATCHES' TO WS-SOFIA-FLAG
030800        WHEN PRICE-IS-MISMATCHED
030900             MOVE 'PRICES MISMATCH' TO WS-SOFIA-FLAG
031000        WHEN QTY-IS-MISMATCHED
031100             MOVE 'QTY MISMATCH' TO WS-SOFIA-FLAG
031200        WHEN OTHER
031300             MOVE 'NO ISSUES' TO WS-SOFIA-FLAG
031400     END-EVALUATE.
031500     IF LINE-HAS-ALERT
031600        MOVE 'YES' TO WS-GROUP-ALERT-SW.
031700     IF QTY-IS-MISMATCHED
031800        MOVE 'YES' TO WS-GROUP-QTY-SW.
031900     IF TERMS-IS-MISMATCHED
032000        MOVE 'YES' TO WS-GROUP-TERMS-SW
032100        IF WS-TERMS-COND = 'HIGHER'
032200           MOVE 'YES' TO WS-GROUP-CONTRACT-EXC-SW
032300        ELSE
032400           MOVE 'YES' TO WS-GROUP-EARLY-PAY-SW.
032500*
032600 220-DERIVE-MATCH-FLAGS-EXIT.
032700     EXIT.
032800*
032900*
033000 230-ACCUM-LINE-COUNTS.
033100*
033200     ADD 1 TO WS-TOTAL-LINES.
033300     IF QTY-IS-MISMATCHED
033400        ADD 1 TO WS-LINE-QTY-MISMATCH-CTR.
033500     IF PRICE-IS-MISMATCHED
033600        ADD 1 TO WS-LINE-PRICE-MISMATCH-CTR
033700        ADD WS-PRICE-DIFF TO WS-TOTAL-PRICE-DIFF.
033800*
033900 230-ACCUM-LINE-COUNTS-EXIT.
034000     EXIT.
034100*
034200*
034300 240-ACCUM-MATERIAL.
034400*
034500     MOVE SPACES TO WS-MAT-FOUND-SW.
034600     SET MAT-IDX TO 1.
034700     PERFORM 245-FIND-MATERIAL THRU 245-FIND-MATERIAL-EXIT.
034800     IF NOT MAT-FOUND
034900        ADD 1 TO WS-MAT-COUNT
035000        SET MAT-IDX TO WS-MAT-COUNT
035100        MOVE OCR-MATERIAL-DESC TO WS-MAT-NAME-TBL (MAT-IDX).
035200     ADD 1 TO WS-MAT-LINES-TBL (MAT-IDX).
035300     IF LINE-HAS-ALERT
035400        ADD 1 TO WS-MAT-ALERT-TBL (MAT-IDX).
035500*
035600 240-ACCUM-MATERIAL-EXIT.
035700     EXIT.
035800*
035900*
036000 245-FIND-MATERIAL.
036100*
036200     SEARCH WS-MAT-ENTRY
036300         AT END   MOVE 'NO ' TO WS-MAT-FOUND-SW
036400         WHEN WS-MAT-NAME-TBL (MAT-IDX) = OCR-MATERIAL-DESC
036500              MOVE 'YES' TO WS-MAT-FOUND-SW.
036600*
036700 245-FIND-MATERIAL-EXIT.
036800     EXIT.
036900*
037000*
037100 250-WRITE-DETAIL-LINE.
037200*
037300     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
037400        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
037500        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
037600     MOVE OCR-INVOICE-NO         TO INV-NO-DL.
037700     MOVE OCR-INVOICE-ITEM       TO ITEM-NO-DL.
037800     MOVE OCR-MATERIAL-DESC      TO MATL-DL.
037900     MOVE WS-QTY-COND            TO QTY-COND-DL.
038000     MOVE WS-PRICE-COND          TO PRICE-COND-DL.
038100     MOVE WS-TERMS-COND          TO TERMS-COND-DL.
038200     MOVE WS-SOFIA-FLAG          TO SOFIA-DL.
038300     MOVE 1 TO WS-LINE-SPACING.
038400     WRITE RPT-LINE FROM DL-DETAIL AFTER ADVANCING WS-LINE-SPACING.
038500     ADD WS-LINE-SPACING TO WS-LINES-USED.
038600*
038700 250-WRITE-DETAIL-LINE-EXIT.
038800     EXIT.
038900*
039000*
039100 300-INVOICE-BREAK.
039200*
039300     IF GROUP-HAS-ALERT
039400        ADD 1 TO WS-INV-WITH-ALERT-CTR.
039500     IF GROUP-HAS-QTY-MISMATCH
039600        ADD 1 TO WS-INV-QTY-MISMATCH-CTR.
039700     IF GROUP-HAS-TERMS-MISMATCH
039800        ADD 1 TO WS-INV-TERMS-MISMATCH-CTR.
039900     IF GROUP-HAS-CONTRACT-EXCEEDED
040000        ADD 1 TO WS-INV-CONTRACT-EXC-CTR.
040100     IF GROUP-HAS-EARLY-PAYMENT
040200        ADD 1 TO WS-INV-EARLY-PAY-CTR.
040300     MOVE 'NO ' TO WS-GROUP-ALERT-SW.
040400     MOVE 'NO ' TO WS-GROUP-QTY-SW.
040500     MOVE 'NO ' TO WS-GROUP-TERMS-SW.
040600     MOVE 'NO ' TO WS-GROUP-CONTRACT-EXC-SW.
040700     MOVE 'NO ' TO WS-GROUP-EARLY-PAY-SW.
040800*
040900 300-INVOICE-BREAK-EXIT.
041000     EXIT.
041100*
041200*
041300 500-KPI-SECTION.
041400*
041500     IF WS-INVOICE-COUNT = 0
041600        MOVE ZERO TO WS-EXCEPTION-RATE
041700     ELSE
041800        COMPUTE WS-EXCEPTION-RATE ROUNDED =
041900            WS-INV-WITH-ALERT-CTR / WS-INVOICE-COUNT * 100.
042000     MOVE 'TOTAL DISTINCT INVOICES' TO KPI-LABEL.
042100     MOVE WS-INVOICE-COUNT TO WS-EDIT-CTR.
042200     MOVE WS-EDIT-CTR TO KPI-VALUE.
042300     MOVE 2 TO WS-LINE-SPACING.
042400     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
042500     ADD WS-LINE-SPACING TO WS-LINES-USED.
042600     MOVE 'TOTAL LINES PROCESSED' TO KPI-LABEL.
042700     MOVE WS-TOTAL-LINES TO WS-EDIT-CTR.
042800     MOVE WS-EDIT-CTR TO KPI-VALUE.
042900     MOVE 1 TO WS-LINE-SPACING.
043000     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
043100     ADD WS-LINE-SPACING TO WS-LINES-USED.
043200     MOVE 'QUANTITY MISMATCH LINE COUNT' TO KPI-LABEL.
043300     MOVE WS-LINE-QTY-MISMATCH-CTR TO WS-EDIT-CTR.
043400     MOVE WS-EDIT-CTR TO KPI-VALUE.
043500     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
043600     ADD WS-LINE-SPACING TO WS-LINES-USED.
043700     MOVE 'PRICE MISMATCH LINE COUNT' TO KPI-LABEL.
043800     MOVE WS-LINE-PRICE-MISMATCH-CTR TO WS-EDIT-CTR.
043900     MOVE WS-EDIT-CTR TO KPI-VALUE.
044000     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
044100     ADD WS-LINE-SPACING TO WS-LINES-USED.
044200     MOVE 'TOTAL PRICE DIFFERENCE (PRICE MISMATCHES)' TO KPI-LABEL.
044300     MOVE WS-TOTAL-PRICE-DIFF TO WS-EDIT-MONEY.
044400     MOVE WS-EDIT-MONEY TO KPI-VALUE.
044500     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
044600     ADD WS-LINE-SPACING TO WS-LINES-USED.
044700     MOVE 'INVOICE EXCEPTION RATE (PERCENT)' TO KPI-LABEL.
044800     MOVE WS-EXCEPTION-RATE TO WS-EDIT-PCT.
044900     MOVE WS-EDIT-PCT TO KPI-VALUE.
045000     WRITE RPT-LINE FROM KPI-DETAIL AFTER ADVANCING WS-LINE-SPACING.
045100     ADD WS-LINE-SPACING TO WS-LINES-USED.
045200*
045300 500-KPI-SECTION-EXIT.
045400     EXIT.
045500*
045600*
045700 600-ALERT-SUMMARY.
045800*
045900     IF WS-INV-QTY-MISMATCH-CTR > 0
046000        MOVE 'QUANTITY MISMATCHES' TO WS-SOFIA-FLAG
046100        MOVE WS-INV-QTY-MISMATCH-CTR TO WS-ALERT-ROW-COUNT
046200        PERFORM 650-WRITE-ALERT-ROW THRU 650-WRITE-ALERT-ROW-EXIT.
046300     IF WS-INV-TERMS-MISMATCH-CTR > 0
046400        MOVE 'PAYMENT TERMS MISMATCHES' TO WS-SOFIA-FLAG
046500        MOVE WS-INV-TERMS-MISMATCH-CTR TO WS-ALERT-ROW-COUNT
046600        PERFORM 650-WRITE-ALERT-ROW THRU 650-WRITE-ALERT-ROW-EXIT.
046700     IF WS-INV-CONTRACT-EXC-CTR > 0
046800        MOVE 'CONTRACT EXCEEDED' TO WS-SOFIA-FLAG
046900        MOVE WS-INV-CONTRACT-EXC-CTR TO WS-ALERT-ROW-COUNT
047000        PERFORM 650-WRITE-ALERT-ROW THRU 650-WRITE-ALERT-ROW-EXIT.
047100     IF WS-INV-EARLY-PAY-CTR > 0
047200        MOVE 'EARLY PAYMENT' TO WS-SOFIA-FLAG
047300        MOVE WS-INV-EARLY-PAY-CTR TO WS-ALERT-ROW-COUNT
047400        PERFORM 650-WRITE-ALERT-ROW THRU 650-WRITE-ALERT-ROW-EXIT.
047500*
047600 600-ALERT-SUMMARY-EXIT.
047700     EXIT.
047800*
047900*
048000 650-WRITE-ALERT-ROW.
048100*
048200     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
048300        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
048400        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
048500     MOVE WS-SOFIA-FLAG TO INCIDENT-DL.
048600     COMPUTE WS-ALERT-PCT ROUNDED =
048700         WS-ALERT-ROW-COUNT / WS-INVOICE-COUNT * 100.
048800     MOVE WS-ALERT-ROW-COUNT TO WS-EDIT-CTR.
048900     MOVE WS-EDIT-CTR TO COUNT-DL.
049000     MOVE WS-ALERT-PCT TO WS-EDIT-PCT.
049100     MOVE WS-EDIT-PCT TO PERCENT-DL.
049200     MOVE 1 TO WS-LINE-SPACING.
049300     WRITE RPT-LINE FROM ALR-DETAIL AFTER ADVANCING WS-LINE-SPACING.
049400     ADD WS-LINE-SPACING TO WS-LINES-USED.
049500*
049600 650-WRITE-ALERT-ROW-EXIT.
049700     EXIT.
049800*
049900*
050000 700-MATERIAL-TABLE.
050100*
050200     PERFORM 705-WRITE-MAT-LINE THRU 705-WRITE-MAT-LINE-EXIT
050300         VARYING MAT-IDX FROM 1 BY 1 UNTIL MAT-IDX > WS-MAT-COUNT.
050400*
050500 700-MATERIAL-TABLE-EXIT.
050600     EXIT.
050700*
050800*
050900 705-WRITE-MAT-LINE.
051000*
051100     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
051200        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
051300        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
051400     MOVE WS-MAT-NAME-TBL (MAT-IDX) TO MATL-NAME-DL.
051500     MOVE WS-MAT-LINES-TBL (MAT-IDX) TO WS-EDIT-CTR.
051600     MOVE WS-EDIT-CTR TO MATL-LINES-DL.
051700     MOVE WS-MAT-ALERT-TBL (MAT-IDX) TO WS-EDIT-CTR.
051800     MOVE WS-EDIT-CTR TO MATL-ALERT-DL.
051900     MOVE 1 TO WS-LINE-SPACING.
052000     WRITE RPT-LINE FROM MAT-DETAIL AFTER ADVANCING WS-LINE-SPACING.
052100     ADD WS-LINE-SPACING TO WS-LINES-USED.
052200*
052300 705-WRITE-MAT-LINE-EXIT.
052400     EXIT.
052500*
052600*
052700 800-READ-OCR-FILE.
052800*
052900     READ OCRITEMS
053000         AT END  MOVE 'YES' TO WS-EOF-OCR-SW
053100                 GO TO 800-READ-OCR-FILE-EXIT.
053200*
053300 800-READ-OCR-FILE-EXIT.
053400     EXIT.
053500*
053600*
053700 955-HEADINGS.
053800*
053900     ADD 1 TO WS-PAGE-COUNT.
054000     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
054100     WRITE RPT-LINE FROM HL-HEADER-1
054200         AFTER ADVANCING PAGE.
054300     MOVE 1 TO WS-LINES-USED.
054400     MOVE 2 TO WS-LINE-SPACING.
054500     WRITE RPT-LINE FROM HL-HEADER-2
054600         AFTER ADVANCING WS-LINE-SPACING.
054700     ADD WS-LINE-SPACING TO WS-LINES-USED.
054800*
054900 955-HEADINGS-EXIT.
055000     EXIT.
