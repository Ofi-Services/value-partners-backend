000100*****************************************************************
000200*  COPYBOOK:  CATCPY
000300*  DESCRIBES THE CONTRACT CATALOG RECORD (CATALOG FILE), SORTED
000400*  BY CAT-PRODUCT-CODE.  LOADED INTO A TABLE AND SEARCHED BY
000500*  CTUSAGE TO DETERMINE CONTRACT STATUS OF AN ORDER ITEM.
000600*****************************************************************
000700*  CHANGE LOG
000800*    04-20-96  JBC  ORIGINAL COPYBOOK FOR THE CONTRACT CATALOG
000900*                   FEED FROM PROCUREMENT.
001000*    11-30-98  DWT  Y2K REVIEW - CAT-CONTRACT-END IS FULL CCYYMMDD,
001100*                   ZERO MEANS OPEN-ENDED.  NO CHANGE REQUIRED.
001200*    07-19-02  LNM  ADD-3PR REQUEST 4471 - CONTRACT-END DATE
001300*                   REDEFINE ADDED FOR THE NEW EXTRACT PROGRAM.
001400*****************************************************************
001500 01  CAT-CATALOG-REC.
001600     05  CAT-PRODUCT-CODE          PIC X(10).
001700     05  CAT-PRODUCT-NAME          PIC X(25).
001800     05  CAT-CONTRACT-ID           PIC 9(7).
001900         88  CAT-NO-CONTRACT                 VALUE 0.
002000     05  CAT-CONTRACT-END          PIC 9(8).
002100         88  CAT-CONTRACT-OPEN-END           VALUE 0.
002200     05  FILLER                    PIC X(5).
002300*
002400*    ALTERNATE VIEW OF THE CONTRACT-END DATE BY CENTURY/YEAR/
002500*    MONTH/DAY - USED BY THE EXPIRED-CONTRACT EDIT IN CTUSAGE.
002600 01  CAT-DATE-BREAKDOWN REDEFINES CAT-CATALOG-REC.
002700     05  FILLER                    PIC X(42).
002800     05  CAT-END-CCYY              PIC 9(4).
002900     05  CAT-END-MM                PIC 9(2).
003000     05  CAT-END-DD                PIC 9(2).
003100     05  FILLER                    PIC X(5).
